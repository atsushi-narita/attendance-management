000100*>**********************************************
000200*>  File Control Entry - Employee Master File   *
000300*>**********************************************
000400*>
000500*> 21/10/25 vbc - Created for the new AT module, assign name follows
000600*>                the ATxxFIL convention used across the suite.
000700*>
000800     select AT-Employee-File  assign    to ATEMFIL
000900                               organization is line sequential
001000                               file status is AT-Emp-Status.
001100*>
