000100*>****************************************************************
000200*>                                                               *
000300*>        Whole Minutes Between Two Clock Timestamps             *
000400*>           Called from ATCLKIO and ATCORR                      *
000500*>                                                               *
000600*>****************************************************************
000700*>
000800 identification          division.
000900*>===============================
001000*>
001100*>**
001200      program-id.         atminbtw.
001300*>**
001400*>    author.             L M Pruett, 14/03/84.
001500*>                        For Applewood Computers.
001600*>**
001700*>    installation.       Applewood Computers - Time & Attendance.
001800*>**
001900*>    date-written.       14/03/1984.
002000*>**
002100*>    date-compiled.
002200*>**
002300*>    security.           Copyright (C) 1984-2026 & later, Applewood
002400*>                        Computers. Distributed under the GNU General
002500*>                        Public License. See the file COPYING.
002600*>**
002700*>    remarks.            Returns the whole number of minutes between
002800*>                        two ccyymmddhhmm timestamps, truncated, not
002900*>                        rounded.  Zero or negative if To is not after
003000*>                        From - the caller decides what that means.
003100*>**
003200*>    version.            See Prog-Name in ws.
003300*>**
003400*>    called modules.     none.
003500*>**
003600*> Changes:
003700*> 14/03/84 lmp -      Created for the clock-card pilot, straight line
003800*>                     subtraction of hhmm only, same-day use only.
003900*> 02/11/86 lmp -      Found to be wrong across midnight - rewritten to
004000*>                     use a day count, good for any two dates.
004100*> 19/09/98 vbc -      Y2K review - the old version carried a 2-digit
004200*>                     year under the day-count table, replaced the
004300*>                     table & the year arithmetic with 4-digit ccyy
004400*>                     throughout.  This was the only Y2K defect found
004500*>                     in the whole time clock suite.
004600*> 24/10/16 vbc -      Tidied up to the current ACAS paragraph style,
004700*>                     no logic change.
004800*> 21/10/25 vbc - 1.0  Renamed from TCMINBTW to ATMINBTW for the new AT
004900*>                     module, parameter names only - maths unchanged.
005000*>
005100*>*************************************************************************
005200*>
005300*> Copyright Notice.
005400*> ****************
005500*>
005600*> This file is part of the Applewood Computers Time & Attendance suite
005700*> and is Copyright (c) Applewood Computers, 1984-2026 and later.
005800*>
005900*> It is free software and may be redistributed and/or modified under
006000*> the GNU General Public License, version 3 or later, for personal use
006100*> including use within a business, excluding resale or hire.
006200*>
006300*> It is distributed in the hope that it will be useful, but WITHOUT
006400*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
006500*> or FITNESS FOR A PARTICULAR PURPOSE.
006600*>
006700*> You should have received a copy of the GNU General Public License
006800*> with this suite; see the file COPYING.
006900*>
007000*>*************************************************************************
007100*>
007200 environment             division.
007300*>===============================
007400*>
007500 configuration           section.
007600 special-names.
007700     C01  is  TOP-OF-FORM.
007800*>
007900 data                    division.
008000*>===============================
008100*>
008200 working-storage         section.
008300*>--------------------------------
008400 77  prog-name               pic x(17)   value "ATMINBTW (1.0.00)".
008500*>
008600 copy "wsatdtc.cob".
008700*>
008800 01  AT-MB-Work.
008900     03  AT-MB-Cur-Year          pic 9(4)   comp.
009000     03  AT-MB-Cur-Month         pic 99     comp.
009100     03  AT-MB-Cur-Day           pic 99     comp.
009200     03  AT-MB-Cur-Days          pic s9(9)  comp.
009300     03  filler                  pic x(08).
009400*>
009500 linkage                 section.
009600*>===============================
009700*>
009800 01  LK-Stamp-From            pic 9(12).
009900 01  LK-Stamp-To              pic 9(12).
010000 01  LK-Minutes-Result        pic s9(7).
010100*>
010200 procedure  division using LK-Stamp-From
010300                           LK-Stamp-To
010400                           LK-Minutes-Result.
010500*>=========================================
010600*>
010700 AA000-Main.
010800*>
010900     move     LK-Stamp-From   to  AT-DT-Stamp-1.
011000     move     LK-Stamp-To     to  AT-DT-Stamp-2.
011100*>
011200     move     AT-DT1-Year     to  AT-MB-Cur-Year.
011300     move     AT-DT1-Month    to  AT-MB-Cur-Month.
011400     move     AT-DT1-Day      to  AT-MB-Cur-Day.
011500     perform  AA030-Days-Since-Base thru AA030-Exit.
011600     move     AT-MB-Cur-Days  to  AT-DT-Days-1.
011700*>
011800     move     AT-DT2-Year     to  AT-MB-Cur-Year.
011900     move     AT-DT2-Month    to  AT-MB-Cur-Month.
012000     move     AT-DT2-Day      to  AT-MB-Cur-Day.
012100     perform  AA030-Days-Since-Base thru AA030-Exit.
012200     move     AT-MB-Cur-Days  to  AT-DT-Days-2.
012300*>
012400     compute  LK-Minutes-Result =
012500              ((AT-DT-Days-2 - AT-DT-Days-1) * 1440)
012600              + ((AT-DT2-Hour * 60) + AT-DT2-Minute)
012700              - ((AT-DT1-Hour * 60) + AT-DT1-Minute).
012800*>
012900 AA000-Exit.
013000     goback.
013100*>
013200 AA030-Days-Since-Base.
013300*>
013400*> Rata-Die style day count, good for differencing two dates across
013500*> any number of years - see the 19/09/98 change note above for why
013600*> this has to be 4-digit ccyy arithmetic.
013700*>
013800     divide   AT-MB-Cur-Year by 4   giving AT-DT-Quo-4
013900                                     remainder AT-DT-Rem-4.
014000     divide   AT-MB-Cur-Year by 100 giving AT-DT-Quo-100
014100                                     remainder AT-DT-Rem-100.
014200     divide   AT-MB-Cur-Year by 400 giving AT-DT-Quo-400
014300                                     remainder AT-DT-Rem-400.
014400     move     0  to  AT-DT-Leap-Test.
014500     if       AT-DT-Rem-4 = zero and AT-DT-Rem-100 not = zero
014600              move 1 to AT-DT-Leap-Test.
014700     if       AT-DT-Rem-400 = zero
014800              move 1 to AT-DT-Leap-Test.
014900*>
015000*> Each year/4, year/100, year/400 term must be truncated to a whole
015100*> number BEFORE it is added in - hence the separate DIVIDE statements
015200*> above rather than doing it all in one COMPUTE.
015300*>
015400     compute  AT-MB-Cur-Days =
015500              (AT-MB-Cur-Year * 365)
015600              + AT-DT-Quo-4
015700              - AT-DT-Quo-100
015800              + AT-DT-Quo-400
015900              + AT-DT-Cum-Days (AT-MB-Cur-Month)
016000              + AT-MB-Cur-Day.
016100*>
016200     if       AT-DT-Is-Leap and AT-MB-Cur-Month > 2
016300              add  1  to  AT-MB-Cur-Days.
016400*>
016500 AA030-Exit.
016600     exit.
016700*>
