000100*>**********************************************
000200*>  File Control Entry - Clock Trans File       *
000300*>**********************************************
000400*>
000500*> 21/10/25 vbc - Created.
000600*>
000700     select AT-Clock-Trans-File assign    to ATCKTRN
000800                                 organization is line sequential
000900                                 file status is AT-Ckt-Status.
001000*>
