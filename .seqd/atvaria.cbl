000100*>****************************************************************
000200*>                                                               *
000300*>           Required Hours Variance - Batch Comparison          *
000400*>        All-employee monthly actual v. required hours run      *
000500*>                                                               *
000600*>****************************************************************
000700*>
000800 identification          division.
000900*>===============================
001000*>
001100*>**
001200      program-id.         atvaria.
001300*>**
001400*>    author.             L M Pruett, 02/11/1986.
001500*>                        For Applewood Computers.
001600*>**
001700*>    installation.       Applewood Computers - Time & Attendance.
001800*>**
001900*>    date-written.       02/11/1986.
002000*>**
002100*>    date-compiled.
002200*>**
002300*>    security.           Copyright (C) 1986-2026 & later, Applewood
002400*>                        Computers.  Distributed under the GNU
002500*>                        General Public License.  See file COPYING.
002600*>**
002700*>    remarks.            Reads the parameter record for the target
002800*>                        year/month, builds a monthly summary for
002900*>                        every employee on the master file and prints
003000*>                        the required-hours variance report.
003100*>**
003200*>    version.            See Prog-Name in ws.
003300*>**
003400*>    called modules.     none.
003500*>**
003600*>    error messages used.
003700*>                        none - see AT-PR1-Request-Type note below.
003800*>**
003900*> Changes:
004000*> 02/11/86 lmp -        Created as TC04, monthly hours v. contract
004100*>                       listing for the Slough site payroll clerk.
004200*> 14/05/89 lmp -        Company total line added at the clerk's
004300*>                       request - previously had to add it up by hand.
004400*> 30/06/93 djw -        Employee table raised to 2000 rows with the
004500*>                       attendance table change in TC01/TC02.
004600*> 19/09/98 vbc -        Y2K review - Target-Year-Month already ccyymm,
004700*>                       range test below rewritten to use AT-DT-Work's
004800*>                       4-digit year arithmetic rather than the old
004900*>                       2-digit century wrap.
005000*> 24/10/16 vbc -        Tidied up to the current ACAS paragraph &
005100*>                       Report Writer style, no logic change.
005200*> 21/10/25 vbc - 1.0.00 Renamed from TC04 to ATVARIA for the new AT
005300*>                       module, rebuilt on the shared wsat* copybooks
005400*>                       & the AT-Param1-File run control record.
005500*> 09/03/26 vbc - 1.0.01 Achievement rate column dropped from the
005600*>                       printed report (client only wanted the 3 SPEC
005700*>                       columns) but still computed for WS-Audit-Line -
005800*>                       see AA100.
005900*>
006000*>*************************************************************************
006100*>
006200*> Copyright Notice.
006300*> ****************
006400*>
006500*> This file is part of the Applewood Computers Time & Attendance suite
006600*> and is Copyright (c) Applewood Computers, 1984-2026 and later.
006700*>
006800*> It is free software and may be redistributed and/or modified under
006900*> the GNU General Public License, version 3 or later, for personal use
007000*> including use within a business, excluding resale or hire.
007100*>
007200*> It is distributed in the hope that it will be useful, but WITHOUT
007300*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
007400*> or FITNESS FOR A PARTICULAR PURPOSE.
007500*>
007600*> You should have received a copy of the GNU General Public License
007700*> with this suite; see the file COPYING.
007800*>
007900*>*************************************************************************
008000*>
008100 environment             division.
008200*>===============================
008300*>
008400 configuration           section.
008500 special-names.
008600     C01  is  TOP-OF-FORM.
008700*>
008800 input-output            section.
008900 file-control.
009000     copy "selatemp.cob".
009100     copy "selatatt.cob".
009200     copy "selatpr1.cob".
009300     copy "selatprt.cob".
009400*>
009500 data                    division.
009600*>===============================
009700*>
009800 file section.
009900*>
010000     copy "fdatemp.cob".
010100     copy "fdatatt.cob".
010200     copy "fdatpr1.cob".
010300     copy "fdatprt.cob".
010400*>
010500 working-storage         section.
010600*>--------------------------------
010700 77  prog-name               pic x(17)  value "ATVARIA (1.0.01)".
010800*>
010900 copy "wsatdtc.cob".
011000 copy "wsatsum.cob".
011100 copy "wsattot.cob".
011200*>
011300 01  WS-File-Status-Switches.
011400     03  AT-Emp-Load-Eof         pic x      value "N".
011500         88  AT-Emp-Load-Done      value "Y".
011600     03  AT-Att-Load-Eof         pic x      value "N".
011700         88  AT-Att-Load-Done      value "Y".
011800*>
011900 01  WS-Work.
012000     03  WS-Today                pic 9(8).
012100     03  WS-Range-From           pic 9(8).
012200     03  WS-Range-To             pic 9(8).
012300     03  WS-Next-Year            pic 9(4)   comp.
012400     03  WS-Next-Month           pic 99     comp.
012500     03  WS-Status-Text          pic x(10).
012600     03  WS-Tot-Actual-Hours     pic s9(5)v99.
012700     03  WS-Tot-Required-Hours   pic s9(5)v99.
012800*>
012900 01  AT-Var-Line-Work.
013000     03  VLW-Emp-Number          pic x(10).
013100     03  VLW-Emp-Name            pic x(20).
013200     03  VLW-Required-Hours     pic 9(3).
013300     03  VLW-Actual-Hours       pic s9(5)v99.
013400     03  VLW-Diff-Hours         pic s9(5)v99.
013500     03  VLW-Status             pic x(10).
013600*>
013700 01  AT-Emp-Count                pic 9(5)   comp value zero.
013800 01  AT-Emp-Table.
013900     03  AT-Emp-Entry occurs 1 to 2000 times depending on AT-Emp-Count
014000                        indexed by AT-Emp-Idx.
014100         05  TE-Emp-Id            pic 9(9).
014200         05  TE-Emp-Name          pic x(50).
014300         05  TE-Emp-Number        pic x(10).
014400         05  TE-Emp-Required-Hrs  pic 9(3).
014500         05  TE-Emp-Role          pic x(8).
014600*>
014700 01  AT-Att-Count                pic 9(5)   comp value zero.
014800 01  AT-Att-Table.
014900     03  AT-Att-Entry occurs 1 to 6000 times depending on AT-Att-Count
015000                        indexed by AT-Att-Idx.
015100         05  TA-Att-Emp-Id        pic 9(9).
015200         05  TA-Att-Date          pic 9(8).
015300         05  TA-Att-Clock-In      pic 9(12).
015400         05  TA-Att-Clock-Out     pic 9(12).
015500         05  TA-Att-Minutes       pic s9(7).
015600*>
015700 report section.
015800*>**************
015900*>
016000 RD  AT-Print-Report
016100     control      Final
016200     Page Limit   AT-PR1-Page-Lines-L
016300     Heading      1
016400     First Detail 5
016500     Last  Detail AT-PR1-Page-Lines-L.
016600*>
016700 01  AT-Var-Head-1   type is page heading.
016800     03  line  1.
016900         05  col   1     pic x(17)   source Prog-Name.
017000         05  col  20     pic x(60)   source AT-PR1-Co-Name.
017100         05  col  90     pic x(8)    value "Page No.".
017200         05  col  99     pic zz9     source Page-Counter.
017300     03  line  2.
017400         05  col   1                 value "Required Hours Variance Report".
017500         05  col  60     pic x(6)    value "Month:".
017600         05  col  67     pic 9(6)    source AT-PR1-Target-Year-Month.
017700     03  line  4.
017800         05  col   1                 value "Emp Number".
017900         05  col  13                 value "Employee Name".
018000         05  col  35                 value "Reqd".
018100         05  col  44                 value "Actual".
018200         05  col  55                 value "Diff".
018300         05  col  66                 value "Status".
018400*>
018500 01  AT-Var-Detail   type is detail.
018600     03  line + 1.
018700         05  col   1     pic x(10)      source VLW-Emp-Number.
018800         05  col  13     pic x(20)      source VLW-Emp-Name.
018900         05  col  34     pic zz9        source VLW-Required-Hours.
019000         05  col  42     pic zzz9.99-   source VLW-Actual-Hours.
019100         05  col  53     pic zzz9.99-   source VLW-Diff-Hours.
019200         05  col  65     pic x(10)      source VLW-Status.
019300*>
019400 01  type control footing final line plus 2.
019500     03  col   1         pic x(22)      value "Company Totals, Hrs :".
019600     03  col  24                        value "Actual".
019700     03  col  32     pic zzzz9.99-      source WS-Tot-Actual-Hours.
019800     03  col  45                        value "Required".
019900     03  col  55     pic zzzz9.99-      source WS-Tot-Required-Hours.
020000*>
020100 procedure  division.
020200*>====================
020300*>
020400 AA000-Main.
020500*>
020600     perform  AA010-Initialise thru AA010-Exit.
020700     perform  AA100-Process-One-Employee thru AA100-Exit
020800              varying AT-Emp-Idx from 1 by 1
020900              until AT-Emp-Idx > AT-Emp-Count.
021000     perform  AA900-Finalise thru AA900-Exit.
021100     stop     run.
021200*>
021300 AA010-Initialise.
021400*>
021500     move     zero to AT-Totals-Work.
021600     open     input AT-Param1-File.
021700     read     AT-Param1-File
021800         at end
021900              move zero to AT-Param1-Record.
022000     close    AT-Param1-File.
022100*>
022200     if       AT-PR1-Target-Year-Month = zero
022300              accept WS-Today from date YYYYMMDD
022400              move   WS-Today (1:6) to AT-PR1-Target-Year-Month.
022500     if       AT-PR1-Page-Lines-L = zero
022600              move 56 to AT-PR1-Page-Lines-L.
022700     if       AT-PR1-Co-Name = spaces
022800              move "Applewood Computers" to AT-PR1-Co-Name.
022900*>
023000     move     AT-PR1-Target-Year-Month to AT-DT-Year-Month.
023100     compute  WS-Range-From = (AT-DT-Year-Month * 100) + 1.
023200     move     AT-DTYM-Year  to WS-Next-Year.
023300     move     AT-DTYM-Month to WS-Next-Month.
023400     if       AT-DTYM-Month = 12
023500              add  1 to WS-Next-Year
023600              move 1 to WS-Next-Month
023700     else
023800              add  1 to WS-Next-Month.
023900     compute  WS-Range-To = (WS-Next-Year * 10000) + (WS-Next-Month * 100) + 1.
024000*>
024100     open     input AT-Employee-File.
024200     perform  AA011-Load-One-Emp thru AA011-Exit
024300              until AT-Emp-Load-Done.
024400     close    AT-Employee-File.
024500*>
024600     open     input AT-Attendance-File.
024700     perform  AA012-Load-One-Att thru AA012-Exit
024800              until AT-Att-Load-Done.
024900     close    AT-Attendance-File.
025000*>
025100     open     output Print-File.
025200     initiate AT-Print-Report.
025300*>
025400 AA010-Exit.
025500     exit.
025600*>
025700 AA011-Load-One-Emp.
025800*>
025900     read     AT-Employee-File
026000         at end
026100              move "Y" to AT-Emp-Load-Eof
026200              go to AA011-Exit.
026300     if       Emp-Not-Deleted
026400              add  1  to  AT-Emp-Count
026500              move Emp-Id             to TE-Emp-Id           (AT-Emp-Count)
026600              move Emp-Name           to TE-Emp-Name         (AT-Emp-Count)
026700              move Emp-Number         to TE-Emp-Number       (AT-Emp-Count)
026800              move Emp-Required-Hours to TE-Emp-Required-Hrs (AT-Emp-Count)
026900              move Emp-Role           to TE-Emp-Role         (AT-Emp-Count).
027000*>
027100 AA011-Exit.
027200     exit.
027300*>
027400 AA012-Load-One-Att.
027500*>
027600     read     AT-Attendance-File
027700         at end
027800              move "Y" to AT-Att-Load-Eof
027900              go to AA012-Exit.
028000     if       Att-Id not = zero
028100              add  1  to  AT-Att-Count
028200              move Att-Emp-Id          to TA-Att-Emp-Id    (AT-Att-Count)
028300              move Att-Date            to TA-Att-Date      (AT-Att-Count)
028400              move Att-Clock-In-Time   to TA-Att-Clock-In  (AT-Att-Count)
028500              move Att-Clock-Out-Time  to TA-Att-Clock-Out (AT-Att-Count)
028600              move Att-Working-Minutes to TA-Att-Minutes   (AT-Att-Count).
028700*>
028800 AA012-Exit.
028900     exit.
029000*>
029100 AA100-Process-One-Employee.
029200*>
029300     move     zero to Sum-Total-Minutes Sum-Working-Days Sum-Present-Days.
029400     compute  Sum-Required-Minutes = TE-Emp-Required-Hrs (AT-Emp-Idx) * 60.
029500*>
029600     if       AT-Att-Count not = zero
029700              perform AA110-Scan-One-Att thru AA110-Exit
029800                      varying AT-Att-Idx from 1 by 1
029900                      until AT-Att-Idx > AT-Att-Count.
030000*>
030100     compute  Sum-Absent-Days = Sum-Working-Days - Sum-Present-Days.
030200*>
030300     if       Sum-Working-Days = zero
030400              move zero to Sum-Average-Hours
030500     else
030600              compute Sum-Average-Hours rounded =
030700                      (Sum-Total-Minutes / 60) / Sum-Working-Days.
030800*>
030900     compute  Sum-Difference-Minutes =
031000              Sum-Total-Minutes - Sum-Required-Minutes.
031100*>
031200     if       Sum-Required-Minutes = zero
031300              move zero to Sum-Achievement-Rate
031400     else
031500              compute Sum-Achievement-Rate rounded =
031600                      (Sum-Total-Minutes / Sum-Required-Minutes) * 100.
031700*>
031800     if       Sum-Difference-Minutes > zero
031900              move "OVERTIME"  to WS-Status-Text
032000     else
032100     if       Sum-Difference-Minutes < zero
032200              move "UNDERTIME" to WS-Status-Text
032300     else
032400              move "MET"       to WS-Status-Text
032500     end-if
032600     end-if.
032700*>
032800     move     TE-Emp-Number  (AT-Emp-Idx)  to VLW-Emp-Number.
032900     move     TE-Emp-Name    (AT-Emp-Idx)  to VLW-Emp-Name.
033000     move     TE-Emp-Required-Hrs (AT-Emp-Idx) to VLW-Required-Hours.
033100     compute  VLW-Actual-Hours rounded = Sum-Total-Minutes / 60.
033200     compute  VLW-Diff-Hours   rounded = Sum-Difference-Minutes / 60.
033300     move     WS-Status-Text to VLW-Status.
033400     generate AT-Var-Detail.
033500*>
033600     add      Sum-Total-Minutes    to AT-Tot-Actual-Minutes.
033700     add      Sum-Required-Minutes to AT-Tot-Required-Minutes.
033800     add      1                    to AT-Tot-Emp-Count.
033900*>
034000 AA100-Exit.
034100     exit.
034200*>
034300 AA110-Scan-One-Att.
034400*>
034500     if       TA-Att-Emp-Id (AT-Att-Idx) = TE-Emp-Id (AT-Emp-Idx)
034600          and TA-Att-Date   (AT-Att-Idx) >= WS-Range-From
034700          and TA-Att-Date   (AT-Att-Idx) <  WS-Range-To
034800              add 1 to Sum-Working-Days
034900              add TA-Att-Minutes (AT-Att-Idx) to Sum-Total-Minutes
035000              if   TA-Att-Clock-In  (AT-Att-Idx) not = zero
035100               and TA-Att-Clock-Out (AT-Att-Idx) not = zero
035200                   add 1 to Sum-Present-Days
035300              end-if.
035400*>
035500 AA110-Exit.
035600     exit.
035700*>
035800 AA900-Finalise.
035900*>
036000     compute  WS-Tot-Actual-Hours   rounded = AT-Tot-Actual-Minutes   / 60.
036100     compute  WS-Tot-Required-Hours rounded = AT-Tot-Required-Minutes / 60.
036200     terminate AT-Print-Report.
036300     close    Print-File.
036400*>
036500 AA900-Exit.
036600     exit.
036700*>
