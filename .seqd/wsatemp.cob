000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Employee          *
000400*>        Master File (Attendance)          *
000500*>     Uses Emp-Number as business key      *
000600*>*******************************************
000700*>  File size 90 bytes.
000800*>
000900*> THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*>
001100*> 14/03/84 lmp - Created for the time clock pilot at the Slough site.
001200*> 02/11/86 lmp - Emp-Role added, 3 grades only at this time.
001300*> 19/09/98 vbc - Y2K review: Emp-Id and Emp-Number were already
001400*>                numeric/alpha keys, not dates - no change needed.
001500*> 24/10/16 vbc - Copybook brought into line with wspyemp.cob layout
001600*>                conventions (level numbers, filler padding).
001700*> 21/10/25 vbc - Taken from the old TC01 employee record for the new
001800*>                AT (attendance) module sharing the payroll employee
001900*>                numbering scheme.
002000*> 02/12/25 vbc - Emp-Required-Hours range is enforced in atempmt, not
002100*>                here - kept as plain 9(3) for read/write speed.
002200*>
002300 01  AT-Employee-Record.
002400     03  Emp-Id                 pic 9(9).
002500*>                                        surrogate key, assigned by atempmt
002600     03  Emp-Name               pic x(50).
002700     03  Emp-Number             pic x(10).
002800*>                                        business key - must be unique
002900     03  Emp-Required-Hours     pic 9(3).
003000*>                                        contracted monthly hours, 140-180
003100     03  Emp-Role               pic x(8).
003200         88  Emp-Role-Employee  value "EMPLOYEE".
003300         88  Emp-Role-Manager   value "MANAGER ".
003400         88  Emp-Role-Admin     value "ADMIN   ".
003500     03  Emp-Deleted-Flag       pic x       value "N".
003600         88  Emp-Is-Deleted     value "Y".
003700         88  Emp-Not-Deleted    value "N".
003800     03  filler                 pic x(09).
003900*>
