000100*>**********************************************
000200*>  File Description - Employee Trans File      *
000300*>**********************************************
000400*>
000500*> 21/10/25 vbc - Created.
000600*>
000700 FD  AT-Employee-Trans-File
000800     recording mode is F.
000900     copy "wsatemt.cob".
001000*>
