000100*>**********************************************
000200*>  File Control Entry - Print File (shared)    *
000300*>**********************************************
000400*>
000500*> 02/02/26 vbc - Copied the shape of selprint.cob so every AT report
000600*>                program opens its print file the same way.
000700*>
000800     select Print-File         assign    to ATPRFIL
000900                                organization is line sequential
001000                                file status is AT-Prt-Status.
001100*>
