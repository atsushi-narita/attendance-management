000100*>****************************************************************
000200*>                                                               *
000300*>         Attendance Correction Requests - Submit / Approve /    *
000400*>                    Reject / List  (Batch)                      *
000500*>                                                               *
000600*>****************************************************************
000700*>
000800 identification          division.
000900*>===============================
001000*>
001100*>**
001200      program-id.         atcorr.
001300*>**
001400*>    author.             L M Pruett, 02/11/1986.
001500*>                        For Applewood Computers.
001600*>**
001700*>    installation.       Applewood Computers - Time & Attendance.
001800*>**
001900*>    date-written.       02/11/1986.
002000*>**
002100*>    date-compiled.
002200*>**
002300*>    security.           Copyright (C) 1986-2026 & later, Applewood
002400*>                        Computers.  Distributed under the GNU
002500*>                        General Public License.  See file COPYING.
002600*>**
002700*>    remarks.            Applies the day's correction-request actions
002800*>                        (submit, approve, reject, list) against the
002900*>                        correction file & the attendance file it
003000*>                        refers back to.
003100*>**
003200*>    version.            See Prog-Name in ws.
003300*>**
003400*>    called modules.     atminbtw.
003500*>**
003600*>    error messages used.
003700*>                        AT010 - AT016.
003800*>**
003900*> Changes:
004000*> 02/11/86 lmp -        Created as TC03, clock-card dispute slips were
004100*>                       previously filed on paper and keyed by hand.
004200*> 11/02/91 djw -        Added the ownership check - a clerk had been
004300*>                       keying another employee's record ID by mistake.
004400*> 30/06/93 djw -        Correction table raised to 2000 rows with the
004500*>                       rest of the TC suite.
004600*> 19/09/98 vbc -        Y2K review - Cor-Request-Date / Processed-Date
004700*>                       already ccyymmddhhmm, no change required.
004800*> 24/10/16 vbc -        Tidied up to the current ACAS paragraph style,
004900*>                       no logic change.
005000*> 21/10/25 vbc - 1.0.00 Renamed from TC03 to ATCORR for the new AT
005100*>                       module, rebuilt on wsatcor/wsatcot copybooks &
005200*>                       calls ATMINBTW instead of its own inline maths.
005300*> 26/11/25 vbc - 1.0.01 List action added, re-uses AT-Param1-File's
005400*>                       status filter rather than a new trans layout.
005500*>
005600*>*************************************************************************
005700*>
005800*> Copyright Notice.
005900*> ****************
006000*>
006100*> This file is part of the Applewood Computers Time & Attendance suite
006200*> and is Copyright (c) Applewood Computers, 1984-2026 and later.
006300*>
006400*> It is free software and may be redistributed and/or modified under
006500*> the GNU General Public License, version 3 or later, for personal use
006600*> including use within a business, excluding resale or hire.
006700*>
006800*> It is distributed in the hope that it will be useful, but WITHOUT
006900*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
007000*> or FITNESS FOR A PARTICULAR PURPOSE.
007100*>
007200*> You should have received a copy of the GNU General Public License
007300*> with this suite; see the file COPYING.
007400*>
007500*>*************************************************************************
007600*>
007700 environment             division.
007800*>===============================
007900*>
008000 configuration           section.
008100 special-names.
008200     C01  is  TOP-OF-FORM.
008300*>
008400 input-output            section.
008500 file-control.
008600     copy "selatemp.cob".
008700     copy "selatatt.cob".
008800     copy "selatcor.cob".
008900     copy "selatcot.cob".
009000     copy "selatpr1.cob".
009100     select AT-Status-Report   assign    to ATCORPT
009200                                organization is line sequential
009300                                file status is AT-Rpt-Status.
009400*>
009500 data                    division.
009600*>===============================
009700*>
009800 file section.
009900*>
010000     copy "fdatemp.cob".
010100     copy "fdatatt.cob".
010200     copy "fdatcor.cob".
010300     copy "fdatcot.cob".
010400     copy "fdatpr1.cob".
010500*>
010600 FD  AT-Status-Report
010700     recording mode is F.
010800 01  AT-Status-Line             pic x(80).
010900*>
011000 working-storage         section.
011100*>--------------------------------
011200 77  prog-name               pic x(17)  value "ATCORR  (1.0.01)".
011300*>
011400 copy "wsatdtc.cob".
011500*>
011600 01  WS-File-Status-Switches.
011700     03  AT-Emp-Load-Eof         pic x      value "N".
011800         88  AT-Emp-Load-Done      value "Y".
011900     03  AT-Att-Load-Eof         pic x      value "N".
012000         88  AT-Att-Load-Done      value "Y".
012100     03  AT-Cor-Load-Eof         pic x      value "N".
012200         88  AT-Cor-Load-Done      value "Y".
012300     03  AT-Cot-Run-Eof          pic x      value "N".
012400         88  AT-Cot-Run-Done       value "Y".
012500     03  WS-Emp-Found-Sw         pic x      value "N".
012600         88  WS-Emp-Found          value "Y".
012700     03  WS-Att-Found-Sw         pic x      value "N".
012800         88  WS-Att-Found          value "Y".
012900     03  WS-Cor-Found-Sw         pic x      value "N".
013000         88  WS-Cor-Found          value "Y".
013100*>
013200 01  Error-Messages.
013300     03  AT010   pic x(20)  value "AT010 EMP_NOT_FOUND ".
013400     03  AT011   pic x(20)  value "AT011 REC_NOT_FOUND ".
013500     03  AT012   pic x(20)  value "AT012 FORBIDDEN     ".
013600     03  AT013   pic x(20)  value "AT013 BAD_TIME_RANGE".
013700     03  AT014   pic x(20)  value "AT014 COR_NOT_FOUND ".
013800     03  AT015   pic x(20)  value "AT015 ALREADY_DONE  ".
013900     03  AT016   pic x(20)  value "AT016 SUBMITTED_OK  ".
014000*>
014100 01  WS-Counters.
014200     03  WS-Recs-Read            pic 9(7)   comp.
014300     03  WS-Max-Cor-Id           pic 9(9)   comp   value zero.
014400     03  WS-Minutes-Result       pic s9(7)  comp.
014500     03  WS-Now-Stamp            pic 9(12)  comp.
014600     03  WS-Now-Date             pic 9(8).
014700     03  WS-Now-Time             pic 9(6).
014800*>
014900 01  WS-Search-Keys.
015000     03  WS-Search-Emp-Id        pic 9(9).
015100     03  WS-Search-Att-Id        pic 9(9).
015200     03  WS-Search-Cor-Id        pic 9(9).
015300     03  WS-Result-Code          pic x(20).
015400     03  WS-Newline              pic x      value x"0A".
015500     03  WS-Reason-Len           pic 9(3)   comp.
015600     03  WS-Old-Reason           pic x(200).
015700*>
015800 01  AT-Emp-Count                pic 9(5)   comp value zero.
015900 01  AT-Emp-Table.
016000     03  AT-Emp-Entry occurs 1 to 2000 times depending on AT-Emp-Count
016100                        indexed by AT-Emp-Idx.
016200         05  TE-Emp-Id            pic 9(9).
016300*>
016400 01  AT-Att-Count                pic 9(5)   comp value zero.
016500 01  AT-Att-Table.
016600     03  AT-Att-Entry occurs 1 to 6000 times depending on AT-Att-Count
016700                        indexed by AT-Att-Idx.
016800         05  TA-Att-Id            pic 9(9).
016900         05  TA-Att-Emp-Id        pic 9(9).
017000         05  TA-Att-Date          pic 9(8).
017100         05  TA-Att-Clock-In      pic 9(12).
017200         05  TA-Att-Clock-Out     pic 9(12).
017300         05  TA-Att-Minutes       pic s9(7).
017400         05  TA-Att-Status        pic x(7).
017500*>
017600 01  AT-Cor-Count                pic 9(5)   comp value zero.
017700 01  AT-Cor-Table.
017800     03  AT-Cor-Entry occurs 1 to 2000 times depending on AT-Cor-Count
017900                        indexed by AT-Cor-Idx.
018000         05  TC-Cor-Id            pic 9(9).
018100         05  TC-Cor-Emp-Id        pic 9(9).
018200         05  TC-Cor-Orig-Id       pic 9(9).
018300         05  TC-Cor-Req-In        pic 9(12).
018400         05  TC-Cor-Req-Out       pic 9(12).
018500         05  TC-Cor-Reason        pic x(200).
018600         05  TC-Cor-Status        pic x(8).
018700             88  TC-Status-Pending  value "PENDING ".
018800         05  TC-Cor-Req-Date      pic 9(12).
018900         05  TC-Cor-Proc-Date     pic 9(12).
019000*>
019100 procedure  division.
019200*>====================
019300*>
019400 AA000-Main.
019500*>
019600     perform  AA010-Initialise thru AA010-Exit.
019700     perform  AA020-Process-One-Trans thru AA020-Exit
019800              until AT-Cot-Run-Done.
019900     perform  AA900-Finalise thru AA900-Exit.
020000     stop     run.
020100*>
020200 AA010-Initialise.
020300*>
020400     move     zero to WS-Recs-Read.
020500     accept   WS-Now-Date from date   YYYYMMDD.
020600     accept   WS-Now-Time from time.
020700     compute  WS-Now-Stamp = (WS-Now-Date * 10000)
020800                            + (WS-Now-Time (1:4)).
020900*>
021000     open     input AT-Param1-File.
021100     read     AT-Param1-File
021200         at end
021300              move zero to AT-Param1-Record.
021400     close    AT-Param1-File.
021500*>
021600     open     input AT-Employee-File.
021700     perform  AA011-Load-One-Emp thru AA011-Exit
021800              until AT-Emp-Load-Done.
021900     close    AT-Employee-File.
022000*>
022100     open     input AT-Attendance-File.
022200     perform  AA012-Load-One-Att thru AA012-Exit
022300              until AT-Att-Load-Done.
022400     close    AT-Attendance-File.
022500*>
022600     open     input AT-Correction-File.
022700     perform  AA013-Load-One-Cor thru AA013-Exit
022800              until AT-Cor-Load-Done.
022900     close    AT-Correction-File.
023000*>
023100     open     input  AT-Correction-Trans-File.
023200     open     output AT-Status-Report.
023300*>
023400 AA010-Exit.
023500     exit.
023600*>
023700 AA011-Load-One-Emp.
023800*>
023900     read     AT-Employee-File
024000         at end
024100              move "Y" to AT-Emp-Load-Eof
024200              go to AA011-Exit.
024300     if       Emp-Not-Deleted
024400              add  1 to AT-Emp-Count
024500              move Emp-Id to TE-Emp-Id (AT-Emp-Count).
024600*>
024700 AA011-Exit.
024800     exit.
024900*>
025000 AA012-Load-One-Att.
025100*>
025200     read     AT-Attendance-File
025300         at end
025400              move "Y" to AT-Att-Load-Eof
025500              go to AA012-Exit.
025600     if       Att-Id not = zero
025700              add  1 to AT-Att-Count
025800              move Att-Id              to TA-Att-Id          (AT-Att-Count)
025900              move Att-Emp-Id          to TA-Att-Emp-Id      (AT-Att-Count)
026000              move Att-Date            to TA-Att-Date        (AT-Att-Count)
026100              move Att-Clock-In-Time   to TA-Att-Clock-In    (AT-Att-Count)
026200              move Att-Clock-Out-Time  to TA-Att-Clock-Out   (AT-Att-Count)
026300              move Att-Working-Minutes to TA-Att-Minutes     (AT-Att-Count)
026400              move Att-Status          to TA-Att-Status      (AT-Att-Count).
026500*>
026600 AA012-Exit.
026700     exit.
026800*>
026900 AA013-Load-One-Cor.
027000*>
027100     read     AT-Correction-File
027200         at end
027300              move "Y" to AT-Cor-Load-Eof
027400              go to AA013-Exit.
027500     if       Cor-Id not = zero
027600              add  1 to AT-Cor-Count
027700              move Cor-Id                   to TC-Cor-Id       (AT-Cor-Count)
027800              move Cor-Emp-Id               to TC-Cor-Emp-Id   (AT-Cor-Count)
027900              move Cor-Original-Record-Id   to TC-Cor-Orig-Id  (AT-Cor-Count)
028000              move Cor-Requested-Clock-In   to TC-Cor-Req-In   (AT-Cor-Count)
028100              move Cor-Requested-Clock-Out  to TC-Cor-Req-Out  (AT-Cor-Count)
028200              move Cor-Reason               to TC-Cor-Reason   (AT-Cor-Count)
028300              move Cor-Status                to TC-Cor-Status  (AT-Cor-Count)
028400              move Cor-Request-Date          to TC-Cor-Req-Date (AT-Cor-Count)
028500              move Cor-Processed-Date        to TC-Cor-Proc-Date (AT-Cor-Count)
028600              if   Cor-Id > WS-Max-Cor-Id
028700                   move Cor-Id to WS-Max-Cor-Id.
028800*>
028900 AA013-Exit.
029000     exit.
029100*>
029200 AA020-Process-One-Trans.
029300*>
029400     read     AT-Correction-Trans-File
029500         at end
029600              move "Y" to AT-Cot-Run-Eof
029700              go to AA020-Exit.
029800     add      1 to WS-Recs-Read.
029900     if       Ct-Action-Submit
030000              perform AA030-Submit  thru AA030-Exit
030100     else
030200     if       Ct-Action-Approve
030300              perform AA040-Approve thru AA040-Exit
030400     else
030500     if       Ct-Action-Reject
030600              perform AA050-Reject  thru AA050-Exit
030700     else
030800     if       Ct-Action-List
030900              perform AA060-List    thru AA060-Exit
031000     else
031100              move "UNKNOWN_ACTION" to WS-Result-Code
031200              perform AA800-Write-Status-Line thru AA800-Exit
031300     end-if
031400     end-if
031500     end-if
031600     end-if.
031700*>
031800 AA020-Exit.
031900     exit.
032000*>
032100 AA030-Submit.
032200*>
032300     move     Ct-Emp-Id to WS-Search-Emp-Id.
032400     perform  AA600-Find-Employee thru AA600-Exit.
032500     if       not WS-Emp-Found
032600              move AT010 (1:13) to WS-Result-Code
032700              perform AA800-Write-Status-Line thru AA800-Exit
032800              go to AA030-Exit.
032900*>
033000     move     Ct-Original-Record-Id to WS-Search-Att-Id.
033100     perform  AA610-Find-Attendance thru AA610-Exit.
033200     if       not WS-Att-Found
033300              move AT011 (1:13) to WS-Result-Code
033400              perform AA800-Write-Status-Line thru AA800-Exit
033500              go to AA030-Exit.
033600*>
033700     if       TA-Att-Emp-Id (AT-Att-Idx) not = Ct-Emp-Id
033800              move AT012 (1:11) to WS-Result-Code
033900              perform AA800-Write-Status-Line thru AA800-Exit
034000              go to AA030-Exit.
034100*>
034200     if       Ct-Requested-Clock-In  not = zero
034300          and Ct-Requested-Clock-Out not = zero
034400          and Ct-Requested-Clock-In  > Ct-Requested-Clock-Out
034500              move AT013 (1:14) to WS-Result-Code
034600              perform AA800-Write-Status-Line thru AA800-Exit
034700              go to AA030-Exit.
034800*>
034900     add      1 to AT-Cor-Count.
035000     add      1 to WS-Max-Cor-Id.
035100     move     WS-Max-Cor-Id          to TC-Cor-Id       (AT-Cor-Count).
035200     move     Ct-Emp-Id              to TC-Cor-Emp-Id   (AT-Cor-Count).
035300     move     Ct-Original-Record-Id  to TC-Cor-Orig-Id  (AT-Cor-Count).
035400     move     Ct-Requested-Clock-In  to TC-Cor-Req-In   (AT-Cor-Count).
035500     move     Ct-Requested-Clock-Out to TC-Cor-Req-Out  (AT-Cor-Count).
035600     move     Ct-Reason              to TC-Cor-Reason   (AT-Cor-Count).
035700     move     "PENDING "             to TC-Cor-Status   (AT-Cor-Count).
035800     move     WS-Now-Stamp           to TC-Cor-Req-Date (AT-Cor-Count).
035900     move     zero                   to TC-Cor-Proc-Date (AT-Cor-Count).
036000*>
036100     move     AT016 (1:13) to WS-Result-Code.
036200     perform  AA800-Write-Status-Line thru AA800-Exit.
036300*>
036400 AA030-Exit.
036500     exit.
036600*>
036700 AA040-Approve.
036800*>
036900     move     Ct-Request-Id to WS-Search-Cor-Id.
037000     perform  AA620-Find-Correction thru AA620-Exit.
037100     if       not WS-Cor-Found
037200              move AT014 (1:13) to WS-Result-Code
037300              perform AA800-Write-Status-Line thru AA800-Exit
037400              go to AA040-Exit.
037500     if       not TC-Status-Pending (AT-Cor-Idx)
037600              move AT015 (1:13) to WS-Result-Code
037700              perform AA800-Write-Status-Line thru AA800-Exit
037800              go to AA040-Exit.
037900*>
038000     move     TC-Cor-Orig-Id (AT-Cor-Idx) to WS-Search-Att-Id.
038100     perform  AA610-Find-Attendance thru AA610-Exit.
038200     if       WS-Att-Found
038300              if   TC-Cor-Req-In (AT-Cor-Idx) not = zero
038400                   move TC-Cor-Req-In (AT-Cor-Idx)
038500                     to TA-Att-Clock-In (AT-Att-Idx)
038600              end-if
038700              if   TC-Cor-Req-Out (AT-Cor-Idx) not = zero
038800                   move TC-Cor-Req-Out (AT-Cor-Idx)
038900                     to TA-Att-Clock-Out (AT-Att-Idx)
039000              end-if
039100              if   TA-Att-Clock-In  (AT-Att-Idx) not = zero
039200               and TA-Att-Clock-Out (AT-Att-Idx) not = zero
039300                   call "atminbtw" using TA-Att-Clock-In  (AT-Att-Idx)
039400                                          TA-Att-Clock-Out (AT-Att-Idx)
039500                                          WS-Minutes-Result
039600                   move WS-Minutes-Result to TA-Att-Minutes (AT-Att-Idx)
039700                   move "PRESENT"         to TA-Att-Status  (AT-Att-Idx)
039800              else
039900              if   TA-Att-Clock-In (AT-Att-Idx) not = zero
040000                   move "PARTIAL"         to TA-Att-Status  (AT-Att-Idx)
040100              end-if
040200              end-if.
040300*>
040400     move     "APPROVED" to TC-Cor-Status   (AT-Cor-Idx).
040500     move     WS-Now-Stamp to TC-Cor-Proc-Date (AT-Cor-Idx).
040600*>
040700     move     "APPROVED_OK" to WS-Result-Code.
040800     perform  AA800-Write-Status-Line thru AA800-Exit.
040900*>
041000 AA040-Exit.
041100     exit.
041200*>
041300 AA050-Reject.
041400*>
041500     move     Ct-Request-Id to WS-Search-Cor-Id.
041600     perform  AA620-Find-Correction thru AA620-Exit.
041700     if       not WS-Cor-Found
041800              move AT014 (1:13) to WS-Result-Code
041900              perform AA800-Write-Status-Line thru AA800-Exit
042000              go to AA050-Exit.
042100     if       not TC-Status-Pending (AT-Cor-Idx)
042200              move AT015 (1:13) to WS-Result-Code
042300              perform AA800-Write-Status-Line thru AA800-Exit
042400              go to AA050-Exit.
042500*>
042600     if       Ct-Reason not = spaces
042700              move    TC-Cor-Reason (AT-Cor-Idx) to WS-Old-Reason
042800              move    200 to WS-Reason-Len
042900              perform AA056-Trim-Reason thru AA056-Exit
043000                      until WS-Reason-Len = 0
043100                         or WS-Old-Reason (WS-Reason-Len:1) not = space
043200              move    spaces to TC-Cor-Reason (AT-Cor-Idx)
043300              if      WS-Reason-Len = zero
043400                      string "[REJECTION REASON] " delimited by size
043500                             Ct-Reason              delimited by space
043600                             into TC-Cor-Reason (AT-Cor-Idx)
043700              else
043800                      string WS-Old-Reason (1:WS-Reason-Len) delimited by size
043900                             WS-Newline                       delimited by size
044000                             "[REJECTION REASON] "            delimited by size
044100                             Ct-Reason                        delimited by space
044200                             into TC-Cor-Reason (AT-Cor-Idx)
044300              end-if
044400     end-if.
044500*>
044600     move     "REJECTED" to TC-Cor-Status (AT-Cor-Idx).
044700     move     WS-Now-Stamp to TC-Cor-Proc-Date (AT-Cor-Idx).
044800*>
044900     move     "REJECTED_OK" to WS-Result-Code.
045000     perform  AA800-Write-Status-Line thru AA800-Exit.
045100*>
045200 AA050-Exit.
045300     exit.
045400*>
045500 AA056-Trim-Reason.
045600*>
045700     subtract 1 from WS-Reason-Len.
045800*>
045900 AA056-Exit.
046000     exit.
046100*>
046200 AA060-List.
046300*>
046400     move     zero to AT-Cor-Idx.
046500     perform  AA070-List-One-Cor thru AA070-Exit
046600              varying AT-Cor-Idx from 1 by 1
046700              until AT-Cor-Idx > AT-Cor-Count.
046800*>
046900 AA060-Exit.
047000     exit.
047100*>
047200 AA070-List-One-Cor.
047300*>
047400     if       Ct-Emp-Id not = zero
047500              if TC-Cor-Emp-Id (AT-Cor-Idx) not = Ct-Emp-Id
047600                 go to AA070-Exit
047700              end-if
047800     else
047900     if       AT-PR1-Status-Filter not = spaces
048000              if TC-Cor-Status (AT-Cor-Idx) not = AT-PR1-Status-Filter
048100                 go to AA070-Exit
048200              end-if
048300     else
048400              if not TC-Status-Pending (AT-Cor-Idx)
048500                 go to AA070-Exit
048600              end-if
048700     end-if
048800     end-if.
048900*>
049000     move     spaces to AT-Status-Line.
049100     move     TC-Cor-Id     (AT-Cor-Idx) to AT-Status-Line (1:9).
049200     move     TC-Cor-Emp-Id (AT-Cor-Idx) to AT-Status-Line (11:9).
049300     move     TC-Cor-Status (AT-Cor-Idx) to AT-Status-Line (21:8).
049400     write    AT-Status-Line.
049500*>
049600 AA070-Exit.
049700     exit.
049800*>
049900 AA600-Find-Employee.
050000*>
050100     move     "N" to WS-Emp-Found-Sw.
050200     if       AT-Emp-Count = zero
050300              go to AA600-Exit.
050400     set      AT-Emp-Idx to 1.
050500     search   AT-Emp-Entry
050600         at end
050700              move "N" to WS-Emp-Found-Sw
050800         when TE-Emp-Id (AT-Emp-Idx) = WS-Search-Emp-Id
050900              move "Y" to WS-Emp-Found-Sw
051000     end-search.
051100*>
051200 AA600-Exit.
051300     exit.
051400*>
051500 AA610-Find-Attendance.
051600*>
051700     move     "N" to WS-Att-Found-Sw.
051800     if       AT-Att-Count = zero
051900              go to AA610-Exit.
052000     set      AT-Att-Idx to 1.
052100     search   AT-Att-Entry
052200         at end
052300              move "N" to WS-Att-Found-Sw
052400         when TA-Att-Id (AT-Att-Idx) = WS-Search-Att-Id
052500              move "Y" to WS-Att-Found-Sw
052600     end-search.
052700*>
052800 AA610-Exit.
052900     exit.
053000*>
053100 AA620-Find-Correction.
053200*>
053300     move     "N" to WS-Cor-Found-Sw.
053400     if       AT-Cor-Count = zero
053500              go to AA620-Exit.
053600     set      AT-Cor-Idx to 1.
053700     search   AT-Cor-Entry
053800         at end
053900              move "N" to WS-Cor-Found-Sw
054000         when TC-Cor-Id (AT-Cor-Idx) = WS-Search-Cor-Id
054100              move "Y" to WS-Cor-Found-Sw
054200     end-search.
054300*>
054400 AA620-Exit.
054500     exit.
054600*>
054700 AA800-Write-Status-Line.
054800*>
054900     move     spaces to AT-Status-Line.
055000     move     Ct-Action      to AT-Status-Line (1:1).
055100     move     Ct-Request-Id  to AT-Status-Line (3:9).
055200     move     Ct-Emp-Id      to AT-Status-Line (13:9).
055300     move     WS-Result-Code to AT-Status-Line (23:20).
055400     write    AT-Status-Line.
055500*>
055600 AA800-Exit.
055700     exit.
055800*>
055900 AA900-Finalise.
056000*>
056100     open     output AT-Correction-File.
056200     move     zero to AT-Cor-Idx.
056300     perform  AA910-Write-One-Cor thru AA910-Exit
056400              varying AT-Cor-Idx from 1 by 1
056500              until AT-Cor-Idx > AT-Cor-Count.
056600     close    AT-Correction-File.
056700*>
056800     open     output AT-Attendance-File.
056900     move     zero to AT-Att-Idx.
057000     perform  AA920-Write-One-Att thru AA920-Exit
057100              varying AT-Att-Idx from 1 by 1
057200              until AT-Att-Idx > AT-Att-Count.
057300     close    AT-Attendance-File.
057400*>
057500     close    AT-Correction-Trans-File.
057600     close    AT-Status-Report.
057700*>
057800 AA900-Exit.
057900     exit.
058000*>
058100 AA910-Write-One-Cor.
058200*>
058300     move     TC-Cor-Id        (AT-Cor-Idx) to Cor-Id.
058400     move     TC-Cor-Emp-Id    (AT-Cor-Idx) to Cor-Emp-Id.
058500     move     TC-Cor-Orig-Id   (AT-Cor-Idx) to Cor-Original-Record-Id.
058600     move     TC-Cor-Req-In    (AT-Cor-Idx) to Cor-Requested-Clock-In.
058700     move     TC-Cor-Req-Out   (AT-Cor-Idx) to Cor-Requested-Clock-Out.
058800     move     TC-Cor-Reason    (AT-Cor-Idx) to Cor-Reason.
058900     move     TC-Cor-Status    (AT-Cor-Idx) to Cor-Status.
059000     move     TC-Cor-Req-Date  (AT-Cor-Idx) to Cor-Request-Date.
059100     move     TC-Cor-Proc-Date (AT-Cor-Idx) to Cor-Processed-Date.
059200     write    AT-Correction-Record.
059300*>
059400 AA910-Exit.
059500     exit.
059600*>
059700 AA920-Write-One-Att.
059800*>
059900     move     TA-Att-Id          (AT-Att-Idx) to Att-Id.
060000     move     TA-Att-Emp-Id      (AT-Att-Idx) to Att-Emp-Id.
060100     move     TA-Att-Date        (AT-Att-Idx) to Att-Date.
060200     move     TA-Att-Clock-In    (AT-Att-Idx) to Att-Clock-In-Time.
060300     move     TA-Att-Clock-Out   (AT-Att-Idx) to Att-Clock-Out-Time.
060400     move     TA-Att-Minutes     (AT-Att-Idx) to Att-Working-Minutes.
060500     move     TA-Att-Status      (AT-Att-Idx) to Att-Status.
060600     write    AT-Attendance-Record.
060700*>
060800 AA920-Exit.
060900     exit.
061000*>
