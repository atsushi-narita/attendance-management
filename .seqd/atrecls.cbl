000100*>****************************************************************
000200*>                                                               *
000300*>        Attendance Record Listing & Monthly Hours Summary      *
000400*>                                                               *
000500*>****************************************************************
000600*>
000700 identification          division.
000800*>===============================
000900*>
001000*>**
001100      program-id.         atrecls.
001200*>**
001300*>    author.             L M Pruett, 02/11/1986.
001400*>                        For Applewood Computers.
001500*>**
001600*>    installation.       Applewood Computers - Time & Attendance.
001700*>**
001800*>    date-written.       02/11/1986.
001900*>**
002000*>    date-compiled.
002100*>**
002200*>    security.           Copyright (C) 1986-2026 & later, Applewood
002300*>                        Computers.  Distributed under the GNU
002400*>                        General Public License.  See file COPYING.
002500*>**
002600*>    remarks.            Three enquiry runs off the one parameter
002700*>                        record: all of a month's attendance records
002800*>                        (manager view), one employee's records, or
002900*>                        one employee's monthly hours summary.
003000*>**
003100*>    version.            See Prog-Name in ws.
003200*>**
003300*>    called modules.     none.
003400*>**
003500*>    error messages used.
003600*>                        AT030.
003700*>**
003800*> Changes:
003900*> 02/11/86 lmp -        Created as TC02R, split out of TC02 so the
004000*>                       supervisor's month-end listing did not have to
004100*>                       share a run with the daily card update.
004200*> 30/06/93 djw -        Attendance table raised to 2000 rows with the
004300*>                       rest of the suite.
004400*> 19/09/98 vbc -        Y2K review - Att-Date / Target-Year-Month
004500*>                       already ccyymmdd / ccyymm, no 2-digit year
004600*>                       fields found.
004700*> 24/10/16 vbc -        Tidied up to the current ACAS paragraph style,
004800*>                       no logic change.
004900*> 21/10/25 vbc - 1.0.00 Renamed from TC02R to ATRECLS for the new AT
005000*>                       module, driven off AT-Param1-Record's request
005100*>                       type (D/M/A/E/S) instead of a menu choice.
005200*>
005300*>*************************************************************************
005400*>
005500*> Copyright Notice.
005600*> ****************
005700*>
005800*> This file is part of the Applewood Computers Time & Attendance suite
005900*> and is Copyright (c) Applewood Computers, 1984-2026 and later.
006000*>
006100*> It is free software and may be redistributed and/or modified under
006200*> the GNU General Public License, version 3 or later, for personal use
006300*> including use within a business, excluding resale or hire.
006400*>
006500*> It is distributed in the hope that it will be useful, but WITHOUT
006600*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
006700*> or FITNESS FOR A PARTICULAR PURPOSE.
006800*>
006900*> You should have received a copy of the GNU General Public License
007000*> with this suite; see the file COPYING.
007100*>
007200*>*************************************************************************
007300*>
007400 environment             division.
007500*>===============================
007600*>
007700 configuration           section.
007800 special-names.
007900     C01  is  TOP-OF-FORM.
008000*>
008100 input-output            section.
008200 file-control.
008300     copy "selatemp.cob".
008400     copy "selatatt.cob".
008500     copy "selatpr1.cob".
008600     select AT-Status-Report   assign    to ATRCRPT
008700                                organization is line sequential
008800                                file status is AT-Rpt-Status.
008900*>
009000 data                    division.
009100*>===============================
009200*>
009300 file section.
009400*>
009500     copy "fdatemp.cob".
009600     copy "fdatatt.cob".
009700     copy "fdatpr1.cob".
009800*>
009900 FD  AT-Status-Report
010000     recording mode is F.
010100 01  AT-Status-Line             pic x(80).
010200*>
010300 working-storage         section.
010400*>--------------------------------
010500 77  prog-name               pic x(17)  value "ATRECLS (1.0.00)".
010600*>
010700 copy "wsatdtc.cob".
010800 copy "wsatsum.cob".
010900*>
011000 01  WS-File-Status-Switches.
011100     03  AT-Emp-Load-Eof         pic x      value "N".
011200         88  AT-Emp-Load-Done      value "Y".
011300     03  AT-Att-Load-Eof         pic x      value "N".
011400         88  AT-Att-Load-Done      value "Y".
011500     03  WS-Emp-Found-Sw         pic x      value "N".
011600         88  WS-Emp-Found          value "Y".
011700*>
011800 01  Error-Messages.
011900     03  AT030   pic x(24)  value "AT030 EMPLOYEE_NOT_FOUND".
012000*>
012100 01  WS-Work.
012200     03  WS-Today                pic 9(8).
012300     03  WS-Range-From           pic 9(8).
012400     03  WS-Range-To             pic 9(8).
012500     03  WS-Next-Year            pic 9(4)   comp.
012600     03  WS-Next-Month           pic 99     comp.
012700     03  WS-Range-Is-Set-Sw      pic x      value "N".
012800         88  WS-Range-Is-Set       value "Y".
012900*>
013000 01  WS-Search-Keys.
013100     03  WS-Search-Emp-Id        pic 9(9).
013200     03  WS-Result-Code          pic x(24).
013300*>
013400 01  AT-Emp-Count                pic 9(5)   comp value zero.
013500 01  AT-Emp-Table.
013600     03  AT-Emp-Entry occurs 1 to 2000 times depending on AT-Emp-Count
013700                        indexed by AT-Emp-Idx.
013800         05  TE-Emp-Id            pic 9(9).
013900         05  TE-Emp-Name          pic x(50).
014000         05  TE-Emp-Number        pic x(10).
014100         05  TE-Emp-Required-Hrs  pic 9(3).
014200*>
014300 01  AT-Att-Count                pic 9(5)   comp value zero.
014400 01  AT-Att-Table.
014500     03  AT-Att-Entry occurs 1 to 6000 times depending on AT-Att-Count
014600                        indexed by AT-Att-Idx.
014700         05  TA-Att-Id            pic 9(9).
014800         05  TA-Att-Emp-Id        pic 9(9).
014900         05  TA-Att-Date          pic 9(8).
015000         05  TA-Att-Clock-In      pic 9(12).
015100         05  TA-Att-Clock-Out     pic 9(12).
015200         05  TA-Att-Minutes       pic s9(7).
015300         05  TA-Att-Status        pic x(7).
015400*>
015500 procedure  division.
015600*>====================
015700*>
015800 AA000-Main.
015900*>
016000     perform  AA010-Initialise thru AA010-Exit.
016100*>
016200     if       AT-PR1-Request-Type = "A"
016300              perform AA100-All-Month-Listing   thru AA100-Exit
016400     else
016500     if       AT-PR1-Request-Type = "E"
016600              perform AA200-Employee-Listing    thru AA200-Exit
016700     else
016800     if       AT-PR1-Request-Type = "S"
016900              perform AA300-Employee-Summary    thru AA300-Exit
017000     else
017100              perform AA100-All-Month-Listing   thru AA100-Exit
017200     end-if
017300     end-if
017400     end-if.
017500*>
017600     perform  AA900-Finalise thru AA900-Exit.
017700     stop     run.
017800*>
017900 AA010-Initialise.
018000*>
018100     open     input AT-Param1-File.
018200     read     AT-Param1-File
018300         at end
018400              move zero to AT-Param1-Record.
018500     close    AT-Param1-File.
018600*>
018700     if       AT-PR1-Target-Year-Month = zero
018800              accept WS-Today from date YYYYMMDD
018900              move   WS-Today (1:6) to AT-PR1-Target-Year-Month.
019000*>
019100     open     input AT-Employee-File.
019200     perform  AA011-Load-One-Emp thru AA011-Exit
019300              until AT-Emp-Load-Done.
019400     close    AT-Employee-File.
019500*>
019600     open     input AT-Attendance-File.
019700     perform  AA012-Load-One-Att thru AA012-Exit
019800              until AT-Att-Load-Done.
019900     close    AT-Attendance-File.
020000*>
020100     open     output AT-Status-Report.
020200*>
020300 AA010-Exit.
020400     exit.
020500*>
020600 AA011-Load-One-Emp.
020700*>
020800     read     AT-Employee-File
020900         at end
021000              move "Y" to AT-Emp-Load-Eof
021100              go to AA011-Exit.
021200     if       Emp-Not-Deleted
021300              add  1  to  AT-Emp-Count
021400              move Emp-Id             to TE-Emp-Id           (AT-Emp-Count)
021500              move Emp-Name           to TE-Emp-Name         (AT-Emp-Count)
021600              move Emp-Number         to TE-Emp-Number       (AT-Emp-Count)
021700              move Emp-Required-Hours to TE-Emp-Required-Hrs (AT-Emp-Count).
021800*>
021900 AA011-Exit.
022000     exit.
022100*>
022200 AA012-Load-One-Att.
022300*>
022400     read     AT-Attendance-File
022500         at end
022600              move "Y" to AT-Att-Load-Eof
022700              go to AA012-Exit.
022800     if       Att-Id not = zero
022900              add  1  to  AT-Att-Count
023000              move Att-Id              to TA-Att-Id          (AT-Att-Count)
023100              move Att-Emp-Id          to TA-Att-Emp-Id      (AT-Att-Count)
023200              move Att-Date            to TA-Att-Date        (AT-Att-Count)
023300              move Att-Clock-In-Time   to TA-Att-Clock-In    (AT-Att-Count)
023400              move Att-Clock-Out-Time  to TA-Att-Clock-Out   (AT-Att-Count)
023500              move Att-Working-Minutes to TA-Att-Minutes     (AT-Att-Count)
023600              move Att-Status          to TA-Att-Status      (AT-Att-Count).
023700*>
023800 AA012-Exit.
023900     exit.
024000*>
024100 AA020-Set-Month-Range.
024200*>
024300     if       WS-Range-Is-Set
024400              go to AA020-Exit.
024500     move     AT-PR1-Target-Year-Month to AT-DT-Year-Month.
024600     compute  WS-Range-From = (AT-DT-Year-Month * 100) + 1.
024700     move     AT-DTYM-Year  to WS-Next-Year.
024800     move     AT-DTYM-Month to WS-Next-Month.
024900     if       AT-DTYM-Month = 12
025000              add  1 to WS-Next-Year
025100              move 1 to WS-Next-Month
025200     else
025300              add  1 to WS-Next-Month.
025400     compute  WS-Range-To = (WS-Next-Year * 10000) + (WS-Next-Month * 100) + 1.
025500     move     "Y" to WS-Range-Is-Set-Sw.
025600*>
025700 AA020-Exit.
025800     exit.
025900*>
026000 AA100-All-Month-Listing.
026100*>
026200     perform  AA020-Set-Month-Range thru AA020-Exit.
026300     move     zero to AT-Att-Idx.
026400     perform  AA110-List-One-Att thru AA110-Exit
026500              varying AT-Att-Idx from 1 by 1
026600              until AT-Att-Idx > AT-Att-Count.
026700*>
026800 AA100-Exit.
026900     exit.
027000*>
027100 AA110-List-One-Att.
027200*>
027300     if       TA-Att-Date (AT-Att-Idx) >= WS-Range-From
027400          and TA-Att-Date (AT-Att-Idx) <  WS-Range-To
027500              perform AA810-Write-Att-Line thru AA810-Exit.
027600*>
027700 AA110-Exit.
027800     exit.
027900*>
028000 AA200-Employee-Listing.
028100*>
028200     move     AT-PR1-Emp-Id-Filter to WS-Search-Emp-Id.
028300     perform  AA600-Find-Employee thru AA600-Exit.
028400     if       not WS-Emp-Found
028500              move AT030 to WS-Result-Code
028600              perform AA800-Write-Status-Line thru AA800-Exit
028700              go to AA200-Exit.
028800*>
028900     if       AT-PR1-Target-Year-Month not = zero
029000              perform AA020-Set-Month-Range thru AA020-Exit.
029100*>
029200     move     zero to AT-Att-Idx.
029300     perform  AA210-List-One-Emp-Att thru AA210-Exit
029400              varying AT-Att-Idx from 1 by 1
029500              until AT-Att-Idx > AT-Att-Count.
029600*>
029700 AA200-Exit.
029800     exit.
029900*>
030000 AA210-List-One-Emp-Att.
030100*>
030200     if       TA-Att-Emp-Id (AT-Att-Idx) = WS-Search-Emp-Id
030300              if   WS-Range-Is-Set
030400                   if   TA-Att-Date (AT-Att-Idx) >= WS-Range-From
030500                    and TA-Att-Date (AT-Att-Idx) <  WS-Range-To
030600                        perform AA810-Write-Att-Line thru AA810-Exit
030700                   end-if
030800              else
030900                   perform AA810-Write-Att-Line thru AA810-Exit
031000              end-if.
031100*>
031200 AA210-Exit.
031300     exit.
031400*>
031500 AA300-Employee-Summary.
031600*>
031700     move     AT-PR1-Emp-Id-Filter to WS-Search-Emp-Id.
031800     perform  AA600-Find-Employee thru AA600-Exit.
031900     if       not WS-Emp-Found
032000              move AT030 to WS-Result-Code
032100              perform AA800-Write-Status-Line thru AA800-Exit
032200              go to AA300-Exit.
032300*>
032400     perform  AA020-Set-Month-Range thru AA020-Exit.
032500*>
032600     move     zero to Sum-Total-Minutes Sum-Working-Days Sum-Present-Days.
032700     move     WS-Search-Emp-Id           to Sum-Emp-Id.
032800     move     AT-PR1-Target-Year-Month   to Sum-Year-Month.
032900     compute  Sum-Required-Minutes = TE-Emp-Required-Hrs (AT-Emp-Idx) * 60.
033000*>
033100     move     zero to AT-Att-Idx.
033200     perform  AA310-Accumulate-One-Att thru AA310-Exit
033300              varying AT-Att-Idx from 1 by 1
033400              until AT-Att-Idx > AT-Att-Count.
033500*>
033600     compute  Sum-Absent-Days = Sum-Working-Days - Sum-Present-Days.
033700     if       Sum-Working-Days = zero
033800              move zero to Sum-Average-Hours
033900     else
034000              compute Sum-Average-Hours rounded =
034100                      (Sum-Total-Minutes / 60) / Sum-Working-Days.
034200     compute  Sum-Difference-Minutes =
034300              Sum-Total-Minutes - Sum-Required-Minutes.
034400     if       Sum-Required-Minutes = zero
034500              move zero to Sum-Achievement-Rate
034600     else
034700              compute Sum-Achievement-Rate rounded =
034800                      (Sum-Total-Minutes / Sum-Required-Minutes) * 100.
034900*>
035000     perform  AA820-Write-Summary-Line thru AA820-Exit.
035100*>
035200 AA300-Exit.
035300     exit.
035400*>
035500 AA310-Accumulate-One-Att.
035600*>
035700     if       TA-Att-Emp-Id (AT-Att-Idx) = Sum-Emp-Id
035800          and TA-Att-Date   (AT-Att-Idx) >= WS-Range-From
035900          and TA-Att-Date   (AT-Att-Idx) <  WS-Range-To
036000              add 1 to Sum-Working-Days
036100              add TA-Att-Minutes (AT-Att-Idx) to Sum-Total-Minutes
036200              if   TA-Att-Clock-In  (AT-Att-Idx) not = zero
036300               and TA-Att-Clock-Out (AT-Att-Idx) not = zero
036400                   add 1 to Sum-Present-Days
036500              end-if.
036600*>
036700 AA310-Exit.
036800     exit.
036900*>
037000 AA600-Find-Employee.
037100*>
037200     move     "N" to WS-Emp-Found-Sw.
037300     if       AT-Emp-Count = zero
037400              go to AA600-Exit.
037500     set      AT-Emp-Idx to 1.
037600     search   AT-Emp-Entry
037700         at end
037800              move "N" to WS-Emp-Found-Sw
037900         when TE-Emp-Id (AT-Emp-Idx) = WS-Search-Emp-Id
038000              move "Y" to WS-Emp-Found-Sw
038100     end-search.
038200*>
038300 AA600-Exit.
038400     exit.
038500*>
038600 AA800-Write-Status-Line.
038700*>
038800     move     spaces to AT-Status-Line.
038900     move     WS-Search-Emp-Id to AT-Status-Line (1:9).
039000     move     WS-Result-Code   to AT-Status-Line (11:24).
039100     write    AT-Status-Line.
039200*>
039300 AA800-Exit.
039400     exit.
039500*>
039600 AA810-Write-Att-Line.
039700*>
039800     move     spaces to AT-Status-Line.
039900     move     TA-Att-Id          (AT-Att-Idx) to AT-Status-Line (1:9).
040000     move     TA-Att-Emp-Id      (AT-Att-Idx) to AT-Status-Line (11:9).
040100     move     TA-Att-Date        (AT-Att-Idx) to AT-Status-Line (21:8).
040200     move     TA-Att-Clock-In    (AT-Att-Idx) to AT-Status-Line (30:12).
040300     move     TA-Att-Clock-Out   (AT-Att-Idx) to AT-Status-Line (43:12).
040400     move     TA-Att-Minutes     (AT-Att-Idx) to AT-Status-Line (56:7).
040500     move     TA-Att-Status      (AT-Att-Idx) to AT-Status-Line (64:7).
040600     write    AT-Status-Line.
040700*>
040800 AA810-Exit.
040900     exit.
041000*>
041100 AA820-Write-Summary-Line.
041200*>
041300     move     spaces to AT-Status-Line.
041400     move     Sum-Emp-Id              to AT-Status-Line (1:9).
041500     move     Sum-Year-Month          to AT-Status-Line (11:6).
041600     move     Sum-Total-Minutes       to AT-Status-Line (18:7).
041700     move     Sum-Working-Days       to AT-Status-Line (26:3).
041800     move     Sum-Required-Minutes    to AT-Status-Line (30:7).
041900     move     Sum-Difference-Minutes  to AT-Status-Line (38:7).
042000     write    AT-Status-Line.
042100*>
042200 AA820-Exit.
042300     exit.
042400*>
042500 AA900-Finalise.
042600*>
042700     close    AT-Status-Report.
042800*>
042900 AA900-Exit.
043000     exit.
043100*>
