000100*>**********************************************
000200*>  File Description - Print File (shared)      *
000300*>     RD is defined locally in each program    *
000400*>**********************************************
000500*>
000600*> 02/02/26 vbc - Created.
000700*>
000800 FD  Print-File
000900     reports are AT-Print-Report.
001000*>
