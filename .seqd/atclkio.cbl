000100*>****************************************************************
000200*>                                                               *
000300*>              Attendance     Clock In / Clock Out              *
000400*>         Applies the day's clock transactions against the      *
000500*>             attendance file and reports the result            *
000600*>                                                               *
000700*>****************************************************************
000800*>
000900 identification          division.
001000*>===============================
001100*>
001200*>**
001300      program-id.         atclkio.
001400*>**
001500*>    author.             L M Pruett, 14/03/1984.
001600*>                        For Applewood Computers.
001700*>**
001800*>    installation.       Applewood Computers - Time & Attendance.
001900*>**
002000*>    date-written.       14/03/1984.
002100*>**
002200*>    date-compiled.
002300*>**
002400*>    security.           Copyright (C) 1984-2026 & later, Applewood
002500*>                        Computers.  Distributed under the GNU
002600*>                        General Public License.  See file COPYING.
002700*>**
002800*>    remarks.            Reads the day's card-reader transactions
002900*>                        (clock-in, clock-out, status enquiry) and
003000*>                        applies them to the attendance file, one
003100*>                        employee-day record per employee per date.
003200*>**
003300*>    version.            See Prog-Name in ws.
003400*>**
003500*>    called modules.     atminbtw.
003600*>**
003700*>    error messages used.
003800*>                        AT001 - AT004.
003900*>**
004000*> Changes:
004100*> 14/03/84 lmp -        Created for the clock-card pilot at the Slough
004200*>                       site - originally TC01, three employees only.
004300*> 19/07/85 lmp -        Table size raised from 50 to 500 employees as
004400*>                       the pilot was rolled out site-wide.
004500*> 02/11/86 lmp -        Added the PARTIAL status so a half day shows
004600*>                       up before clock-out instead of looking ABSENT.
004700*> 11/02/91 djw -        Fixed ALREADY_CLOCKED_IN not firing when the
004800*>                       record already existed from a correction.
004900*> 30/06/93 djw -        Attendance table raised to 2000 rows for the
005000*>                       Hatfield site merge.
005100*> 19/09/98 vbc -        Y2K review - Att-Date & the two clock times
005200*>                       were already ccyymmdd[hhmm], no 2-digit years
005300*>                       found; ATMINBTW's table was the only defect,
005400*>                       see its own change log.
005500*> 24/10/16 vbc -        Tidied up to the current ACAS paragraph &
005600*>                       copybook style, no logic change.
005700*> 21/10/25 vbc - 1.0.00 Renamed from TC01 to ATCLKIO for the new AT
005800*>                       module, rebuilt on wsatemp/wsatatt copybooks
005900*>                       shared with the rest of the suite.
006000*> 12/11/25 vbc - 1.0.01 Status enquiry (action S) added, used to be a
006100*>                       separate online-only program (TC01Q).
006200*>
006300*>*************************************************************************
006400*>
006500*> Copyright Notice.
006600*> ****************
006700*>
006800*> This file is part of the Applewood Computers Time & Attendance suite
006900*> and is Copyright (c) Applewood Computers, 1984-2026 and later.
007000*>
007100*> It is free software and may be redistributed and/or modified under
007200*> the GNU General Public License, version 3 or later, for personal use
007300*> including use within a business, excluding resale or hire.
007400*>
007500*> It is distributed in the hope that it will be useful, but WITHOUT
007600*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
007700*> or FITNESS FOR A PARTICULAR PURPOSE.
007800*>
007900*> You should have received a copy of the GNU General Public License
008000*> with this suite; see the file COPYING.
008100*>
008200*>*************************************************************************
008300*>
008400 environment             division.
008500*>===============================
008600*>
008700 configuration           section.
008800 special-names.
008900     C01  is  TOP-OF-FORM.
009000*>
009100 input-output            section.
009200 file-control.
009300     copy "selatemp.cob".
009400     copy "selatatt.cob".
009500     copy "selatckt.cob".
009600     select AT-Status-Report   assign    to ATCKRPT
009700                                organization is line sequential
009800                                file status is AT-Rpt-Status.
009900*>
010000 data                    division.
010100*>===============================
010200*>
010300 file section.
010400*>
010500     copy "fdatemp.cob".
010600     copy "fdatatt.cob".
010700     copy "fdatckt.cob".
010800*>
010900 FD  AT-Status-Report
011000     recording mode is F.
011100 01  AT-Status-Line             pic x(80).
011200*>
011300 working-storage         section.
011400*>--------------------------------
011500 77  prog-name               pic x(17)  value "ATCLKIO (1.0.01)".
011600*>
011700 copy "wsatdtc.cob".
011800*>
011900 01  WS-File-Status-Switches.
012000     03  AT-Emp-Load-Eof         pic x      value "N".
012100         88  AT-Emp-Load-Done      value "Y".
012200     03  AT-Att-Load-Eof         pic x      value "N".
012300         88  AT-Att-Load-Done      value "Y".
012400     03  AT-Ckt-Run-Eof          pic x      value "N".
012500         88  AT-Ckt-Run-Done       value "Y".
012600     03  WS-Emp-Found-Sw         pic x      value "N".
012700         88  WS-Emp-Found          value "Y".
012800     03  WS-Att-Found-Sw         pic x      value "N".
012900         88  WS-Att-Found          value "Y".
013000*>
013100 01  WS-Counters.
013200     03  WS-Recs-Read            pic 9(7)   comp.
013300     03  WS-Recs-Written         pic 9(7)   comp.
013400     03  WS-Max-Att-Id           pic 9(9)   comp   value zero.
013500     03  WS-Minutes-Result       pic s9(7)  comp.
013600*>
013700 01  WS-Run-Date                 pic 9(8).
013800*>
013900 01  WS-Search-Keys.
014000     03  WS-Search-Emp-Id        pic 9(9).
014100     03  WS-Search-Att-Emp-Id    pic 9(9).
014200     03  WS-Search-Att-Date      pic 9(8).
014300     03  WS-Trans-Date           pic 9(8).
014400     03  WS-Result-Code          pic x(20).
014500*>
014600 01  AT-Emp-Count                pic 9(5)   comp value zero.
014700 01  AT-Emp-Table.
014800     03  AT-Emp-Entry occurs 1 to 2000 times depending on AT-Emp-Count
014900                        indexed by AT-Emp-Idx.
015000         05  TE-Emp-Id            pic 9(9).
015100         05  TE-Emp-Name          pic x(50).
015200         05  TE-Emp-Number        pic x(10).
015300         05  TE-Emp-Required-Hrs  pic 9(3).
015400         05  TE-Emp-Role          pic x(8).
015500         05  TE-Emp-Deleted       pic x.
015600         05  filler               pic x(09).
015700*>
015800 01  AT-Att-Count                pic 9(5)   comp value zero.
015900 01  AT-Att-Table.
016000     03  AT-Att-Entry occurs 1 to 6000 times depending on AT-Att-Count
016100                        indexed by AT-Att-Idx.
016200         05  TA-Att-Id            pic 9(9).
016300         05  TA-Att-Emp-Id        pic 9(9).
016400         05  TA-Att-Date          pic 9(8).
016500         05  TA-Att-Clock-In      pic 9(12).
016600         05  TA-Att-Clock-Out     pic 9(12).
016700         05  TA-Att-Minutes       pic s9(7).
016800         05  TA-Att-Status        pic x(7).
016900         05  filler               pic x(06).
017000*>
017100 01  Error-Messages.
017200     03  AT001   pic x(34)  value "AT001 EMPLOYEE_NOT_FOUND        -".
017300     03  AT002   pic x(34)  value "AT002 ALREADY_CLOCKED_IN         ".
017400     03  AT003   pic x(34)  value "AT003 NOT_CLOCKED_IN             ".
017500     03  AT004   pic x(34)  value "AT004 ALREADY_CLOCKED_OUT        ".
017600*>
017700 procedure  division.
017800*>====================
017900*>
018000 AA000-Main.
018100*>
018200     perform  AA010-Initialise thru AA010-Exit.
018300     perform  AA020-Process-One-Trans thru AA020-Exit
018400              until AT-Ckt-Run-Done.
018500     perform  AA900-Finalise thru AA900-Exit.
018600     stop     run.
018700*>
018800 AA010-Initialise.
018900*>
019000     move     zero  to WS-Recs-Read WS-Recs-Written.
019100     open     input AT-Employee-File.
019200     perform  AA011-Load-One-Emp thru AA011-Exit
019300              until AT-Emp-Load-Done.
019400     close    AT-Employee-File.
019500*>
019600     open     input AT-Attendance-File.
019700     perform  AA012-Load-One-Att thru AA012-Exit
019800              until AT-Att-Load-Done.
019900     close    AT-Attendance-File.
020000*>
020100     open     input  AT-Clock-Trans-File.
020200     open     output AT-Status-Report.
020300*>
020400 AA010-Exit.
020500     exit.
020600*>
020700 AA011-Load-One-Emp.
020800*>
020900     read     AT-Employee-File
021000         at end
021100              move "Y" to AT-Emp-Load-Eof
021200              go to AA011-Exit.
021300     if       Emp-Not-Deleted
021400              add  1  to  AT-Emp-Count
021500              move Emp-Id             to TE-Emp-Id            (AT-Emp-Count)
021600              move Emp-Name           to TE-Emp-Name          (AT-Emp-Count)
021700              move Emp-Number         to TE-Emp-Number        (AT-Emp-Count)
021800              move Emp-Required-Hours to TE-Emp-Required-Hrs  (AT-Emp-Count)
021900              move Emp-Role           to TE-Emp-Role          (AT-Emp-Count)
022000              move Emp-Deleted-Flag   to TE-Emp-Deleted       (AT-Emp-Count).
022100*>
022200 AA011-Exit.
022300     exit.
022400*>
022500 AA012-Load-One-Att.
022600*>
022700     read     AT-Attendance-File
022800         at end
022900              move "Y" to AT-Att-Load-Eof
023000              go to AA012-Exit.
023100     if       Att-Id not = zero
023200              add  1  to  AT-Att-Count
023300              move Att-Id              to TA-Att-Id          (AT-Att-Count)
023400              move Att-Emp-Id          to TA-Att-Emp-Id      (AT-Att-Count)
023500              move Att-Date            to TA-Att-Date        (AT-Att-Count)
023600              move Att-Clock-In-Time   to TA-Att-Clock-In    (AT-Att-Count)
023700              move Att-Clock-Out-Time  to TA-Att-Clock-Out   (AT-Att-Count)
023800              move Att-Working-Minutes to TA-Att-Minutes     (AT-Att-Count)
023900              move Att-Status          to TA-Att-Status      (AT-Att-Count)
024000              if   Att-Id > WS-Max-Att-Id
024100                   move Att-Id to WS-Max-Att-Id.
024200*>
024300 AA012-Exit.
024400     exit.
024500*>
024600 AA020-Process-One-Trans.
024700*>
024800     read     AT-Clock-Trans-File
024900         at end
025000              move "Y" to AT-Ckt-Run-Eof
025100              go to AA020-Exit.
025200     add      1  to  WS-Recs-Read.
025300     if       Ck-Action-Clock-In
025400              perform AA030-Clock-In thru AA030-Exit
025500     else
025600     if       Ck-Action-Clock-Out
025700              perform AA040-Clock-Out thru AA040-Exit
025800     else
025900     if       Ck-Action-Status
026000              perform AA050-Status-Lookup thru AA050-Exit
026100     else
026200              move "UNKNOWN_ACTION" to WS-Result-Code
026300              perform AA800-Write-Status-Line thru AA800-Exit
026400     end-if
026500     end-if
026600     end-if.
026700*>
026800 AA020-Exit.
026900     exit.
027000*>
027100 AA030-Clock-In.
027200*>
027300     move     Ck-Emp-Id  to WS-Search-Emp-Id.
027400     perform  AA600-Find-Employee thru AA600-Exit.
027500     if       not WS-Emp-Found
027600              move AT001 (1:17) to WS-Result-Code
027700              perform AA800-Write-Status-Line thru AA800-Exit
027800              go to AA030-Exit.
027900*>
028000     move     Ck-Trans-Time (1:8) to WS-Trans-Date.
028100     move     Ck-Emp-Id     to WS-Search-Att-Emp-Id.
028200     move     WS-Trans-Date to WS-Search-Att-Date.
028300     perform  AA610-Find-Todays-Attendance thru AA610-Exit.
028400*>
028500     if       WS-Att-Found
028600              if   TA-Att-Clock-In (AT-Att-Idx) not = zero
028700                   move AT002 (1:18) to WS-Result-Code
028800                   perform AA800-Write-Status-Line thru AA800-Exit
028900                   go to AA030-Exit
029000              end-if
029100              move Ck-Trans-Time to TA-Att-Clock-In (AT-Att-Idx)
029200              move "PARTIAL"     to TA-Att-Status   (AT-Att-Idx)
029300     else
029400              add  1 to AT-Att-Count
029500              add  1 to WS-Max-Att-Id
029600              move WS-Max-Att-Id   to TA-Att-Id         (AT-Att-Count)
029700              move Ck-Emp-Id       to TA-Att-Emp-Id     (AT-Att-Count)
029800              move WS-Trans-Date   to TA-Att-Date       (AT-Att-Count)
029900              move Ck-Trans-Time   to TA-Att-Clock-In   (AT-Att-Count)
030000              move zero            to TA-Att-Clock-Out  (AT-Att-Count)
030100              move zero            to TA-Att-Minutes    (AT-Att-Count)
030200              move "PARTIAL"       to TA-Att-Status     (AT-Att-Count)
030300     end-if.
030400*>
030500     move     "CLOCK_IN_OK" to WS-Result-Code.
030600     perform  AA800-Write-Status-Line thru AA800-Exit.
030700*>
030800 AA030-Exit.
030900     exit.
031000*>
031100 AA040-Clock-Out.
031200*>
031300     move     Ck-Emp-Id  to WS-Search-Emp-Id.
031400     perform  AA600-Find-Employee thru AA600-Exit.
031500     if       not WS-Emp-Found
031600              move AT001 (1:17) to WS-Result-Code
031700              perform AA800-Write-Status-Line thru AA800-Exit
031800              go to AA040-Exit.
031900*>
032000     move     Ck-Trans-Time (1:8) to WS-Trans-Date.
032100     move     Ck-Emp-Id     to WS-Search-Att-Emp-Id.
032200     move     WS-Trans-Date to WS-Search-Att-Date.
032300     perform  AA610-Find-Todays-Attendance thru AA610-Exit.
032400*>
032500     if       (not WS-Att-Found)
032600           or (TA-Att-Clock-In (AT-Att-Idx) = zero)
032700              move AT003 (1:17) to WS-Result-Code
032800              perform AA800-Write-Status-Line thru AA800-Exit
032900              go to AA040-Exit.
033000*>
033100     if       TA-Att-Clock-Out (AT-Att-Idx) not = zero
033200              move AT004 (1:19) to WS-Result-Code
033300              perform AA800-Write-Status-Line thru AA800-Exit
033400              go to AA040-Exit.
033500*>
033600     call     "atminbtw" using TA-Att-Clock-In (AT-Att-Idx)
033700                                Ck-Trans-Time
033800                                WS-Minutes-Result.
033900     move     Ck-Trans-Time    to TA-Att-Clock-Out (AT-Att-Idx).
034000     move     WS-Minutes-Result to TA-Att-Minutes  (AT-Att-Idx).
034100     move     "PRESENT"         to TA-Att-Status   (AT-Att-Idx).
034200*>
034300     move     "CLOCK_OUT_OK" to WS-Result-Code.
034400     perform  AA800-Write-Status-Line thru AA800-Exit.
034500*>
034600 AA040-Exit.
034700     exit.
034800*>
034900 AA050-Status-Lookup.
035000*>
035100     move     Ck-Emp-Id  to WS-Search-Emp-Id.
035200     perform  AA600-Find-Employee thru AA600-Exit.
035300     if       not WS-Emp-Found
035400              move AT001 (1:17) to WS-Result-Code
035500              perform AA800-Write-Status-Line thru AA800-Exit
035600              go to AA050-Exit.
035700*>
035800     move     Ck-Trans-Time (1:8) to WS-Trans-Date.
035900     move     Ck-Emp-Id     to WS-Search-Att-Emp-Id.
036000     move     WS-Trans-Date to WS-Search-Att-Date.
036100     perform  AA610-Find-Todays-Attendance thru AA610-Exit.
036200*>
036300     if       WS-Att-Found
036400              move TA-Att-Status (AT-Att-Idx) to WS-Result-Code
036500     else
036600              move "ABSENT"     to WS-Result-Code.
036700*>
036800     perform  AA800-Write-Status-Line thru AA800-Exit.
036900*>
037000 AA050-Exit.
037100     exit.
037200*>
037300 AA600-Find-Employee.
037400*>
037500     move     "N" to WS-Emp-Found-Sw.
037600     if       AT-Emp-Count = zero
037700              go to AA600-Exit.
037800     set      AT-Emp-Idx to 1.
037900     search   AT-Emp-Entry
038000         at end
038100              move "N" to WS-Emp-Found-Sw
038200         when TE-Emp-Id (AT-Emp-Idx) = WS-Search-Emp-Id
038300              move "Y" to WS-Emp-Found-Sw
038400     end-search.
038500*>
038600 AA600-Exit.
038700     exit.
038800*>
038900 AA610-Find-Todays-Attendance.
039000*>
039100     move     "N" to WS-Att-Found-Sw.
039200     if       AT-Att-Count = zero
039300              go to AA610-Exit.
039400     set      AT-Att-Idx to 1.
039500     search   AT-Att-Entry
039600         at end
039700              move "N" to WS-Att-Found-Sw
039800         when TA-Att-Emp-Id (AT-Att-Idx) = WS-Search-Att-Emp-Id
039900          and TA-Att-Date   (AT-Att-Idx) = WS-Search-Att-Date
040000              move "Y" to WS-Att-Found-Sw
040100     end-search.
040200*>
040300 AA610-Exit.
040400     exit.
040500*>
040600 AA800-Write-Status-Line.
040700*>
040800     move     spaces to AT-Status-Line.
040900     move     Ck-Emp-Id     to AT-Status-Line (1:9).
041000     move     Ck-Action     to AT-Status-Line (11:1).
041100     move     Ck-Trans-Time to AT-Status-Line (13:12).
041200     move     WS-Result-Code to AT-Status-Line (26:20).
041300     write    AT-Status-Line.
041400*>
041500 AA800-Exit.
041600     exit.
041700*>
041800 AA900-Finalise.
041900*>
042000     open     output AT-Attendance-File.
042100     accept   WS-Run-Date from date YYYYMMDD.
042200     move     zero            to Att-Hdr-Key.
042300     move     WS-Run-Date     to Att-Hdr-Run-Date.
042400     move     WS-Recs-Read    to Att-Hdr-Recs-Read.
042500     move     AT-Att-Count    to Att-Hdr-Recs-Written.
042600     write    AT-Attendance-Header-Record.
042700*>
042800     move     zero to AT-Att-Idx.
042900     perform  AA910-Write-One-Att thru AA910-Exit
043000              varying AT-Att-Idx from 1 by 1
043100              until AT-Att-Idx > AT-Att-Count.
043200     close    AT-Attendance-File.
043300     close    AT-Clock-Trans-File.
043400     close    AT-Status-Report.
043500*>
043600 AA900-Exit.
043700     exit.
043800*>
043900 AA910-Write-One-Att.
044000*>
044100     move     TA-Att-Id          (AT-Att-Idx) to Att-Id.
044200     move     TA-Att-Emp-Id      (AT-Att-Idx) to Att-Emp-Id.
044300     move     TA-Att-Date        (AT-Att-Idx) to Att-Date.
044400     move     TA-Att-Clock-In    (AT-Att-Idx) to Att-Clock-In-Time.
044500     move     TA-Att-Clock-Out   (AT-Att-Idx) to Att-Clock-Out-Time.
044600     move     TA-Att-Minutes     (AT-Att-Idx) to Att-Working-Minutes.
044700     move     TA-Att-Status      (AT-Att-Idx) to Att-Status.
044800     write    AT-Attendance-Record.
044900     add      1 to WS-Recs-Written.
045000*>
045100 AA910-Exit.
045200     exit.
045300*>
