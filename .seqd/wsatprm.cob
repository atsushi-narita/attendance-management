000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For At Param1 File    *
000400*>     Uses RRN = 1                         *
000500*>                                          *
000600*>  One control record read at the start    *
000700*>   of every AT batch run - selects the    *
000800*>   function and the target period.        *
000900*>*******************************************
001000*>
001100*>  File size 300 bytes padded to 384 by filler.
001200*>
001300*> 13/10/25 vbc - Created, copied the shape of wspyparam1.cob so the
001400*>                AT suite reads its run control the same way PY does.
001500*> 08/11/25 vbc - Added Prm-Request-Type, one run now does one job
001600*>                instead of a whole menu of them.
001700*> 26/11/25 vbc - Added Prm-Status-Filter for the correction listing.
001800*> 09/03/26 vbc - Filter fields moved up front, block renamed.
001900*>
002000 01  AT-Param1-Record.
002100     03  AT-PR1-Block.
002200         05  AT-PR1-Company-Data.
002300             07  AT-PR1-Co-Name        pic x(60).
002400*>                                               Applewood Computers
002500             07  AT-PR1-Co-Dept        pic x(30).
002600*>                                               Time & Attendance
002700         05  AT-PR1-Request-Type       pic x.
002800*>                                               V=Variance D=Daily M=Monthly
002900*>                                               A=All-Month E=Employee
003000*>                                               S=Summary   blank=dflt
003100         05  AT-PR1-Target-Year-Month  pic 9(6).
003200*>                                               ccyymm, zero = current month
003300         05  AT-PR1-Target-Date        pic 9(8).
003400*>                                               ccyymmdd, zero = current date
003500         05  AT-PR1-Emp-Id-Filter      pic 9(9).
003600*>                                               zero = all employees
003700         05  AT-PR1-Status-Filter      pic x(8).
003800*>                                               spaces = default to PENDING
003900         05  AT-PR1-Date-Format        pic 9.
004000*>                                               1=UK 2=USA 3=Intl, def 1
004100         05  AT-PR1-Page-Lines-L       pic 99     value 56.
004200         05  AT-PR1-Page-Width-L       pic 999    value 132.
004300         05  AT-PR1-Print-Spool-Name   pic x(48).
004400     03  filler                        pic x(122).
004500*>
