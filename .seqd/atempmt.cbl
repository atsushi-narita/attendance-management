000100*>****************************************************************
000200*>                                                               *
000300*>            Employee Master Maintenance  (Batch)               *
000400*>       Add / Change / Delete / Get / List Against ATEMFIL      *
000500*>                                                               *
000600*>****************************************************************
000700*>
000800 identification          division.
000900*>===============================
001000*>
001100*>**
001200      program-id.         atempmt.
001300*>**
001400*>    author.             D J Wheeler, 30/06/1993.
001500*>                        For Applewood Computers.
001600*>**
001700*>    installation.       Applewood Computers - Time & Attendance.
001800*>**
001900*>    date-written.       30/06/1993.
002000*>**
002100*>    date-compiled.
002200*>**
002300*>    security.           Copyright (C) 1993-2026 & later, Applewood
002400*>                        Computers.  Distributed under the GNU
002500*>                        General Public License.  See file COPYING.
002600*>**
002700*>    remarks.            Applies add/change/delete/get/list requests
002800*>                        against the employee master, enforcing the
002900*>                        required-hours range and the employee number
003000*>                        duplicate check.
003100*>**
003200*>    version.            See Prog-Name in ws.
003300*>**
003400*>    called modules.     none.
003500*>**
003600*>    error messages used.
003700*>                        AT020 - AT025.
003800*>**
003900*> Changes:
004000*> 30/06/93 djw -        Created as TC05 when the Hatfield site asked
004100*>                       for the employee file to be maintainable by a
004200*>                       batch run instead of Operations editing the
004300*>                       flat file directly with a text editor.
004400*> 14/02/95 djw -        Required hours range check added (140-180) -
004500*>                       a bad hand edit had let a zero through.
004600*> 19/09/98 vbc -        Y2K review - no date fields held on this
004700*>                       record at all, nothing to change.
004800*> 24/10/16 vbc -        Tidied up to the current ACAS paragraph style,
004900*>                       no logic change.
005000*> 21/10/25 vbc - 1.0.00 Renamed from TC05 to ATEMPMT for the new AT
005100*>                       module, rebuilt on wsatemp.cob & the shared
005200*>                       transaction/status-report pattern.
005300*> 02/12/25 vbc - 1.0.01 Delete changed to a soft delete (Emp-Deleted-
005400*>                       Flag) rather than removing the row, so old
005500*>                       attendance/correction records still resolve
005600*>                       back to a name.
005700*>
005800*>*************************************************************************
005900*>
006000*> Copyright Notice.
006100*> ****************
006200*>
006300*> This file is part of the Applewood Computers Time & Attendance suite
006400*> and is Copyright (c) Applewood Computers, 1984-2026 and later.
006500*>
006600*> It is free software and may be redistributed and/or modified under
006700*> the GNU General Public License, version 3 or later, for personal use
006800*> including use within a business, excluding resale or hire.
006900*>
007000*> It is distributed in the hope that it will be useful, but WITHOUT
007100*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
007200*> or FITNESS FOR A PARTICULAR PURPOSE.
007300*>
007400*> You should have received a copy of the GNU General Public License
007500*> with this suite; see the file COPYING.
007600*>
007700*>*************************************************************************
007800*>
007900 environment             division.
008000*>===============================
008100*>
008200 configuration           section.
008300 special-names.
008400     C01  is  TOP-OF-FORM.
008500*>
008600 input-output            section.
008700 file-control.
008800     copy "selatemp.cob".
008900     copy "selatemt.cob".
009000     select AT-Status-Report   assign    to ATEMRPT
009100                                organization is line sequential
009200                                file status is AT-Rpt-Status.
009300*>
009400 data                    division.
009500*>===============================
009600*>
009700 file section.
009800*>
009900     copy "fdatemp.cob".
010000     copy "fdatemt.cob".
010100*>
010200 FD  AT-Status-Report
010300     recording mode is F.
010400 01  AT-Status-Line             pic x(80).
010500*>
010600 working-storage         section.
010700*>--------------------------------
010800 77  prog-name               pic x(17)  value "ATEMPMT (1.0.01)".
010900*>
011000 copy "wsatdtc.cob".
011100*>
011200 01  WS-File-Status-Switches.
011300     03  AT-Emp-Load-Eof         pic x      value "N".
011400         88  AT-Emp-Load-Done      value "Y".
011500     03  AT-Emt-Run-Eof          pic x      value "N".
011600         88  AT-Emt-Run-Done       value "Y".
011700     03  WS-Emp-Found-Sw         pic x      value "N".
011800         88  WS-Emp-Found          value "Y".
011900     03  WS-Dup-Found-Sw         pic x      value "N".
012000         88  WS-Dup-Found          value "Y".
012100     03  WS-Valid-Sw             pic x      value "Y".
012200         88  WS-Is-Valid           value "Y".
012300*>
012400 01  Error-Messages.
012500     03  AT020   pic x(24)  value "AT020 EMPLOYEE_NOT_FOUND".
012600     03  AT021   pic x(24)  value "AT021 NAME_REQUIRED     ".
012700     03  AT022   pic x(24)  value "AT022 NUMBER_REQUIRED   ".
012800     03  AT023   pic x(24)  value "AT023 INVALID_REQD_HOURS".
012900     03  AT024   pic x(24)  value "AT024 NUMBER_DUPLICATE  ".
013000     03  AT025   pic x(12)  value "AT025 OK    ".
013100*>
013200 01  WS-Counters.
013300     03  WS-Recs-Read            pic 9(7)   comp.
013400     03  WS-Max-Emp-Id           pic 9(9)   comp   value zero.
013500*>
013600 01  WS-Search-Keys.
013700     03  WS-Search-Emp-Id        pic 9(9).
013800     03  WS-Search-Emp-Number    pic x(10).
013900     03  WS-Exclude-Emp-Id       pic 9(9).
014000     03  WS-Result-Code          pic x(24).
014100*>
014200 01  WS-Validate-Fields.
014300     03  WS-Validate-Name        pic x(50).
014400     03  WS-Validate-Number      pic x(10).
014500     03  WS-Validate-Hours       pic 9(3).
014600*>
014700 01  AT-Emp-Count                pic 9(5)   comp value zero.
014800 01  AT-Emp-Table.
014900     03  AT-Emp-Entry occurs 1 to 2000 times depending on AT-Emp-Count
015000                        indexed by AT-Emp-Idx.
015100         05  TE-Emp-Id            pic 9(9).
015200         05  TE-Emp-Name          pic x(50).
015300         05  TE-Emp-Number        pic x(10).
015400         05  TE-Emp-Required-Hrs  pic 9(3).
015500         05  TE-Emp-Role          pic x(8).
015600         05  TE-Emp-Deleted       pic x.
015700             88  TE-Not-Deleted     value "N".
015800*>
015900 procedure  division.
016000*>====================
016100*>
016200 AA000-Main.
016300*>
016400     perform  AA010-Initialise thru AA010-Exit.
016500     perform  AA020-Process-One-Trans thru AA020-Exit
016600              until AT-Emt-Run-Done.
016700     perform  AA900-Finalise thru AA900-Exit.
016800     stop     run.
016900*>
017000 AA010-Initialise.
017100*>
017200     move     zero to WS-Recs-Read.
017300     open     input AT-Employee-File.
017400     perform  AA011-Load-One-Emp thru AA011-Exit
017500              until AT-Emp-Load-Done.
017600     close    AT-Employee-File.
017700*>
017800     open     input  AT-Employee-Trans-File.
017900     open     output AT-Status-Report.
018000*>
018100 AA010-Exit.
018200     exit.
018300*>
018400 AA011-Load-One-Emp.
018500*>
018600     read     AT-Employee-File
018700         at end
018800              move "Y" to AT-Emp-Load-Eof
018900              go to AA011-Exit.
019000     add      1  to  AT-Emp-Count.
019100     move     Emp-Id             to TE-Emp-Id            (AT-Emp-Count).
019200     move     Emp-Name           to TE-Emp-Name          (AT-Emp-Count).
019300     move     Emp-Number         to TE-Emp-Number        (AT-Emp-Count).
019400     move     Emp-Required-Hours to TE-Emp-Required-Hrs  (AT-Emp-Count).
019500     move     Emp-Role           to TE-Emp-Role          (AT-Emp-Count).
019600     move     Emp-Deleted-Flag   to TE-Emp-Deleted        (AT-Emp-Count).
019700     if       Emp-Id > WS-Max-Emp-Id
019800              move Emp-Id to WS-Max-Emp-Id.
019900*>
020000 AA011-Exit.
020100     exit.
020200*>
020300 AA020-Process-One-Trans.
020400*>
020500     read     AT-Employee-Trans-File
020600         at end
020700              move "Y" to AT-Emt-Run-Eof
020800              go to AA020-Exit.
020900     add      1 to WS-Recs-Read.
021000     if       Et-Action-Add
021100              perform AA030-Add    thru AA030-Exit
021200     else
021300     if       Et-Action-Change
021400              perform AA040-Change thru AA040-Exit
021500     else
021600     if       Et-Action-Delete
021700              perform AA050-Delete thru AA050-Exit
021800     else
021900     if       Et-Action-Get
022000              perform AA060-Get    thru AA060-Exit
022100     else
022200     if       Et-Action-List
022300              perform AA070-List   thru AA070-Exit
022400     else
022500              move "UNKNOWN_ACTION" to WS-Result-Code
022600              perform AA800-Write-Status-Line thru AA800-Exit
022700     end-if
022800     end-if
022900     end-if
023000     end-if
023100     end-if.
023200*>
023300 AA020-Exit.
023400     exit.
023500*>
023600 AA030-Add.
023700*>
023800     move     Et-Emp-Name       to WS-Validate-Name.
023900     move     Et-Emp-Number     to WS-Validate-Number WS-Search-Emp-Number.
024000     move     Et-Required-Hours to WS-Validate-Hours.
024100     perform  AA500-Validate-Fields thru AA500-Exit.
024200     if       not WS-Is-Valid
024300              perform AA800-Write-Status-Line thru AA800-Exit
024400              go to AA030-Exit.
024500*>
024600     move     zero to WS-Exclude-Emp-Id.
024700     perform  AA510-Check-Duplicate-Number thru AA510-Exit.
024800     if       WS-Dup-Found
024900              move AT024 to WS-Result-Code
025000              perform AA800-Write-Status-Line thru AA800-Exit
025100              go to AA030-Exit.
025200*>
025300     add      1 to AT-Emp-Count.
025400     add      1 to WS-Max-Emp-Id.
025500     move     WS-Max-Emp-Id     to TE-Emp-Id           (AT-Emp-Count).
025600     move     Et-Emp-Name       to TE-Emp-Name         (AT-Emp-Count).
025700     move     Et-Emp-Number     to TE-Emp-Number       (AT-Emp-Count).
025800     move     Et-Required-Hours to TE-Emp-Required-Hrs (AT-Emp-Count).
025900     move     Et-Role           to TE-Emp-Role         (AT-Emp-Count).
026000     move     "N"               to TE-Emp-Deleted      (AT-Emp-Count).
026100*>
026200     move     AT025 (1:12) to WS-Result-Code.
026300     perform  AA800-Write-Status-Line thru AA800-Exit.
026400*>
026500 AA030-Exit.
026600     exit.
026700*>
026800 AA040-Change.
026900*>
027000     move     Et-Emp-Id to WS-Search-Emp-Id.
027100     perform  AA600-Find-Employee thru AA600-Exit.
027200     if       not WS-Emp-Found
027300              move AT020 to WS-Result-Code
027400              perform AA800-Write-Status-Line thru AA800-Exit
027500              go to AA040-Exit.
027600*>
027700     move     Et-Emp-Name       to WS-Validate-Name.
027800     move     Et-Emp-Number     to WS-Validate-Number WS-Search-Emp-Number.
027900     move     Et-Required-Hours to WS-Validate-Hours.
028000     perform  AA500-Validate-Fields thru AA500-Exit.
028100     if       not WS-Is-Valid
028200              perform AA800-Write-Status-Line thru AA800-Exit
028300              go to AA040-Exit.
028400*>
028500     move     Et-Emp-Id to WS-Exclude-Emp-Id.
028600     perform  AA510-Check-Duplicate-Number thru AA510-Exit.
028700     if       WS-Dup-Found
028800              move AT024 to WS-Result-Code
028900              perform AA800-Write-Status-Line thru AA800-Exit
029000              go to AA040-Exit.
029100*>
029200     move     Et-Emp-Name       to TE-Emp-Name         (AT-Emp-Idx).
029300     move     Et-Emp-Number     to TE-Emp-Number       (AT-Emp-Idx).
029400     move     Et-Required-Hours to TE-Emp-Required-Hrs (AT-Emp-Idx).
029500     move     Et-Role           to TE-Emp-Role         (AT-Emp-Idx).
029600*>
029700     move     AT025 (1:12) to WS-Result-Code.
029800     perform  AA800-Write-Status-Line thru AA800-Exit.
029900*>
030000 AA040-Exit.
030100     exit.
030200*>
030300 AA050-Delete.
030400*>
030500     move     Et-Emp-Id to WS-Search-Emp-Id.
030600     perform  AA600-Find-Employee thru AA600-Exit.
030700     if       not WS-Emp-Found
030800              move AT020 to WS-Result-Code
030900              perform AA800-Write-Status-Line thru AA800-Exit
031000              go to AA050-Exit.
031100*>
031200     move     "Y" to TE-Emp-Deleted (AT-Emp-Idx).
031300*>
031400     move     AT025 (1:12) to WS-Result-Code.
031500     perform  AA800-Write-Status-Line thru AA800-Exit.
031600*>
031700 AA050-Exit.
031800     exit.
031900*>
032000 AA060-Get.
032100*>
032200     move     Et-Emp-Id to WS-Search-Emp-Id.
032300     perform  AA600-Find-Employee thru AA600-Exit.
032400     if       not WS-Emp-Found
032500              move AT020 to WS-Result-Code
032600              perform AA800-Write-Status-Line thru AA800-Exit
032700              go to AA060-Exit.
032800*>
032900     perform  AA810-Write-Emp-Line thru AA810-Exit.
033000*>
033100 AA060-Exit.
033200     exit.
033300*>
033400 AA070-List.
033500*>
033600     move     zero to AT-Emp-Idx.
033700     perform  AA071-List-One-Emp thru AA071-Exit
033800              varying AT-Emp-Idx from 1 by 1
033900              until AT-Emp-Idx > AT-Emp-Count.
034000*>
034100 AA070-Exit.
034200     exit.
034300*>
034400 AA071-List-One-Emp.
034500*>
034600     if       TE-Not-Deleted (AT-Emp-Idx)
034700              perform AA810-Write-Emp-Line thru AA810-Exit.
034800*>
034900 AA071-Exit.
035000     exit.
035100*>
035200 AA500-Validate-Fields.
035300*>
035400     move     "Y" to WS-Valid-Sw.
035500     if       WS-Validate-Name = spaces
035600              move AT021 to WS-Result-Code
035700              move "N"  to WS-Valid-Sw
035800              go to AA500-Exit.
035900     if       WS-Validate-Number = spaces
036000              move AT022 to WS-Result-Code
036100              move "N"  to WS-Valid-Sw
036200              go to AA500-Exit.
036300     if       WS-Validate-Hours < 140 or WS-Validate-Hours > 180
036400              move AT023 to WS-Result-Code
036500              move "N"  to WS-Valid-Sw
036600              go to AA500-Exit.
036700*>
036800 AA500-Exit.
036900     exit.
037000*>
037100 AA510-Check-Duplicate-Number.
037200*>
037300     move     "N" to WS-Dup-Found-Sw.
037400     move     zero to AT-Emp-Idx.
037500     perform  AA511-Check-One-Emp thru AA511-Exit
037600              varying AT-Emp-Idx from 1 by 1
037700              until AT-Emp-Idx > AT-Emp-Count
037800                 or WS-Dup-Found.
037900*>
038000 AA510-Exit.
038100     exit.
038200*>
038300 AA511-Check-One-Emp.
038400*>
038500     if       TE-Emp-Number (AT-Emp-Idx) = WS-Search-Emp-Number
038600          and TE-Not-Deleted (AT-Emp-Idx)
038700          and TE-Emp-Id      (AT-Emp-Idx) not = WS-Exclude-Emp-Id
038800              move "Y" to WS-Dup-Found-Sw.
038900*>
039000 AA511-Exit.
039100     exit.
039200*>
039300 AA600-Find-Employee.
039400*>
039500     move     "N" to WS-Emp-Found-Sw.
039600     if       AT-Emp-Count = zero
039700              go to AA600-Exit.
039800     set      AT-Emp-Idx to 1.
039900     search   AT-Emp-Entry
040000         at end
040100              move "N" to WS-Emp-Found-Sw
040200         when TE-Emp-Id (AT-Emp-Idx) = WS-Search-Emp-Id
040300          and TE-Not-Deleted (AT-Emp-Idx)
040400              move "Y" to WS-Emp-Found-Sw
040500     end-search.
040600*>
040700 AA600-Exit.
040800     exit.
040900*>
041000 AA800-Write-Status-Line.
041100*>
041200     move     spaces to AT-Status-Line.
041300     move     Et-Action      to AT-Status-Line (1:1).
041400     move     Et-Emp-Id      to AT-Status-Line (3:9).
041500     move     WS-Result-Code to AT-Status-Line (13:24).
041600     write    AT-Status-Line.
041700*>
041800 AA800-Exit.
041900     exit.
042000*>
042100 AA810-Write-Emp-Line.
042200*>
042300     move     spaces to AT-Status-Line.
042400     move     TE-Emp-Id           (AT-Emp-Idx) to AT-Status-Line (1:9).
042500     move     TE-Emp-Number       (AT-Emp-Idx) to AT-Status-Line (11:10).
042600     move     TE-Emp-Name         (AT-Emp-Idx) to AT-Status-Line (22:30).
042700     move     TE-Emp-Required-Hrs (AT-Emp-Idx) to AT-Status-Line (53:3).
042800     move     TE-Emp-Role         (AT-Emp-Idx) to AT-Status-Line (57:8).
042900     write    AT-Status-Line.
043000*>
043100 AA810-Exit.
043200     exit.
043300*>
043400 AA900-Finalise.
043500*>
043600     open     output AT-Employee-File.
043700     move     zero to AT-Emp-Idx.
043800     perform  AA910-Write-One-Emp thru AA910-Exit
043900              varying AT-Emp-Idx from 1 by 1
044000              until AT-Emp-Idx > AT-Emp-Count.
044100     close    AT-Employee-File.
044200     close    AT-Employee-Trans-File.
044300     close    AT-Status-Report.
044400*>
044500 AA900-Exit.
044600     exit.
044700*>
044800 AA910-Write-One-Emp.
044900*>
045000     move     TE-Emp-Id           (AT-Emp-Idx) to Emp-Id.
045100     move     TE-Emp-Name         (AT-Emp-Idx) to Emp-Name.
045200     move     TE-Emp-Number       (AT-Emp-Idx) to Emp-Number.
045300     move     TE-Emp-Required-Hrs (AT-Emp-Idx) to Emp-Required-Hours.
045400     move     TE-Emp-Role         (AT-Emp-Idx) to Emp-Role.
045500     move     TE-Emp-Deleted      (AT-Emp-Idx) to Emp-Deleted-Flag.
045600     write    AT-Employee-Record.
045700*>
045800 AA910-Exit.
045900     exit.
046000*>
