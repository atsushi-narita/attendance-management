000100* *******************************************
000200*                                           *
000300*   Record Definition For Monthly Summary   *
000400*         (derived, not a file - built by   *
000500*          atvaria and atrecls in W/S)      *
000600*      Uses Sum-Emp-Id + Sum-Year-Month     *
000700* *******************************************
000800*   File size 37 bytes.
000900* 
001000*  29/10/25 vbc - Created, lifted the shape from wspypay.cob since
001100*                 both are one-line-per-employee-per-period summaries.
001200*  11/11/25 vbc - Sum-Average-Hours & Sum-Achievement-Rate added as
001300*                 s9(3)v99 so COMPUTE ... ROUNDED can be used directly.
001400* 
001500 01  AT-Summary-Record.
001600     03  Sum-Emp-Id              pic 9(9).
001700     03  Sum-Year-Month          pic 9(6).
001800*                                          ccyymm
001900     03  Sum-Total-Minutes       pic s9(7).
002000     03  Sum-Working-Days        pic 9(3).
002100     03  Sum-Present-Days        pic 9(3).
002200     03  Sum-Absent-Days         pic 9(3).
002300     03  Sum-Average-Hours       pic s9(3)v99.
002400     03  Sum-Required-Minutes    pic s9(7).
002500     03  Sum-Difference-Minutes  pic s9(7).
002600     03  Sum-Achievement-Rate    pic s9(3)v99.
002700     03  filler                  pic x(10).
002800* 
