000100* **********************************************
000200*   File Control Entry - Correction Trans File  *
000300* **********************************************
000400* 
000500*  21/10/25 vbc - Created.
000600* 
000700     select AT-Correction-Trans-File  assign    to ATCOTRN
000800                                       organization is line sequential
000900                                       file status is AT-Cot-Status.
001000* 
