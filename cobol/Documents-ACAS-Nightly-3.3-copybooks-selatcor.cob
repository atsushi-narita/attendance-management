000100* **********************************************
000200*   File Control Entry - Correction File        *
000300* **********************************************
000400* 
000500*  21/10/25 vbc - Created for the new AT module.
000600* 
000700     select AT-Correction-File assign    to ATCRFIL
000800                                organization is line sequential
000900                                file status is AT-Cor-Status.
001000* 
