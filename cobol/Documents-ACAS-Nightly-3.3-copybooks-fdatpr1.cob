000100* **********************************************
000200*   File Description - AT Param1 File           *
000300* **********************************************
000400* 
000500*  13/10/25 vbc - Created.
000600* 
000700 FD  AT-Param1-File
000800     recording mode is F.
000900     copy "wsatprm.cob".
001000* 
