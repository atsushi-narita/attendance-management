000100* ****************************************************************
000200*                                                                *
000300*            Required Hours Variance - Batch Comparison          *
000400*         All-employee monthly actual v. required hours run      *
000500*                                                                *
000600* ****************************************************************
000700*
000800 identification          division.
000900* ===============================
001000*
001100* **
001200      program-id.         atvaria.
001300* **
001400     author.             L M Pruett.
001500     installation.       Applewood Computers - Time & Attendance.
001600     date-written.       02/11/1986.
001700     date-compiled.
001800     security.           Copyright (C) 1986-2026 & later, Applewood
001900                         Computers.  Distributed under the GNU
002000                         General Public License.  See file COPYING.
002100* **
002200*     remarks.            Reads the parameter record for the target
002300*                         period and runs one of three jobs off
002400*                         AT-PR1-Request-Type: D gives one employee's
002500*                         worked minutes & clock flags for a single
002600*                         day, M gives one employee's monthly hours
002700*                         v. required-hours comparison, anything else
002800*                         (V, A or blank) runs the full all-employee
002900*                         variance report as before.
003000* **
003100*     version.            See Prog-Name in ws.
003200* **
003300*     called modules.     none.
003400* **
003500*     error messages used.
003600*                         AT031.
003700* **
003800*  Changes:
003900*  02/11/86 lmp -        Created as TC04, monthly hours v. contract
004000*                        listing for the Slough site payroll clerk.
004100*  14/05/89 lmp -        Company total line added at the clerk's
004200*                        request - previously had to add it up by hand.
004300*  30/06/93 djw -        Employee table raised to 2000 rows with the
004400*                        attendance table change in TC01/TC02.
004500*  19/09/98 vbc -        Y2K review - Target-Year-Month already ccyymm,
004600*                        range test below rewritten to use AT-DT-Work's
004700*                        4-digit year arithmetic rather than the old
004800*                        2-digit century wrap.
004900*  24/10/16 vbc -        Tidied up to the current ACAS paragraph &
005000*                        Report Writer style, no logic change.
005100*  21/10/25 vbc - 1.0.00 Renamed from TC04 to ATVARIA for the new AT
005200*                        module, rebuilt on the shared wsat* copybooks
005300*                        & the AT-Param1-File run control record.
005400*  09/03/26 vbc - 1.0.01 Achievement rate column dropped from the
005500*                        printed report (Riverside Distribution
005600*                        asked for the 3-column layout back,
005700*                        ticket AT-0142) but still computed for
005800*                        WS-Audit-Line - see AA100.
005900*  10/08/26 vbc - 1.0.02 Program only ever ran the all-employee batch,
006000*                        even though Prm-Request-Type has always
006100*                        documented D (single day) and M (single
006200*                        employee, one month) as separate jobs - the
006300*                        supervisor's desk enquiry screen calls both.
006400*                        Added AA400-Daily-Lookup and AA500-Monthly-
006500*                        Single, each writing one line to a new
006600*                        ATVARPT status file instead of the printed
006700*                        report, which stays batch-only.  Employee
006800*                        math split out of AA100 into AA105 so the
006900*                        single-employee jobs use the same arithmetic
007000*                        as the batch run.
007100*
007200* *************************************************************************
007300*
007400*  Copyright Notice.
007500*  ****************
007600*
007700*  This file is part of the Applewood Computers Time & Attendance suite
007800*  and is Copyright (c) Applewood Computers, 1984-2026 and later.
007900*
008000*  It is free software and may be redistributed and/or modified under
008100*  the GNU General Public License, version 3 or later, for personal use
008200*  including use within a business, excluding resale or hire.
008300*
008400*  It is distributed in the hope that it will be useful, but WITHOUT
008500*  ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
008600*  or FITNESS FOR A PARTICULAR PURPOSE.
008700*
008800*  You should have received a copy of the GNU General Public License
008900*  with this suite; see the file COPYING.
009000*
009100* *************************************************************************
009200*
009300 environment             division.
009400* ===============================
009500*
009600 configuration           section.
009700 special-names.
009800     C01  is  TOP-OF-FORM.
009900*
010000 input-output            section.
010100 file-control.
010200     copy "selatemp.cob".
010300     copy "selatatt.cob".
010400     copy "selatpr1.cob".
010500     copy "selatprt.cob".
010600     select AT-Status-Report   assign    to ATVARPT
010700                                organization is line sequential
010800                                file status is AT-Rpt-Status.
010900*
011000 data                    division.
011100* ===============================
011200*
011300 file section.
011400*
011500     copy "fdatemp.cob".
011600     copy "fdatatt.cob".
011700     copy "fdatpr1.cob".
011800     copy "fdatprt.cob".
011900*
012000 FD  AT-Status-Report
012100     recording mode is F.
012200 01  AT-Status-Line.
012300     03  ASL-Text                pic x(72).
012400     03  filler                  pic x(08).
012500*
012600 working-storage         section.
012700* --------------------------------
012800 77  prog-name               pic x(17)  value "ATVARIA (1.0.02)".
012900*
013000 copy "wsatdtc.cob".
013100 copy "wsatsum.cob".
013200 copy "wsattot.cob".
013300*
013400 01  WS-File-Status-Switches.
013500     03  AT-Emp-Load-Eof         pic x      value "N".
013600         88  AT-Emp-Load-Done      value "Y".
013700     03  AT-Att-Load-Eof         pic x      value "N".
013800         88  AT-Att-Load-Done      value "Y".
013900     03  WS-Emp-Found-Sw         pic x      value "N".
014000         88  WS-Emp-Found          value "Y".
014100     03  AT-Rpt-Status           pic xx.
014200     03  filler                  pic x(05).
014300*
014400 01  Error-Messages.
014500     03  AT031   pic x(24)  value "AT031 EMPLOYEE_NOT_FOUND".
014600     03  filler  pic x(05).
014700*
014800 01  WS-Work.
014900     03  WS-Today                pic 9(8).
015000     03  WS-Range-From           pic 9(8).
015100     03  WS-Range-To             pic 9(8).
015200     03  WS-Next-Year            pic 9(4)   comp.
015300     03  WS-Next-Month           pic 99     comp.
015400     03  WS-Status-Text          pic x(10).
015500     03  WS-Tot-Actual-Hours     pic s9(5)v99.
015600     03  WS-Tot-Required-Hours   pic s9(5)v99.
015700     03  WS-Range-Is-Set-Sw      pic x      value "N".
015800         88  WS-Range-Is-Set       value "Y".
015900     03  filler                  pic x(05).
016000*
016100 01  WS-Search-Keys.
016200     03  WS-Search-Emp-Id        pic 9(9).
016300     03  WS-Result-Code          pic x(24).
016400     03  filler                  pic x(05).
016500*
016600 01  WS-Daily-Result.
016700     03  WS-DL-Minutes           pic s9(7).
016800     03  WS-DL-Clocked-In-Sw     pic x      value "N".
016900         88  WS-DL-Clocked-In      value "Y".
017000     03  WS-DL-Clocked-Out-Sw    pic x      value "N".
017100         88  WS-DL-Clocked-Out     value "Y".
017200     03  filler                  pic x(05).
017300*
017400 01  AT-Var-Line-Work.
017500     03  VLW-Emp-Number          pic x(10).
017600     03  VLW-Emp-Name            pic x(20).
017700     03  VLW-Required-Hours     pic 9(3).
017800     03  VLW-Actual-Hours       pic s9(5)v99.
017900     03  VLW-Diff-Hours         pic s9(5)v99.
018000     03  VLW-Status             pic x(10).
018100     03  filler                  pic x(05).
018200*
018300 77  AT-Emp-Count                pic 9(5)   comp value zero.
018400 01  AT-Emp-Table.
018500     03  AT-Emp-Entry occurs 1 to 2000 times depending on AT-Emp-Count
018600                        indexed by AT-Emp-Idx.
018700         05  TE-Emp-Id            pic 9(9).
018800         05  TE-Emp-Name          pic x(50).
018900         05  TE-Emp-Number        pic x(10).
019000         05  TE-Emp-Required-Hrs  pic 9(3).
019100         05  TE-Emp-Role          pic x(8).
019200        05  filler               pic x(20).
019300*
019400 77  AT-Att-Count                pic 9(5)   comp value zero.
019500 01  AT-Att-Table.
019600     03  AT-Att-Entry occurs 1 to 6000 times depending on AT-Att-Count
019700                        indexed by AT-Att-Idx.
019800         05  TA-Att-Emp-Id        pic 9(9).
019900         05  TA-Att-Date          pic 9(8).
020000         05  TA-Att-Clock-In      pic 9(12).
020100         05  TA-Att-Clock-Out     pic 9(12).
020200         05  TA-Att-Minutes       pic s9(7).
020300        05  filler               pic x(02).
020400*
020500 report section.
020600* **************
020700*
020800 RD  AT-Print-Report
020900     control      Final
021000     Page Limit   AT-PR1-Page-Lines-L
021100     Heading      1
021200     First Detail 5
021300     Last  Detail AT-PR1-Page-Lines-L.
021400*
021500 01  AT-Var-Head-1   type is page heading.
021600     03  line  1.
021700         05  col   1     pic x(17)   source Prog-Name.
021800         05  col  20     pic x(60)   source AT-PR1-Co-Name.
021900         05  col  90     pic x(8)    value "Page No.".
022000         05  col  99     pic zz9     source Page-Counter.
022100     03  line  2.
022200         05  col   1                 value "Required Hours Variance Report".
022300         05  col  60     pic x(6)    value "Month:".
022400         05  col  67     pic 9(6)    source AT-PR1-Target-Year-Month.
022500     03  line  4.
022600         05  col   1                 value "Emp Number".
022700         05  col  13                 value "Employee Name".
022800         05  col  35                 value "Reqd".
022900         05  col  44                 value "Actual".
023000         05  col  55                 value "Diff".
023100         05  col  66                 value "Status".
023200*
023300 01  AT-Var-Detail   type is detail.
023400     03  line + 1.
023500         05  col   1     pic x(10)      source VLW-Emp-Number.
023600         05  col  13     pic x(20)      source VLW-Emp-Name.
023700         05  col  34     pic zz9        source VLW-Required-Hours.
023800         05  col  42     pic zzz9.99-   source VLW-Actual-Hours.
023900         05  col  53     pic zzz9.99-   source VLW-Diff-Hours.
024000         05  col  65     pic x(10)      source VLW-Status.
024100*
024200 01  type control footing final line plus 2.
024300     03  col   1         pic x(22)      value "Company Totals, Hrs :".
024400     03  col  24                        value "Actual".
024500     03  col  32     pic zzzz9.99-      source WS-Tot-Actual-Hours.
024600     03  col  45                        value "Required".
024700     03  col  55     pic zzzz9.99-      source WS-Tot-Required-Hours.
024800*
024900 procedure  division.
025000* ====================
025100*
025200 AA000-Main.
025300*
025400     perform  AA010-Initialise thru AA010-Exit.
025500*
025600     if       AT-PR1-Request-Type = "D"
025700              open  output AT-Status-Report
025800              perform AA400-Daily-Lookup thru AA400-Exit
025900              close output AT-Status-Report
026000     else
026100     if       AT-PR1-Request-Type = "M"
026200              open  output AT-Status-Report
026300              perform AA500-Monthly-Single thru AA500-Exit
026400              close output AT-Status-Report
026500     else
026600              perform AA020-Set-Month-Range thru AA020-Exit
026700              open   output Print-File
026800              initiate AT-Print-Report
026900              perform AA100-Process-One-Employee thru AA100-Exit
027000                      varying AT-Emp-Idx from 1 by 1
027100                      until AT-Emp-Idx > AT-Emp-Count
027200              perform AA900-Finalise thru AA900-Exit
027300     end-if
027400     end-if.
027500*
027600     stop     run.
027700*
027800 AA010-Initialise.
027900*
028000     move     zero to AT-Totals-Work.
028100     open     input AT-Param1-File.
028200     read     AT-Param1-File
028300         at end
028400              move zero to AT-Param1-Record.
028500     close    AT-Param1-File.
028600*
028700     if       AT-PR1-Page-Lines-L = zero
028800              move 56 to AT-PR1-Page-Lines-L.
028900     if       AT-PR1-Co-Name = spaces
029000              move "Applewood Computers" to AT-PR1-Co-Name.
029100     if       AT-PR1-Target-Date = zero
029200              accept WS-Today from date YYYYMMDD
029300              move   WS-Today to AT-PR1-Target-Date.
029400*
029500     open     input AT-Employee-File.
029600     perform  AA011-Load-One-Emp thru AA011-Exit
029700              until AT-Emp-Load-Done.
029800     close    AT-Employee-File.
029900*
030000     open     input AT-Attendance-File.
030100     perform  AA012-Load-One-Att thru AA012-Exit
030200              until AT-Att-Load-Done.
030300     close    AT-Attendance-File.
030400*
030500 AA010-Exit.
030600     exit.
030700*
030800 AA011-Load-One-Emp.
030900*
031000     read     AT-Employee-File
031100         at end
031200              move "Y" to AT-Emp-Load-Eof
031300              go to AA011-Exit.
031400     if       Emp-Not-Deleted
031500              add  1  to  AT-Emp-Count
031600              move Emp-Id             to TE-Emp-Id           (AT-Emp-Count)
031700              move Emp-Name           to TE-Emp-Name         (AT-Emp-Count)
031800              move Emp-Number         to TE-Emp-Number       (AT-Emp-Count)
031900              move Emp-Required-Hours to TE-Emp-Required-Hrs (AT-Emp-Count)
032000              move Emp-Role           to TE-Emp-Role         (AT-Emp-Count).
032100*
032200 AA011-Exit.
032300     exit.
032400*
032500 AA012-Load-One-Att.
032600*
032700     read     AT-Attendance-File
032800         at end
032900              move "Y" to AT-Att-Load-Eof
033000              go to AA012-Exit.
033100     if       Att-Id not = zero
033200              add  1  to  AT-Att-Count
033300              move Att-Emp-Id          to TA-Att-Emp-Id    (AT-Att-Count)
033400              move Att-Date            to TA-Att-Date      (AT-Att-Count)
033500              move Att-Clock-In-Time   to TA-Att-Clock-In  (AT-Att-Count)
033600              move Att-Clock-Out-Time  to TA-Att-Clock-Out (AT-Att-Count)
033700              move Att-Working-Minutes to TA-Att-Minutes   (AT-Att-Count).
033800*
033900 AA012-Exit.
034000     exit.
034100*
034200 AA020-Set-Month-Range.
034300*
034400     if       WS-Range-Is-Set
034500              go to AA020-Exit.
034600     if       AT-PR1-Target-Year-Month = zero
034700              move   AT-PR1-Target-Date (1:6) to AT-PR1-Target-Year-Month.
034800     move     AT-PR1-Target-Year-Month to AT-DT-Year-Month.
034900     compute  WS-Range-From = (AT-DT-Year-Month * 100) + 1.
035000     move     AT-DTYM-Year  to WS-Next-Year.
035100     move     AT-DTYM-Month to WS-Next-Month.
035200     if       AT-DTYM-Month = 12
035300              add  1 to WS-Next-Year
035400              move 1 to WS-Next-Month
035500     else
035600              add  1 to WS-Next-Month.
035700     compute  WS-Range-To = (WS-Next-Year * 10000) + (WS-Next-Month * 100) + 1.
035800     move     "Y" to WS-Range-Is-Set-Sw.
035900*
036000 AA020-Exit.
036100     exit.
036200*
036300 AA100-Process-One-Employee.
036400*
036500     perform  AA105-Compute-Employee-Hours thru AA105-Exit.
036600*
036700     move     TE-Emp-Number  (AT-Emp-Idx)  to VLW-Emp-Number.
036800     move     TE-Emp-Name    (AT-Emp-Idx)  to VLW-Emp-Name.
036900     move     TE-Emp-Required-Hrs (AT-Emp-Idx) to VLW-Required-Hours.
037000     compute  VLW-Actual-Hours rounded = Sum-Total-Minutes / 60.
037100     compute  VLW-Diff-Hours   rounded = Sum-Difference-Minutes / 60.
037200     move     WS-Status-Text to VLW-Status.
037300     generate AT-Var-Detail.
037400*
037500     add      Sum-Total-Minutes    to AT-Tot-Actual-Minutes.
037600     add      Sum-Required-Minutes to AT-Tot-Required-Minutes.
037700     add      1                    to AT-Tot-Emp-Count.
037800*
037900 AA100-Exit.
038000     exit.
038100*
038200 AA105-Compute-Employee-Hours.
038300*
038400*  Shared by the all-employee batch (AA100) and the single-employee
038500*  monthly enquiry (AA500) - AT-Emp-Idx must already point at the
038600*  target employee and WS-Range-From/WS-Range-To must already be set.
038700*
038800     move     zero to Sum-Total-Minutes Sum-Working-Days Sum-Present-Days.
038900     compute  Sum-Required-Minutes = TE-Emp-Required-Hrs (AT-Emp-Idx) * 60.
039000*
039100     if       AT-Att-Count not = zero
039200              perform AA110-Scan-One-Att thru AA110-Exit
039300                      varying AT-Att-Idx from 1 by 1
039400                      until AT-Att-Idx > AT-Att-Count.
039500*
039600     compute  Sum-Absent-Days = Sum-Working-Days - Sum-Present-Days.
039700*
039800     if       Sum-Working-Days = zero
039900              move zero to Sum-Average-Hours
040000     else
040100              compute Sum-Average-Hours rounded =
040200                      (Sum-Total-Minutes / 60) / Sum-Working-Days.
040300*
040400     compute  Sum-Difference-Minutes =
040500              Sum-Total-Minutes - Sum-Required-Minutes.
040600*
040700     if       Sum-Required-Minutes = zero
040800              move zero to Sum-Achievement-Rate
040900     else
041000              compute Sum-Achievement-Rate rounded =
041100                      (Sum-Total-Minutes / Sum-Required-Minutes) * 100.
041200*
041300     if       Sum-Difference-Minutes > zero
041400              move "OVERTIME"  to WS-Status-Text
041500     else
041600     if       Sum-Difference-Minutes < zero
041700              move "UNDERTIME" to WS-Status-Text
041800     else
041900              move "MET"       to WS-Status-Text
042000     end-if
042100     end-if.
042200*
042300 AA105-Exit.
042400     exit.
042500*
042600 AA110-Scan-One-Att.
042700*
042800     if       TA-Att-Emp-Id (AT-Att-Idx) = TE-Emp-Id (AT-Emp-Idx)
042900          and TA-Att-Date   (AT-Att-Idx) >= WS-Range-From
043000          and TA-Att-Date   (AT-Att-Idx) <  WS-Range-To
043100              add 1 to Sum-Working-Days
043200              add TA-Att-Minutes (AT-Att-Idx) to Sum-Total-Minutes
043300              if   TA-Att-Clock-In  (AT-Att-Idx) not = zero
043400               and TA-Att-Clock-Out (AT-Att-Idx) not = zero
043500                   add 1 to Sum-Present-Days
043600              end-if.
043700*
043800 AA110-Exit.
043900     exit.
044000*
044100 AA400-Daily-Lookup.
044200*
044300*  TC04Q daily enquiry - one employee, one date, worked minutes
044400*  plus clocked-in/clocked-out flags, all defaulting to 0/false
044500*  when no attendance record exists for that date (WS-Daily-Result
044600*  starts the run zeroed/N by its VALUE clauses, so a miss needs no
044700*  extra code here - AA410 only ever sets the fields when it finds
044800*  a hit).
044900*
045000     move     AT-PR1-Emp-Id-Filter to WS-Search-Emp-Id.
045100     perform  AA600-Find-Employee thru AA600-Exit.
045200     if       not WS-Emp-Found
045300              move AT031 to WS-Result-Code
045400              perform AA830-Write-Error-Line thru AA830-Exit
045500              go to AA400-Exit.
045600*
045700     move     zero to WS-DL-Minutes.
045800     move     "N"  to WS-DL-Clocked-In-Sw.
045900     move     "N"  to WS-DL-Clocked-Out-Sw.
046000     if       AT-Att-Count not = zero
046100              perform AA410-Scan-One-Day thru AA410-Exit
046200                      varying AT-Att-Idx from 1 by 1
046300                      until AT-Att-Idx > AT-Att-Count.
046400     perform  AA840-Write-Daily-Line thru AA840-Exit.
046500*
046600 AA400-Exit.
046700     exit.
046800*
046900 AA410-Scan-One-Day.
047000*
047100     if       TA-Att-Emp-Id (AT-Att-Idx) = WS-Search-Emp-Id
047200          and TA-Att-Date   (AT-Att-Idx) = AT-PR1-Target-Date
047300              move TA-Att-Minutes (AT-Att-Idx) to WS-DL-Minutes
047400              if   TA-Att-Clock-In  (AT-Att-Idx) not = zero
047500                   move "Y" to WS-DL-Clocked-In-Sw
047600              end-if
047700              if   TA-Att-Clock-Out (AT-Att-Idx) not = zero
047800                   move "Y" to WS-DL-Clocked-Out-Sw
047900              end-if.
048000*
048100 AA410-Exit.
048200     exit.
048300*
048400 AA500-Monthly-Single.
048500*
048600*  TC04Q monthly enquiry - the month's totals and the required-
048700*  hours comparison for one employee - same arithmetic as the
048800*  batch run (AA105) but for AT-PR1-Emp-Id-Filter only, written
048900*  to ATVARPT instead of generated onto the printed report.
049000*
049100     move     AT-PR1-Emp-Id-Filter to WS-Search-Emp-Id.
049200     perform  AA600-Find-Employee thru AA600-Exit.
049300     if       not WS-Emp-Found
049400              move AT031 to WS-Result-Code
049500              perform AA830-Write-Error-Line thru AA830-Exit
049600              go to AA500-Exit.
049700*
049800     perform  AA020-Set-Month-Range thru AA020-Exit.
049900     perform  AA105-Compute-Employee-Hours thru AA105-Exit.
050000     perform  AA850-Write-Monthly-Line thru AA850-Exit.
050100*
050200 AA500-Exit.
050300     exit.
050400*
050500 AA600-Find-Employee.
050600*
050700     move     "N" to WS-Emp-Found-Sw.
050800     if       AT-Emp-Count = zero
050900              go to AA600-Exit.
051000     set      AT-Emp-Idx to 1.
051100     search   AT-Emp-Entry
051200         at end
051300              move "N" to WS-Emp-Found-Sw
051400         when TE-Emp-Id (AT-Emp-Idx) = WS-Search-Emp-Id
051500              move "Y" to WS-Emp-Found-Sw
051600     end-search.
051700*
051800 AA600-Exit.
051900     exit.
052000*
052100 AA830-Write-Error-Line.
052200*
052300     move     spaces to AT-Status-Line.
052400     move     WS-Search-Emp-Id to AT-Status-Line (1:9).
052500     move     WS-Result-Code   to AT-Status-Line (11:24).
052600     write    AT-Status-Line.
052700*
052800 AA830-Exit.
052900     exit.
053000*
053100 AA840-Write-Daily-Line.
053200*
053300     move     spaces to AT-Status-Line.
053400     move     WS-Search-Emp-Id      to AT-Status-Line (1:9).
053500     move     AT-PR1-Target-Date    to AT-Status-Line (11:8).
053600     move     WS-DL-Minutes         to AT-Status-Line (20:7).
053700     move     WS-DL-Clocked-In-Sw   to AT-Status-Line (28:1).
053800     move     WS-DL-Clocked-Out-Sw  to AT-Status-Line (30:1).
053900     write    AT-Status-Line.
054000*
054100 AA840-Exit.
054200     exit.
054300*
054400 AA850-Write-Monthly-Line.
054500*
054600     move     spaces to AT-Status-Line.
054700     move     WS-Search-Emp-Id         to AT-Status-Line (1:9).
054800     move     AT-PR1-Target-Year-Month to AT-Status-Line (11:6).
054900     move     Sum-Total-Minutes        to AT-Status-Line (18:7).
055000     move     Sum-Average-Hours        to AT-Status-Line (26:6).
055100     move     Sum-Required-Minutes     to AT-Status-Line (33:7).
055200     move     Sum-Difference-Minutes   to AT-Status-Line (41:7).
055300     move     Sum-Achievement-Rate     to AT-Status-Line (48:6).
055400     write    AT-Status-Line.
055500*
055600 AA850-Exit.
055700     exit.
055800*
055900 AA900-Finalise.
056000*
056100     compute  WS-Tot-Actual-Hours   rounded = AT-Tot-Actual-Minutes   / 60.
056200     compute  WS-Tot-Required-Hours rounded = AT-Tot-Required-Minutes / 60.
056300     terminate AT-Print-Report.
056400     close    Print-File.
056500*
056600 AA900-Exit.
056700     exit.
056800*
