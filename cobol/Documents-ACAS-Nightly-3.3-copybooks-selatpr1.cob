000100* **********************************************
000200*   File Control Entry - AT Param1 File         *
000300* **********************************************
000400* 
000500*  13/10/25 vbc - Created, copied selpyparam1.cob shape.
000600* 
000700     select AT-Param1-File     assign    to ATPR1FL
000800                                organization is line sequential
000900                                file status is AT-PR1-Status.
001000* 
