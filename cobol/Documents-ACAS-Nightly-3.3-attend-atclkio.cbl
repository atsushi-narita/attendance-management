000100* ****************************************************************
000200*                                                                *
000300*               Attendance     Clock In / Clock Out              *
000400*          Applies the day's clock transactions against the      *
000500*              attendance file and reports the result            *
000600*                                                                *
000700* ****************************************************************
000800* 
000900 identification          division.
001000* ===============================
001100* 
001200* **
001300      program-id.         atclkio.
001400* **
001500     author.             L M Pruett.
001600     installation.       Applewood Computers - Time & Attendance.
001700     date-written.       14/03/1984.
001800     date-compiled.
001900     security.           Copyright (C) 1984-2026 & later, Applewood
002000                         Computers.  Distributed under the GNU
002100                         General Public License.  See file COPYING.
002200* **
002300*     remarks.            Reads the day's card-reader transactions
002400*                         (clock-in, clock-out, status enquiry) and
002500*                         applies them to the attendance file, one
002600*                         employee-day record per employee per date.
002700* **
002800*     version.            See Prog-Name in ws.
002900* **
003000*     called modules.     atminbtw.
003100* **
003200*     error messages used.
003300*                         AT001 - AT004.
003400* **
003500*  Changes:
003600*  14/03/84 lmp -        Created for the clock-card pilot at the Slough
003700*                        site - originally TC01, three employees only.
003800*  19/07/85 lmp -        Table size raised from 50 to 500 employees as
003900*                        the pilot was rolled out site-wide.
004000*  02/11/86 lmp -        Added the PARTIAL status so a half day shows
004100*                        up before clock-out instead of looking ABSENT.
004200*  11/02/91 djw -        Fixed ALREADY_CLOCKED_IN not firing when the
004300*                        record already existed from a correction.
004400*  30/06/93 djw -        Attendance table raised to 2000 rows for the
004500*                        Hatfield site merge.
004600*  19/09/98 vbc -        Y2K review - Att-Date & the two clock times
004700*                        were already ccyymmdd[hhmm], no 2-digit years
004800*                        found; ATMINBTW's table was the only defect,
004900*                        see its own change log.
005000*  24/10/16 vbc -        Tidied up to the current ACAS paragraph &
005100*                        copybook style, no logic change.
005200*  21/10/25 vbc - 1.0.00 Renamed from TC01 to ATCLKIO for the new AT
005300*                        module, rebuilt on wsatemp/wsatatt copybooks
005400*                        shared with the rest of the suite.
005500*  12/11/25 vbc - 1.0.01 Status enquiry (action S) added, used to be a
005600*                        separate online-only program (TC01Q).
005700* 
005800* *************************************************************************
005900* 
006000*  Copyright Notice.
006100*  ****************
006200* 
006300*  This file is part of the Applewood Computers Time & Attendance suite
006400*  and is Copyright (c) Applewood Computers, 1984-2026 and later.
006500* 
006600*  It is free software and may be redistributed and/or modified under
006700*  the GNU General Public License, version 3 or later, for personal use
006800*  including use within a business, excluding resale or hire.
006900* 
007000*  It is distributed in the hope that it will be useful, but WITHOUT
007100*  ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
007200*  or FITNESS FOR A PARTICULAR PURPOSE.
007300* 
007400*  You should have received a copy of the GNU General Public License
007500*  with this suite; see the file COPYING.
007600* 
007700* *************************************************************************
007800* 
007900 environment             division.
008000* ===============================
008100* 
008200 configuration           section.
008300 special-names.
008400     C01  is  TOP-OF-FORM.
008500* 
008600 input-output            section.
008700 file-control.
008800     copy "selatemp.cob".
008900     copy "selatatt.cob".
009000     copy "selatckt.cob".
009100     select AT-Status-Report   assign    to ATCKRPT
009200                                organization is line sequential
009300                                file status is AT-Rpt-Status.
009400* 
009500 data                    division.
009600* ===============================
009700* 
009800 file section.
009900* 
010000     copy "fdatemp.cob".
010100     copy "fdatatt.cob".
010200     copy "fdatckt.cob".
010300* 
010400 FD  AT-Status-Report
010500     recording mode is F.
010600 01  AT-Status-Line.
010700    03  ASL-Text                pic x(72).
010800    03  filler                  pic x(08).
010900* 
011000 working-storage         section.
011100* --------------------------------
011200 77  prog-name               pic x(17)  value "ATCLKIO (1.0.01)".
011300* 
011400 copy "wsatdtc.cob".
011500* 
011600 01  WS-File-Status-Switches.
011700     03  AT-Emp-Load-Eof         pic x      value "N".
011800         88  AT-Emp-Load-Done      value "Y".
011900     03  AT-Att-Load-Eof         pic x      value "N".
012000         88  AT-Att-Load-Done      value "Y".
012100     03  AT-Ckt-Run-Eof          pic x      value "N".
012200         88  AT-Ckt-Run-Done       value "Y".
012300     03  WS-Emp-Found-Sw         pic x      value "N".
012400         88  WS-Emp-Found          value "Y".
012500     03  WS-Att-Found-Sw         pic x      value "N".
012600         88  WS-Att-Found          value "Y".
012700    03  filler                  pic x(05).
012800* 
012900 01  WS-Counters.
013000     03  WS-Recs-Read            pic 9(7)   comp.
013100     03  WS-Recs-Written         pic 9(7)   comp.
013200     03  WS-Max-Att-Id           pic 9(9)   comp   value zero.
013300     03  WS-Minutes-Result       pic s9(7)  comp.
013400    03  filler                  pic x(05).
013500* 
013600 77  WS-Run-Date                 pic 9(8).
013700* 
013800 01  WS-Search-Keys.
013900     03  WS-Search-Emp-Id        pic 9(9).
014000     03  WS-Search-Att-Emp-Id    pic 9(9).
014100     03  WS-Search-Att-Date      pic 9(8).
014200     03  WS-Trans-Date           pic 9(8).
014300     03  WS-Result-Code          pic x(20).
014400    03  filler                  pic x(05).
014500* 
014600 77  AT-Emp-Count                pic 9(5)   comp value zero.
014700 01  AT-Emp-Table.
014800     03  AT-Emp-Entry occurs 1 to 2000 times depending on AT-Emp-Count
014900                        indexed by AT-Emp-Idx.
015000         05  TE-Emp-Id            pic 9(9).
015100         05  TE-Emp-Name          pic x(50).
015200         05  TE-Emp-Number        pic x(10).
015300         05  TE-Emp-Required-Hrs  pic 9(3).
015400         05  TE-Emp-Role          pic x(8).
015500         05  TE-Emp-Deleted       pic x.
015600         05  filler               pic x(09).
015700* 
015800 77  AT-Att-Count                pic 9(5)   comp value zero.
015900 01  AT-Att-Table.
016000     03  AT-Att-Entry occurs 1 to 6000 times depending on AT-Att-Count
016100                        indexed by AT-Att-Idx.
016200         05  TA-Att-Id            pic 9(9).
016300         05  TA-Att-Emp-Id        pic 9(9).
016400         05  TA-Att-Date          pic 9(8).
016500         05  TA-Att-Clock-In      pic 9(12).
016600         05  TA-Att-Clock-Out     pic 9(12).
016700         05  TA-Att-Minutes       pic s9(7).
016800         05  TA-Att-Status        pic x(7).
016900         05  filler               pic x(06).
017000* 
017100 01  Error-Messages.
017200     03  AT001   pic x(34)  value "AT001 EMPLOYEE_NOT_FOUND        -".
017300     03  AT002   pic x(34)  value "AT002 ALREADY_CLOCKED_IN         ".
017400     03  AT003   pic x(34)  value "AT003 NOT_CLOCKED_IN             ".
017500     03  AT004   pic x(34)  value "AT004 ALREADY_CLOCKED_OUT        ".
017600     03  filler  pic x(05).
017700*
017800 procedure  division.
017900* ====================
018000* 
018100 AA000-Main.
018200* 
018300     perform  AA010-Initialise thru AA010-Exit.
018400     perform  AA020-Process-One-Trans thru AA020-Exit
018500              until AT-Ckt-Run-Done.
018600     perform  AA900-Finalise thru AA900-Exit.
018700     stop     run.
018800* 
018900 AA010-Initialise.
019000* 
019100     move     zero  to WS-Recs-Read WS-Recs-Written.
019200     open     input AT-Employee-File.
019300     perform  AA011-Load-One-Emp thru AA011-Exit
019400              until AT-Emp-Load-Done.
019500     close    AT-Employee-File.
019600* 
019700     open     input AT-Attendance-File.
019800     perform  AA012-Load-One-Att thru AA012-Exit
019900              until AT-Att-Load-Done.
020000     close    AT-Attendance-File.
020100* 
020200     open     input  AT-Clock-Trans-File.
020300     open     output AT-Status-Report.
020400* 
020500 AA010-Exit.
020600     exit.
020700* 
020800 AA011-Load-One-Emp.
020900* 
021000     read     AT-Employee-File
021100         at end
021200              move "Y" to AT-Emp-Load-Eof
021300              go to AA011-Exit.
021400     if       Emp-Not-Deleted
021500              add  1  to  AT-Emp-Count
021600              move Emp-Id             to TE-Emp-Id            (AT-Emp-Count)
021700              move Emp-Name           to TE-Emp-Name          (AT-Emp-Count)
021800              move Emp-Number         to TE-Emp-Number        (AT-Emp-Count)
021900              move Emp-Required-Hours to TE-Emp-Required-Hrs  (AT-Emp-Count)
022000              move Emp-Role           to TE-Emp-Role          (AT-Emp-Count)
022100              move Emp-Deleted-Flag   to TE-Emp-Deleted       (AT-Emp-Count).
022200* 
022300 AA011-Exit.
022400     exit.
022500* 
022600 AA012-Load-One-Att.
022700* 
022800     read     AT-Attendance-File
022900         at end
023000              move "Y" to AT-Att-Load-Eof
023100              go to AA012-Exit.
023200     if       Att-Id not = zero
023300              add  1  to  AT-Att-Count
023400              move Att-Id              to TA-Att-Id          (AT-Att-Count)
023500              move Att-Emp-Id          to TA-Att-Emp-Id      (AT-Att-Count)
023600              move Att-Date            to TA-Att-Date        (AT-Att-Count)
023700              move Att-Clock-In-Time   to TA-Att-Clock-In    (AT-Att-Count)
023800              move Att-Clock-Out-Time  to TA-Att-Clock-Out   (AT-Att-Count)
023900              move Att-Working-Minutes to TA-Att-Minutes     (AT-Att-Count)
024000              move Att-Status          to TA-Att-Status      (AT-Att-Count)
024100              if   Att-Id > WS-Max-Att-Id
024200                   move Att-Id to WS-Max-Att-Id.
024300* 
024400 AA012-Exit.
024500     exit.
024600* 
024700 AA020-Process-One-Trans.
024800* 
024900     read     AT-Clock-Trans-File
025000         at end
025100              move "Y" to AT-Ckt-Run-Eof
025200              go to AA020-Exit.
025300     add      1  to  WS-Recs-Read.
025400     if       Ck-Action-Clock-In
025500              perform AA030-Clock-In thru AA030-Exit
025600     else
025700     if       Ck-Action-Clock-Out
025800              perform AA040-Clock-Out thru AA040-Exit
025900     else
026000     if       Ck-Action-Status
026100              perform AA050-Status-Lookup thru AA050-Exit
026200     else
026300              move "UNKNOWN_ACTION" to WS-Result-Code
026400              perform AA800-Write-Status-Line thru AA800-Exit
026500     end-if
026600     end-if
026700     end-if.
026800* 
026900 AA020-Exit.
027000     exit.
027100* 
027200 AA030-Clock-In.
027300* 
027400     move     Ck-Emp-Id  to WS-Search-Emp-Id.
027500     perform  AA600-Find-Employee thru AA600-Exit.
027600     if       not WS-Emp-Found
027700              move AT001 (1:17) to WS-Result-Code
027800              perform AA800-Write-Status-Line thru AA800-Exit
027900              go to AA030-Exit.
028000* 
028100     move     Ck-Trans-Time (1:8) to WS-Trans-Date.
028200     move     Ck-Emp-Id     to WS-Search-Att-Emp-Id.
028300     move     WS-Trans-Date to WS-Search-Att-Date.
028400     perform  AA610-Find-Todays-Attendance thru AA610-Exit.
028500* 
028600     if       WS-Att-Found
028700              if   TA-Att-Clock-In (AT-Att-Idx) not = zero
028800                   move AT002 (1:18) to WS-Result-Code
028900                   perform AA800-Write-Status-Line thru AA800-Exit
029000                   go to AA030-Exit
029100              end-if
029200              move Ck-Trans-Time to TA-Att-Clock-In (AT-Att-Idx)
029300              move "PARTIAL"     to TA-Att-Status   (AT-Att-Idx)
029400     else
029500              add  1 to AT-Att-Count
029600              add  1 to WS-Max-Att-Id
029700              move WS-Max-Att-Id   to TA-Att-Id         (AT-Att-Count)
029800              move Ck-Emp-Id       to TA-Att-Emp-Id     (AT-Att-Count)
029900              move WS-Trans-Date   to TA-Att-Date       (AT-Att-Count)
030000              move Ck-Trans-Time   to TA-Att-Clock-In   (AT-Att-Count)
030100              move zero            to TA-Att-Clock-Out  (AT-Att-Count)
030200              move zero            to TA-Att-Minutes    (AT-Att-Count)
030300              move "PARTIAL"       to TA-Att-Status     (AT-Att-Count)
030400     end-if.
030500* 
030600     move     "CLOCK_IN_OK" to WS-Result-Code.
030700     perform  AA800-Write-Status-Line thru AA800-Exit.
030800* 
030900 AA030-Exit.
031000     exit.
031100* 
031200 AA040-Clock-Out.
031300* 
031400     move     Ck-Emp-Id  to WS-Search-Emp-Id.
031500     perform  AA600-Find-Employee thru AA600-Exit.
031600     if       not WS-Emp-Found
031700              move AT001 (1:17) to WS-Result-Code
031800              perform AA800-Write-Status-Line thru AA800-Exit
031900              go to AA040-Exit.
032000* 
032100     move     Ck-Trans-Time (1:8) to WS-Trans-Date.
032200     move     Ck-Emp-Id     to WS-Search-Att-Emp-Id.
032300     move     WS-Trans-Date to WS-Search-Att-Date.
032400     perform  AA610-Find-Todays-Attendance thru AA610-Exit.
032500* 
032600     if       (not WS-Att-Found)
032700           or (TA-Att-Clock-In (AT-Att-Idx) = zero)
032800              move AT003 (1:17) to WS-Result-Code
032900              perform AA800-Write-Status-Line thru AA800-Exit
033000              go to AA040-Exit.
033100* 
033200     if       TA-Att-Clock-Out (AT-Att-Idx) not = zero
033300              move AT004 (1:19) to WS-Result-Code
033400              perform AA800-Write-Status-Line thru AA800-Exit
033500              go to AA040-Exit.
033600* 
033700     call     "atminbtw" using TA-Att-Clock-In (AT-Att-Idx)
033800                                Ck-Trans-Time
033900                                WS-Minutes-Result.
034000     move     Ck-Trans-Time    to TA-Att-Clock-Out (AT-Att-Idx).
034100     move     WS-Minutes-Result to TA-Att-Minutes  (AT-Att-Idx).
034200     move     "PRESENT"         to TA-Att-Status   (AT-Att-Idx).
034300* 
034400     move     "CLOCK_OUT_OK" to WS-Result-Code.
034500     perform  AA800-Write-Status-Line thru AA800-Exit.
034600* 
034700 AA040-Exit.
034800     exit.
034900* 
035000 AA050-Status-Lookup.
035100* 
035200     move     Ck-Emp-Id  to WS-Search-Emp-Id.
035300     perform  AA600-Find-Employee thru AA600-Exit.
035400     if       not WS-Emp-Found
035500              move AT001 (1:17) to WS-Result-Code
035600              perform AA800-Write-Status-Line thru AA800-Exit
035700              go to AA050-Exit.
035800* 
035900     move     Ck-Trans-Time (1:8) to WS-Trans-Date.
036000     move     Ck-Emp-Id     to WS-Search-Att-Emp-Id.
036100     move     WS-Trans-Date to WS-Search-Att-Date.
036200     perform  AA610-Find-Todays-Attendance thru AA610-Exit.
036300* 
036400     if       WS-Att-Found
036500              move TA-Att-Status (AT-Att-Idx) to WS-Result-Code
036600     else
036700              move "ABSENT"     to WS-Result-Code.
036800* 
036900     perform  AA800-Write-Status-Line thru AA800-Exit.
037000* 
037100 AA050-Exit.
037200     exit.
037300* 
037400 AA600-Find-Employee.
037500* 
037600     move     "N" to WS-Emp-Found-Sw.
037700     if       AT-Emp-Count = zero
037800              go to AA600-Exit.
037900     set      AT-Emp-Idx to 1.
038000     search   AT-Emp-Entry
038100         at end
038200              move "N" to WS-Emp-Found-Sw
038300         when TE-Emp-Id (AT-Emp-Idx) = WS-Search-Emp-Id
038400              move "Y" to WS-Emp-Found-Sw
038500     end-search.
038600* 
038700 AA600-Exit.
038800     exit.
038900* 
039000 AA610-Find-Todays-Attendance.
039100* 
039200     move     "N" to WS-Att-Found-Sw.
039300     if       AT-Att-Count = zero
039400              go to AA610-Exit.
039500     set      AT-Att-Idx to 1.
039600     search   AT-Att-Entry
039700         at end
039800              move "N" to WS-Att-Found-Sw
039900         when TA-Att-Emp-Id (AT-Att-Idx) = WS-Search-Att-Emp-Id
040000          and TA-Att-Date   (AT-Att-Idx) = WS-Search-Att-Date
040100              move "Y" to WS-Att-Found-Sw
040200     end-search.
040300* 
040400 AA610-Exit.
040500     exit.
040600* 
040700 AA800-Write-Status-Line.
040800* 
040900     move     spaces to AT-Status-Line.
041000     move     Ck-Emp-Id     to AT-Status-Line (1:9).
041100     move     Ck-Action     to AT-Status-Line (11:1).
041200     move     Ck-Trans-Time to AT-Status-Line (13:12).
041300     move     WS-Result-Code to AT-Status-Line (26:20).
041400     write    AT-Status-Line.
041500* 
041600 AA800-Exit.
041700     exit.
041800* 
041900 AA900-Finalise.
042000* 
042100     open     output AT-Attendance-File.
042200     accept   WS-Run-Date from date YYYYMMDD.
042300     move     zero            to Att-Hdr-Key.
042400     move     WS-Run-Date     to Att-Hdr-Run-Date.
042500     move     WS-Recs-Read    to Att-Hdr-Recs-Read.
042600     move     AT-Att-Count    to Att-Hdr-Recs-Written.
042700     write    AT-Attendance-Header-Record.
042800* 
042900     move     zero to AT-Att-Idx.
043000     perform  AA910-Write-One-Att thru AA910-Exit
043100              varying AT-Att-Idx from 1 by 1
043200              until AT-Att-Idx > AT-Att-Count.
043300     close    AT-Attendance-File.
043400     close    AT-Clock-Trans-File.
043500     close    AT-Status-Report.
043600* 
043700 AA900-Exit.
043800     exit.
043900* 
044000 AA910-Write-One-Att.
044100* 
044200     move     TA-Att-Id          (AT-Att-Idx) to Att-Id.
044300     move     TA-Att-Emp-Id      (AT-Att-Idx) to Att-Emp-Id.
044400     move     TA-Att-Date        (AT-Att-Idx) to Att-Date.
044500     move     TA-Att-Clock-In    (AT-Att-Idx) to Att-Clock-In-Time.
044600     move     TA-Att-Clock-Out   (AT-Att-Idx) to Att-Clock-Out-Time.
044700     move     TA-Att-Minutes     (AT-Att-Idx) to Att-Working-Minutes.
044800     move     TA-Att-Status      (AT-Att-Idx) to Att-Status.
044900     write    AT-Attendance-Record.
045000     add      1 to WS-Recs-Written.
045100* 
045200 AA910-Exit.
045300     exit.
045400* 
