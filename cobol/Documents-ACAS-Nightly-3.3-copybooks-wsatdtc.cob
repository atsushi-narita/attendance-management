000100* *******************************************
000200*                                           *
000300*   Common Working Storage - Date / Time    *
000400*     Breakdown & Day-Count Work Area       *
000500*     (used for the worked-minutes calc     *
000600*      and for monthly date-range tests)    *
000700* *******************************************
000800* 
000900*  21/10/25 vbc - Created, replaces the old TC-DATEWK copybook that
001000*                 every time-clock program used to copy by hand.
001100*  12/11/25 vbc - Added AT-DT-Cum-Days table, used by ATMINBTW and by
001200*                 atvaria/atrecls for the first-of-month / first-of-
001300*                 next-month range test.
001400* 
001500 01  AT-DT-Stamp-1             pic 9(12).
001600 01  AT-DT-Stamp-1-R redefines AT-DT-Stamp-1.
001700     03  AT-DT1-Year           pic 9(4).
001800     03  AT-DT1-Month          pic 99.
001900     03  AT-DT1-Day            pic 99.
002000     03  AT-DT1-Hour           pic 99.
002100     03  AT-DT1-Minute         pic 99.
002200* 
002300 01  AT-DT-Stamp-2             pic 9(12).
002400 01  AT-DT-Stamp-2-R redefines AT-DT-Stamp-2.
002500     03  AT-DT2-Year           pic 9(4).
002600     03  AT-DT2-Month          pic 99.
002700     03  AT-DT2-Day            pic 99.
002800     03  AT-DT2-Hour           pic 99.
002900     03  AT-DT2-Minute         pic 99.
003000* 
003100 01  AT-DT-Year-Month          pic 9(6).
003200 01  AT-DT-Year-Month-R redefines AT-DT-Year-Month.
003300     03  AT-DTYM-Year          pic 9(4).
003400     03  AT-DTYM-Month         pic 99.
003500* 
003600 01  AT-DT-Month-Days          comp.
003700     03  filler                pic 9(3)   value 000.
003800     03  filler                pic 9(3)   value 031.
003900     03  filler                pic 9(3)   value 059.
004000     03  filler                pic 9(3)   value 090.
004100     03  filler                pic 9(3)   value 120.
004200     03  filler                pic 9(3)   value 151.
004300     03  filler                pic 9(3)   value 181.
004400     03  filler                pic 9(3)   value 212.
004500     03  filler                pic 9(3)   value 243.
004600     03  filler                pic 9(3)   value 273.
004700     03  filler                pic 9(3)   value 304.
004800     03  filler                pic 9(3)   value 334.
004900 01  AT-DT-Month-Days-R redefines AT-DT-Month-Days.
005000     03  AT-DT-Cum-Days        pic 9(3)   comp occurs 12.
005100* 
005200 01  AT-DT-Work.
005300     03  AT-DT-Leap-Test       pic 9      comp.
005400         88  AT-DT-Is-Leap       value 1.
005500     03  AT-DT-Rem-4           pic 9(4)   comp.
005600     03  AT-DT-Rem-100         pic 9(4)   comp.
005700     03  AT-DT-Rem-400         pic 9(4)   comp.
005800     03  AT-DT-Quo-4           pic s9(7)  comp.
005900     03  AT-DT-Quo-100         pic s9(7)  comp.
006000     03  AT-DT-Quo-400         pic s9(7)  comp.
006100     03  AT-DT-Days-1          pic s9(9)  comp.
006200     03  AT-DT-Days-2          pic s9(9)  comp.
006300     03  filler                pic x(10).
006400* 
