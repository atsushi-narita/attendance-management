000100* *******************************************
000200*                                           *
000300*   Common Working Storage - Company-Wide   *
000400*       Totals For The Variance Report      *
000500* *******************************************
000600* 
000700*  02/02/26 vbc - Created, split out of atvaria so the accumulator
000800*                 fields have their own dated history separate from
000900*                 the report logic.
001000* 
001100 01  AT-Totals-Work.
001200     03  AT-Tot-Actual-Minutes   pic s9(9)   comp-3.
001300     03  AT-Tot-Required-Minutes pic s9(9)   comp-3.
001400     03  AT-Tot-Emp-Count        pic 9(5)    comp.
001500     03  filler                  pic x(08).
001600* 
