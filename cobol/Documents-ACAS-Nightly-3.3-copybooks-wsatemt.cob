000100* *******************************************
000200*                                           *
000300*   Record Definition For Employee          *
000400*        Maintenance Transaction File       *
000500* *******************************************
000600*   File size 82 bytes.
000700* 
000800*  21/10/25 vbc - Created, one record per add/change/delete/get/list
000900*                 request against the employee master.
001000* 
001100 01  AT-Employee-Trans-Record.
001200     03  Et-Action                pic x.
001300         88  Et-Action-Add           value "A".
001400         88  Et-Action-Change        value "C".
001500         88  Et-Action-Delete        value "D".
001600         88  Et-Action-Get           value "G".
001700         88  Et-Action-List          value "L".
001800     03  Et-Emp-Id                pic 9(9).
001900*                                          target of Change/Delete/Get
002000     03  Et-Emp-Name              pic x(50).
002100     03  Et-Emp-Number            pic x(10).
002200     03  Et-Required-Hours        pic 9(3).
002300     03  Et-Role                  pic x(8).
002400     03  filler                   pic x(01).
002500* 
