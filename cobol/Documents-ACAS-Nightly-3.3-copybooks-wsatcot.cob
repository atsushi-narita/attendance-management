000100* *******************************************
000200*                                           *
000300*   Record Definition For Correction Action *
000400*       Transaction File                    *
000500* *******************************************
000600*   File size 246 bytes.
000700* 
000800*  21/10/25 vbc - Created, one record per submit/approve/reject request
000900*                 - fields not used by a given action are left zero or
001000*                   spaces by the sender.
001100* 
001200 01  AT-Correction-Trans-Record.
001300     03  Ct-Action               pic x.
001400         88  Ct-Action-Submit      value "S".
001500         88  Ct-Action-Approve     value "A".
001600         88  Ct-Action-Reject      value "R".
001700         88  Ct-Action-List        value "L".
001800     03  Ct-Request-Id           pic 9(9).
001900*                                          target of Approve/Reject/List
002000     03  Ct-Emp-Id               pic 9(9).
002100*                                          submitting employee (Submit)
002200     03  Ct-Original-Record-Id   pic 9(9).
002300*                                          FK being corrected (Submit)
002400     03  Ct-Requested-Clock-In   pic 9(12).
002500     03  Ct-Requested-Clock-Out  pic 9(12).
002600     03  Ct-Reason               pic x(200).
002700*                                          Submit reason / Reject reason
002800     03  filler                  pic x(04).
002900* 
