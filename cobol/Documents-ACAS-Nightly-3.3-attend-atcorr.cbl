000100* ****************************************************************
000200*                                                                *
000300*          Attendance Correction Requests - Submit / Approve /    *
000400*                     Reject / List  (Batch)                      *
000500*                                                                *
000600* ****************************************************************
000700* 
000800 identification          division.
000900* ===============================
001000* 
001100* **
001200      program-id.         atcorr.
001300* **
001400     author.             L M Pruett.
001500     installation.       Applewood Computers - Time & Attendance.
001600     date-written.       02/11/1986.
001700     date-compiled.
001800     security.           Copyright (C) 1986-2026 & later, Applewood
001900                         Computers.  Distributed under the GNU
002000                         General Public License.  See file COPYING.
002100* **
002200*     remarks.            Applies the day's correction-request actions
002300*                         (submit, approve, reject, list) against the
002400*                         correction file & the attendance file it
002500*                         refers back to.
002600* **
002700*     version.            See Prog-Name in ws.
002800* **
002900*     called modules.     atminbtw.
003000* **
003100*     error messages used.
003200*                         AT010 - AT016.
003300* **
003400*  Changes:
003500*  02/11/86 lmp -        Created as TC03, clock-card dispute slips were
003600*                        previously filed on paper and keyed by hand.
003700*  11/02/91 djw -        Added the ownership check - a clerk had been
003800*                        keying another employee's record ID by mistake.
003900*  30/06/93 djw -        Correction table raised to 2000 rows with the
004000*                        rest of the TC suite.
004100*  19/09/98 vbc -        Y2K review - Cor-Request-Date / Processed-Date
004200*                        already ccyymmddhhmm, no change required.
004300*  24/10/16 vbc -        Tidied up to the current ACAS paragraph style,
004400*                        no logic change.
004500*  21/10/25 vbc - 1.0.00 Renamed from TC03 to ATCORR for the new AT
004600*                        module, rebuilt on wsatcor/wsatcot copybooks &
004700*                        calls ATMINBTW instead of its own inline maths.
004800*  26/11/25 vbc - 1.0.01 List action added, re-uses AT-Param1-File's
004900*                        status filter rather than a new trans layout.
005000* 
005100* *************************************************************************
005200* 
005300*  Copyright Notice.
005400*  ****************
005500* 
005600*  This file is part of the Applewood Computers Time & Attendance suite
005700*  and is Copyright (c) Applewood Computers, 1984-2026 and later.
005800* 
005900*  It is free software and may be redistributed and/or modified under
006000*  the GNU General Public License, version 3 or later, for personal use
006100*  including use within a business, excluding resale or hire.
006200* 
006300*  It is distributed in the hope that it will be useful, but WITHOUT
006400*  ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
006500*  or FITNESS FOR A PARTICULAR PURPOSE.
006600* 
006700*  You should have received a copy of the GNU General Public License
006800*  with this suite; see the file COPYING.
006900* 
007000* *************************************************************************
007100* 
007200 environment             division.
007300* ===============================
007400* 
007500 configuration           section.
007600 special-names.
007700     C01  is  TOP-OF-FORM.
007800* 
007900 input-output            section.
008000 file-control.
008100     copy "selatemp.cob".
008200     copy "selatatt.cob".
008300     copy "selatcor.cob".
008400     copy "selatcot.cob".
008500     copy "selatpr1.cob".
008600     select AT-Status-Report   assign    to ATCORPT
008700                                organization is line sequential
008800                                file status is AT-Rpt-Status.
008900* 
009000 data                    division.
009100* ===============================
009200* 
009300 file section.
009400* 
009500     copy "fdatemp.cob".
009600     copy "fdatatt.cob".
009700     copy "fdatcor.cob".
009800     copy "fdatcot.cob".
009900     copy "fdatpr1.cob".
010000* 
010100 FD  AT-Status-Report
010200     recording mode is F.
010300 01  AT-Status-Line.
010400    03  ASL-Text                pic x(72).
010500    03  filler                  pic x(08).
010600* 
010700 working-storage         section.
010800* --------------------------------
010900 77  prog-name               pic x(17)  value "ATCORR  (1.0.01)".
011000* 
011100 copy "wsatdtc.cob".
011200* 
011300 01  WS-File-Status-Switches.
011400     03  AT-Emp-Load-Eof         pic x      value "N".
011500         88  AT-Emp-Load-Done      value "Y".
011600     03  AT-Att-Load-Eof         pic x      value "N".
011700         88  AT-Att-Load-Done      value "Y".
011800     03  AT-Cor-Load-Eof         pic x      value "N".
011900         88  AT-Cor-Load-Done      value "Y".
012000     03  AT-Cot-Run-Eof          pic x      value "N".
012100         88  AT-Cot-Run-Done       value "Y".
012200     03  WS-Emp-Found-Sw         pic x      value "N".
012300         88  WS-Emp-Found          value "Y".
012400     03  WS-Att-Found-Sw         pic x      value "N".
012500         88  WS-Att-Found          value "Y".
012600     03  WS-Cor-Found-Sw         pic x      value "N".
012700         88  WS-Cor-Found          value "Y".
012800    03  filler                  pic x(05).
012900* 
013000 01  Error-Messages.
013100     03  AT010   pic x(20)  value "AT010 EMP_NOT_FOUND ".
013200     03  AT011   pic x(20)  value "AT011 REC_NOT_FOUND ".
013300     03  AT012   pic x(20)  value "AT012 FORBIDDEN     ".
013400     03  AT013   pic x(20)  value "AT013 BAD_TIME_RANGE".
013500     03  AT014   pic x(20)  value "AT014 COR_NOT_FOUND ".
013600     03  AT015   pic x(20)  value "AT015 ALREADY_DONE  ".
013700     03  AT016   pic x(20)  value "AT016 SUBMITTED_OK  ".
013800    03  filler  pic x(13).
013900* 
014000 01  WS-Counters.
014100     03  WS-Recs-Read            pic 9(7)   comp.
014200     03  WS-Max-Cor-Id           pic 9(9)   comp   value zero.
014300     03  WS-Minutes-Result       pic s9(7)  comp.
014400     03  WS-Now-Stamp            pic 9(12)  comp.
014500     03  WS-Now-Date             pic 9(8).
014600     03  WS-Now-Time             pic 9(6).
014700    03  filler                  pic x(05).
014800* 
014900 01  WS-Search-Keys.
015000     03  WS-Search-Emp-Id        pic 9(9).
015100     03  WS-Search-Att-Id        pic 9(9).
015200     03  WS-Search-Cor-Id        pic 9(9).
015300     03  WS-Result-Code          pic x(20).
015400     03  WS-Newline              pic x      value x"0A".
015500     03  WS-Reason-Len           pic 9(3)   comp.
015600     03  WS-Old-Reason           pic x(200).
015700    03  filler                  pic x(05).
015800* 
015900 77  AT-Emp-Count                pic 9(5)   comp value zero.
016000 01  AT-Emp-Table.
016100     03  AT-Emp-Entry occurs 1 to 2000 times depending on AT-Emp-Count
016200                        indexed by AT-Emp-Idx.
016300         05  TE-Emp-Id            pic 9(9).
016400        05  filler               pic x(41).
016500* 
016600 77  AT-Att-Count                pic 9(5)   comp value zero.
016700 01  AT-Att-Table.
016800     03  AT-Att-Entry occurs 1 to 6000 times depending on AT-Att-Count
016900                        indexed by AT-Att-Idx.
017000         05  TA-Att-Id            pic 9(9).
017100         05  TA-Att-Emp-Id        pic 9(9).
017200         05  TA-Att-Date          pic 9(8).
017300         05  TA-Att-Clock-In      pic 9(12).
017400         05  TA-Att-Clock-Out     pic 9(12).
017500         05  TA-Att-Minutes       pic s9(7).
017600         05  TA-Att-Status        pic x(7).
017700        05  filler               pic x(02).
017800* 
017900 77  AT-Cor-Count                pic 9(5)   comp value zero.
018000 01  AT-Cor-Table.
018100     03  AT-Cor-Entry occurs 1 to 2000 times depending on AT-Cor-Count
018200                        indexed by AT-Cor-Idx.
018300         05  TC-Cor-Id            pic 9(9).
018400         05  TC-Cor-Emp-Id        pic 9(9).
018500         05  TC-Cor-Orig-Id       pic 9(9).
018600         05  TC-Cor-Req-In        pic 9(12).
018700         05  TC-Cor-Req-Out       pic 9(12).
018800         05  TC-Cor-Reason        pic x(200).
018900         05  TC-Cor-Status        pic x(8).
019000             88  TC-Status-Pending  value "PENDING ".
019100         05  TC-Cor-Req-Date      pic 9(12).
019200         05  TC-Cor-Proc-Date     pic 9(12).
019300        05  filler               pic x(05).
019400* 
019500 procedure  division.
019600* ====================
019700* 
019800 AA000-Main.
019900* 
020000     perform  AA010-Initialise thru AA010-Exit.
020100     perform  AA020-Process-One-Trans thru AA020-Exit
020200              until AT-Cot-Run-Done.
020300     perform  AA900-Finalise thru AA900-Exit.
020400     stop     run.
020500* 
020600 AA010-Initialise.
020700* 
020800     move     zero to WS-Recs-Read.
020900     accept   WS-Now-Date from date   YYYYMMDD.
021000     accept   WS-Now-Time from time.
021100     compute  WS-Now-Stamp = (WS-Now-Date * 10000)
021200                            + (WS-Now-Time (1:4)).
021300* 
021400     open     input AT-Param1-File.
021500     read     AT-Param1-File
021600         at end
021700              move zero to AT-Param1-Record.
021800     close    AT-Param1-File.
021900* 
022000     open     input AT-Employee-File.
022100     perform  AA011-Load-One-Emp thru AA011-Exit
022200              until AT-Emp-Load-Done.
022300     close    AT-Employee-File.
022400* 
022500     open     input AT-Attendance-File.
022600     perform  AA012-Load-One-Att thru AA012-Exit
022700              until AT-Att-Load-Done.
022800     close    AT-Attendance-File.
022900* 
023000     open     input AT-Correction-File.
023100     perform  AA013-Load-One-Cor thru AA013-Exit
023200              until AT-Cor-Load-Done.
023300     close    AT-Correction-File.
023400* 
023500     open     input  AT-Correction-Trans-File.
023600     open     output AT-Status-Report.
023700* 
023800 AA010-Exit.
023900     exit.
024000* 
024100 AA011-Load-One-Emp.
024200* 
024300     read     AT-Employee-File
024400         at end
024500              move "Y" to AT-Emp-Load-Eof
024600              go to AA011-Exit.
024700     if       Emp-Not-Deleted
024800              add  1 to AT-Emp-Count
024900              move Emp-Id to TE-Emp-Id (AT-Emp-Count).
025000* 
025100 AA011-Exit.
025200     exit.
025300* 
025400 AA012-Load-One-Att.
025500* 
025600     read     AT-Attendance-File
025700         at end
025800              move "Y" to AT-Att-Load-Eof
025900              go to AA012-Exit.
026000     if       Att-Id not = zero
026100              add  1 to AT-Att-Count
026200              move Att-Id              to TA-Att-Id          (AT-Att-Count)
026300              move Att-Emp-Id          to TA-Att-Emp-Id      (AT-Att-Count)
026400              move Att-Date            to TA-Att-Date        (AT-Att-Count)
026500              move Att-Clock-In-Time   to TA-Att-Clock-In    (AT-Att-Count)
026600              move Att-Clock-Out-Time  to TA-Att-Clock-Out   (AT-Att-Count)
026700              move Att-Working-Minutes to TA-Att-Minutes     (AT-Att-Count)
026800              move Att-Status          to TA-Att-Status      (AT-Att-Count).
026900* 
027000 AA012-Exit.
027100     exit.
027200* 
027300 AA013-Load-One-Cor.
027400* 
027500     read     AT-Correction-File
027600         at end
027700              move "Y" to AT-Cor-Load-Eof
027800              go to AA013-Exit.
027900     if       Cor-Id not = zero
028000              add  1 to AT-Cor-Count
028100              move Cor-Id                   to TC-Cor-Id       (AT-Cor-Count)
028200              move Cor-Emp-Id               to TC-Cor-Emp-Id   (AT-Cor-Count)
028300              move Cor-Original-Record-Id   to TC-Cor-Orig-Id  (AT-Cor-Count)
028400              move Cor-Requested-Clock-In   to TC-Cor-Req-In   (AT-Cor-Count)
028500              move Cor-Requested-Clock-Out  to TC-Cor-Req-Out  (AT-Cor-Count)
028600              move Cor-Reason               to TC-Cor-Reason   (AT-Cor-Count)
028700              move Cor-Status                to TC-Cor-Status  (AT-Cor-Count)
028800              move Cor-Request-Date          to TC-Cor-Req-Date (AT-Cor-Count)
028900              move Cor-Processed-Date        to TC-Cor-Proc-Date (AT-Cor-Count)
029000              if   Cor-Id > WS-Max-Cor-Id
029100                   move Cor-Id to WS-Max-Cor-Id.
029200* 
029300 AA013-Exit.
029400     exit.
029500* 
029600 AA020-Process-One-Trans.
029700* 
029800     read     AT-Correction-Trans-File
029900         at end
030000              move "Y" to AT-Cot-Run-Eof
030100              go to AA020-Exit.
030200     add      1 to WS-Recs-Read.
030300     if       Ct-Action-Submit
030400              perform AA030-Submit  thru AA030-Exit
030500     else
030600     if       Ct-Action-Approve
030700              perform AA040-Approve thru AA040-Exit
030800     else
030900     if       Ct-Action-Reject
031000              perform AA050-Reject  thru AA050-Exit
031100     else
031200     if       Ct-Action-List
031300              perform AA060-List    thru AA060-Exit
031400     else
031500              move "UNKNOWN_ACTION" to WS-Result-Code
031600              perform AA800-Write-Status-Line thru AA800-Exit
031700     end-if
031800     end-if
031900     end-if
032000     end-if.
032100* 
032200 AA020-Exit.
032300     exit.
032400* 
032500 AA030-Submit.
032600* 
032700     move     Ct-Emp-Id to WS-Search-Emp-Id.
032800     perform  AA600-Find-Employee thru AA600-Exit.
032900     if       not WS-Emp-Found
033000              move AT010 (1:13) to WS-Result-Code
033100              perform AA800-Write-Status-Line thru AA800-Exit
033200              go to AA030-Exit.
033300* 
033400     move     Ct-Original-Record-Id to WS-Search-Att-Id.
033500     perform  AA610-Find-Attendance thru AA610-Exit.
033600     if       not WS-Att-Found
033700              move AT011 (1:13) to WS-Result-Code
033800              perform AA800-Write-Status-Line thru AA800-Exit
033900              go to AA030-Exit.
034000* 
034100     if       TA-Att-Emp-Id (AT-Att-Idx) not = Ct-Emp-Id
034200              move AT012 (1:11) to WS-Result-Code
034300              perform AA800-Write-Status-Line thru AA800-Exit
034400              go to AA030-Exit.
034500* 
034600     if       Ct-Requested-Clock-In  not = zero
034700          and Ct-Requested-Clock-Out not = zero
034800          and Ct-Requested-Clock-In  > Ct-Requested-Clock-Out
034900              move AT013 (1:14) to WS-Result-Code
035000              perform AA800-Write-Status-Line thru AA800-Exit
035100              go to AA030-Exit.
035200* 
035300     add      1 to AT-Cor-Count.
035400     add      1 to WS-Max-Cor-Id.
035500     move     WS-Max-Cor-Id          to TC-Cor-Id       (AT-Cor-Count).
035600     move     Ct-Emp-Id              to TC-Cor-Emp-Id   (AT-Cor-Count).
035700     move     Ct-Original-Record-Id  to TC-Cor-Orig-Id  (AT-Cor-Count).
035800     move     Ct-Requested-Clock-In  to TC-Cor-Req-In   (AT-Cor-Count).
035900     move     Ct-Requested-Clock-Out to TC-Cor-Req-Out  (AT-Cor-Count).
036000     move     Ct-Reason              to TC-Cor-Reason   (AT-Cor-Count).
036100     move     "PENDING "             to TC-Cor-Status   (AT-Cor-Count).
036200     move     WS-Now-Stamp           to TC-Cor-Req-Date (AT-Cor-Count).
036300     move     zero                   to TC-Cor-Proc-Date (AT-Cor-Count).
036400* 
036500     move     AT016 (1:13) to WS-Result-Code.
036600     perform  AA800-Write-Status-Line thru AA800-Exit.
036700* 
036800 AA030-Exit.
036900     exit.
037000* 
037100 AA040-Approve.
037200* 
037300     move     Ct-Request-Id to WS-Search-Cor-Id.
037400     perform  AA620-Find-Correction thru AA620-Exit.
037500     if       not WS-Cor-Found
037600              move AT014 (1:13) to WS-Result-Code
037700              perform AA800-Write-Status-Line thru AA800-Exit
037800              go to AA040-Exit.
037900     if       not TC-Status-Pending (AT-Cor-Idx)
038000              move AT015 (1:13) to WS-Result-Code
038100              perform AA800-Write-Status-Line thru AA800-Exit
038200              go to AA040-Exit.
038300* 
038400     move     TC-Cor-Orig-Id (AT-Cor-Idx) to WS-Search-Att-Id.
038500     perform  AA610-Find-Attendance thru AA610-Exit.
038600     if       WS-Att-Found
038700              if   TC-Cor-Req-In (AT-Cor-Idx) not = zero
038800                   move TC-Cor-Req-In (AT-Cor-Idx)
038900                     to TA-Att-Clock-In (AT-Att-Idx)
039000              end-if
039100              if   TC-Cor-Req-Out (AT-Cor-Idx) not = zero
039200                   move TC-Cor-Req-Out (AT-Cor-Idx)
039300                     to TA-Att-Clock-Out (AT-Att-Idx)
039400              end-if
039500              if   TA-Att-Clock-In  (AT-Att-Idx) not = zero
039600               and TA-Att-Clock-Out (AT-Att-Idx) not = zero
039700                   call "atminbtw" using TA-Att-Clock-In  (AT-Att-Idx)
039800                                          TA-Att-Clock-Out (AT-Att-Idx)
039900                                          WS-Minutes-Result
040000                   move WS-Minutes-Result to TA-Att-Minutes (AT-Att-Idx)
040100                   move "PRESENT"         to TA-Att-Status  (AT-Att-Idx)
040200              else
040300              if   TA-Att-Clock-In (AT-Att-Idx) not = zero
040400                   move "PARTIAL"         to TA-Att-Status  (AT-Att-Idx)
040500              end-if
040600              end-if.
040700* 
040800     move     "APPROVED" to TC-Cor-Status   (AT-Cor-Idx).
040900     move     WS-Now-Stamp to TC-Cor-Proc-Date (AT-Cor-Idx).
041000* 
041100     move     "APPROVED_OK" to WS-Result-Code.
041200     perform  AA800-Write-Status-Line thru AA800-Exit.
041300* 
041400 AA040-Exit.
041500     exit.
041600* 
041700 AA050-Reject.
041800* 
041900     move     Ct-Request-Id to WS-Search-Cor-Id.
042000     perform  AA620-Find-Correction thru AA620-Exit.
042100     if       not WS-Cor-Found
042200              move AT014 (1:13) to WS-Result-Code
042300              perform AA800-Write-Status-Line thru AA800-Exit
042400              go to AA050-Exit.
042500     if       not TC-Status-Pending (AT-Cor-Idx)
042600              move AT015 (1:13) to WS-Result-Code
042700              perform AA800-Write-Status-Line thru AA800-Exit
042800              go to AA050-Exit.
042900* 
043000     if       Ct-Reason not = spaces
043100              move    TC-Cor-Reason (AT-Cor-Idx) to WS-Old-Reason
043200              move    200 to WS-Reason-Len
043300              perform AA056-Trim-Reason thru AA056-Exit
043400                      until WS-Reason-Len = 0
043500                         or WS-Old-Reason (WS-Reason-Len:1) not = space
043600              move    spaces to TC-Cor-Reason (AT-Cor-Idx)
043700              if      WS-Reason-Len = zero
043800                      string "[REJECTION REASON] " delimited by size
043900                             Ct-Reason              delimited by space
044000                             into TC-Cor-Reason (AT-Cor-Idx)
044100              else
044200                      string WS-Old-Reason (1:WS-Reason-Len) delimited by size
044300                             WS-Newline                       delimited by size
044400                             "[REJECTION REASON] "            delimited by size
044500                             Ct-Reason                        delimited by space
044600                             into TC-Cor-Reason (AT-Cor-Idx)
044700              end-if
044800     end-if.
044900* 
045000     move     "REJECTED" to TC-Cor-Status (AT-Cor-Idx).
045100     move     WS-Now-Stamp to TC-Cor-Proc-Date (AT-Cor-Idx).
045200* 
045300     move     "REJECTED_OK" to WS-Result-Code.
045400     perform  AA800-Write-Status-Line thru AA800-Exit.
045500* 
045600 AA050-Exit.
045700     exit.
045800* 
045900 AA056-Trim-Reason.
046000* 
046100     subtract 1 from WS-Reason-Len.
046200* 
046300 AA056-Exit.
046400     exit.
046500* 
046600 AA060-List.
046700* 
046800     move     zero to AT-Cor-Idx.
046900     perform  AA070-List-One-Cor thru AA070-Exit
047000              varying AT-Cor-Idx from 1 by 1
047100              until AT-Cor-Idx > AT-Cor-Count.
047200* 
047300 AA060-Exit.
047400     exit.
047500* 
047600 AA070-List-One-Cor.
047700* 
047800     if       Ct-Emp-Id not = zero
047900              if TC-Cor-Emp-Id (AT-Cor-Idx) not = Ct-Emp-Id
048000                 go to AA070-Exit
048100              end-if
048200     else
048300     if       AT-PR1-Status-Filter not = spaces
048400              if TC-Cor-Status (AT-Cor-Idx) not = AT-PR1-Status-Filter
048500                 go to AA070-Exit
048600              end-if
048700     else
048800              if not TC-Status-Pending (AT-Cor-Idx)
048900                 go to AA070-Exit
049000              end-if
049100     end-if
049200     end-if.
049300* 
049400     move     spaces to AT-Status-Line.
049500     move     TC-Cor-Id     (AT-Cor-Idx) to AT-Status-Line (1:9).
049600     move     TC-Cor-Emp-Id (AT-Cor-Idx) to AT-Status-Line (11:9).
049700     move     TC-Cor-Status (AT-Cor-Idx) to AT-Status-Line (21:8).
049800     write    AT-Status-Line.
049900* 
050000 AA070-Exit.
050100     exit.
050200* 
050300 AA600-Find-Employee.
050400* 
050500     move     "N" to WS-Emp-Found-Sw.
050600     if       AT-Emp-Count = zero
050700              go to AA600-Exit.
050800     set      AT-Emp-Idx to 1.
050900     search   AT-Emp-Entry
051000         at end
051100              move "N" to WS-Emp-Found-Sw
051200         when TE-Emp-Id (AT-Emp-Idx) = WS-Search-Emp-Id
051300              move "Y" to WS-Emp-Found-Sw
051400     end-search.
051500* 
051600 AA600-Exit.
051700     exit.
051800* 
051900 AA610-Find-Attendance.
052000* 
052100     move     "N" to WS-Att-Found-Sw.
052200     if       AT-Att-Count = zero
052300              go to AA610-Exit.
052400     set      AT-Att-Idx to 1.
052500     search   AT-Att-Entry
052600         at end
052700              move "N" to WS-Att-Found-Sw
052800         when TA-Att-Id (AT-Att-Idx) = WS-Search-Att-Id
052900              move "Y" to WS-Att-Found-Sw
053000     end-search.
053100* 
053200 AA610-Exit.
053300     exit.
053400* 
053500 AA620-Find-Correction.
053600* 
053700     move     "N" to WS-Cor-Found-Sw.
053800     if       AT-Cor-Count = zero
053900              go to AA620-Exit.
054000     set      AT-Cor-Idx to 1.
054100     search   AT-Cor-Entry
054200         at end
054300              move "N" to WS-Cor-Found-Sw
054400         when TC-Cor-Id (AT-Cor-Idx) = WS-Search-Cor-Id
054500              move "Y" to WS-Cor-Found-Sw
054600     end-search.
054700* 
054800 AA620-Exit.
054900     exit.
055000* 
055100 AA800-Write-Status-Line.
055200* 
055300     move     spaces to AT-Status-Line.
055400     move     Ct-Action      to AT-Status-Line (1:1).
055500     move     Ct-Request-Id  to AT-Status-Line (3:9).
055600     move     Ct-Emp-Id      to AT-Status-Line (13:9).
055700     move     WS-Result-Code to AT-Status-Line (23:20).
055800     write    AT-Status-Line.
055900* 
056000 AA800-Exit.
056100     exit.
056200* 
056300 AA900-Finalise.
056400* 
056500     open     output AT-Correction-File.
056600     move     zero to AT-Cor-Idx.
056700     perform  AA910-Write-One-Cor thru AA910-Exit
056800              varying AT-Cor-Idx from 1 by 1
056900              until AT-Cor-Idx > AT-Cor-Count.
057000     close    AT-Correction-File.
057100* 
057200     open     output AT-Attendance-File.
057300     move     zero to AT-Att-Idx.
057400     perform  AA920-Write-One-Att thru AA920-Exit
057500              varying AT-Att-Idx from 1 by 1
057600              until AT-Att-Idx > AT-Att-Count.
057700     close    AT-Attendance-File.
057800* 
057900     close    AT-Correction-Trans-File.
058000     close    AT-Status-Report.
058100* 
058200 AA900-Exit.
058300     exit.
058400* 
058500 AA910-Write-One-Cor.
058600* 
058700     move     TC-Cor-Id        (AT-Cor-Idx) to Cor-Id.
058800     move     TC-Cor-Emp-Id    (AT-Cor-Idx) to Cor-Emp-Id.
058900     move     TC-Cor-Orig-Id   (AT-Cor-Idx) to Cor-Original-Record-Id.
059000     move     TC-Cor-Req-In    (AT-Cor-Idx) to Cor-Requested-Clock-In.
059100     move     TC-Cor-Req-Out   (AT-Cor-Idx) to Cor-Requested-Clock-Out.
059200     move     TC-Cor-Reason    (AT-Cor-Idx) to Cor-Reason.
059300     move     TC-Cor-Status    (AT-Cor-Idx) to Cor-Status.
059400     move     TC-Cor-Req-Date  (AT-Cor-Idx) to Cor-Request-Date.
059500     move     TC-Cor-Proc-Date (AT-Cor-Idx) to Cor-Processed-Date.
059600     write    AT-Correction-Record.
059700* 
059800 AA910-Exit.
059900     exit.
060000* 
060100 AA920-Write-One-Att.
060200* 
060300     move     TA-Att-Id          (AT-Att-Idx) to Att-Id.
060400     move     TA-Att-Emp-Id      (AT-Att-Idx) to Att-Emp-Id.
060500     move     TA-Att-Date        (AT-Att-Idx) to Att-Date.
060600     move     TA-Att-Clock-In    (AT-Att-Idx) to Att-Clock-In-Time.
060700     move     TA-Att-Clock-Out   (AT-Att-Idx) to Att-Clock-Out-Time.
060800     move     TA-Att-Minutes     (AT-Att-Idx) to Att-Working-Minutes.
060900     move     TA-Att-Status      (AT-Att-Idx) to Att-Status.
061000     write    AT-Attendance-Record.
061100* 
061200 AA920-Exit.
061300     exit.
061400* 
