000100* ****************************************************************
000200*                                                                *
000300*         Attendance Record Listing & Monthly Hours Summary      *
000400*                                                                *
000500* ****************************************************************
000600* 
000700 identification          division.
000800* ===============================
000900* 
001000* **
001100      program-id.         atrecls.
001200* **
001300     author.             L M Pruett.
001400     installation.       Applewood Computers - Time & Attendance.
001500     date-written.       02/11/1986.
001600     date-compiled.
001700     security.           Copyright (C) 1986-2026 & later, Applewood
001800                         Computers.  Distributed under the GNU
001900                         General Public License.  See file COPYING.
002000* **
002100*     remarks.            Three enquiry runs off the one parameter
002200*                         record: all of a month's attendance records
002300*                         (manager view), one employee's records, or
002400*                         one employee's monthly hours summary.
002500* **
002600*     version.            See Prog-Name in ws.
002700* **
002800*     called modules.     none.
002900* **
003000*     error messages used.
003100*                         AT030.
003200* **
003300*  Changes:
003400*  02/11/86 lmp -        Created as TC02R, split out of TC02 so the
003500*                        supervisor's month-end listing did not have to
003600*                        share a run with the daily card update.
003700*  30/06/93 djw -        Attendance table raised to 2000 rows with the
003800*                        rest of the suite.
003900*  19/09/98 vbc -        Y2K review - Att-Date / Target-Year-Month
004000*                        already ccyymmdd / ccyymm, no 2-digit year
004100*                        fields found.
004200*  24/10/16 vbc -        Tidied up to the current ACAS paragraph style,
004300*                        no logic change.
004400*  21/10/25 vbc - 1.0.00 Renamed from TC02R to ATRECLS for the new AT
004500*                        module, driven off AT-Param1-Record's request
004600*                        type (D/M/A/E/S) instead of a menu choice.
004700*  10/08/26 vbc - 1.0.01 AA200/AA210 walked the table oldest-first even
004800*                        with no month given - the supervisor wants the
004900*                        most recent days on top when she has not typed
005000*                        a month.  Table now read back-to-front for the
005100*                        no-month case, forward as before once a month
005200*                        is given.
005300*  10/08/26 vbc - 1.0.02 AA100/AA110 all-month listing was walking
005400*                        AT-Att-Table in file load order - fine while
005500*                        ATATT only ever grew by one clock-in/out a day,
005600*                        but atcorr's approved corrections can append a
005700*                        back-dated row out of sequence, so the listing
005800*                        was not reliably emp-id-then-date order as the
005900*                        supervisor's month-end print needs.  Table is
006000*                        now bubble-sorted on emp-id/date once at load
006100*                        (AA013/AA014/AA015) before any listing runs -
006200*                        still no SORT verb, same swap-in-place idiom
006300*                        the rest of the suite uses for in-memory work.
006400*
006500* *************************************************************************
006600* 
006700*  Copyright Notice.
006800*  ****************
006900* 
007000*  This file is part of the Applewood Computers Time & Attendance suite
007100*  and is Copyright (c) Applewood Computers, 1984-2026 and later.
007200* 
007300*  It is free software and may be redistributed and/or modified under
007400*  the GNU General Public License, version 3 or later, for personal use
007500*  including use within a business, excluding resale or hire.
007600* 
007700*  It is distributed in the hope that it will be useful, but WITHOUT
007800*  ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
007900*  or FITNESS FOR A PARTICULAR PURPOSE.
008000* 
008100*  You should have received a copy of the GNU General Public License
008200*  with this suite; see the file COPYING.
008300* 
008400* *************************************************************************
008500* 
008600 environment             division.
008700* ===============================
008800* 
008900 configuration           section.
009000 special-names.
009100     C01  is  TOP-OF-FORM.
009200* 
009300 input-output            section.
009400 file-control.
009500     copy "selatemp.cob".
009600     copy "selatatt.cob".
009700     copy "selatpr1.cob".
009800     select AT-Status-Report   assign    to ATRCRPT
009900                                organization is line sequential
010000                                file status is AT-Rpt-Status.
010100* 
010200 data                    division.
010300* ===============================
010400* 
010500 file section.
010600* 
010700     copy "fdatemp.cob".
010800     copy "fdatatt.cob".
010900     copy "fdatpr1.cob".
011000* 
011100 FD  AT-Status-Report
011200     recording mode is F.
011300 01  AT-Status-Line.
011400    03  ASL-Text                pic x(72).
011500    03  filler                  pic x(08).
011600* 
011700 working-storage         section.
011800* --------------------------------
011900 77  prog-name               pic x(17)  value "ATRECLS (1.0.02)".
012000* 
012100 copy "wsatdtc.cob".
012200 copy "wsatsum.cob".
012300* 
012400 01  WS-File-Status-Switches.
012500     03  AT-Emp-Load-Eof         pic x      value "N".
012600         88  AT-Emp-Load-Done      value "Y".
012700     03  AT-Att-Load-Eof         pic x      value "N".
012800         88  AT-Att-Load-Done      value "Y".
012900     03  WS-Emp-Found-Sw         pic x      value "N".
013000         88  WS-Emp-Found          value "Y".
013100    03  WS-Att-Swapped-Sw       pic x      value "N".
013200        88  WS-Att-Swapped        value "Y".
013300    03  filler                  pic x(05).
013400* 
013500 01  Error-Messages.
013600     03  AT030   pic x(24)  value "AT030 EMPLOYEE_NOT_FOUND".
013700    03  filler  pic x(05).
013800* 
013900 01  WS-Work.
014000     03  WS-Today                pic 9(8).
014100     03  WS-Range-From           pic 9(8).
014200     03  WS-Range-To             pic 9(8).
014300     03  WS-Next-Year            pic 9(4)   comp.
014400     03  WS-Next-Month           pic 99     comp.
014500     03  WS-Range-Is-Set-Sw      pic x      value "N".
014600         88  WS-Range-Is-Set       value "Y".
014700    03  filler                  pic x(05).
014800* 
014900 01  WS-Search-Keys.
015000     03  WS-Search-Emp-Id        pic 9(9).
015100     03  WS-Result-Code          pic x(24).
015200    03  filler                  pic x(05).
015300* 
015400 77  AT-Emp-Count                pic 9(5)   comp value zero.
015500 01  AT-Emp-Table.
015600     03  AT-Emp-Entry occurs 1 to 2000 times depending on AT-Emp-Count
015700                        indexed by AT-Emp-Idx.
015800         05  TE-Emp-Id            pic 9(9).
015900         05  TE-Emp-Name          pic x(50).
016000         05  TE-Emp-Number        pic x(10).
016100         05  TE-Emp-Required-Hrs  pic 9(3).
016200        05  filler               pic x(26).
016300* 
016400 77  AT-Att-Count                pic 9(5)   comp value zero.
016500 01  AT-Att-Table.
016600     03  AT-Att-Entry occurs 1 to 6000 times depending on AT-Att-Count
016700                        indexed by AT-Att-Idx.
016800         05  TA-Att-Id            pic 9(9).
016900         05  TA-Att-Emp-Id        pic 9(9).
017000         05  TA-Att-Date          pic 9(8).
017100         05  TA-Att-Clock-In      pic 9(12).
017200         05  TA-Att-Clock-Out     pic 9(12).
017300         05  TA-Att-Minutes       pic s9(7).
017400         05  TA-Att-Status        pic x(7).
017500        05  filler               pic x(02).
017600* 
017700 01  WS-Att-Swap-Work.
017800     03  WAS-Att-Id            pic 9(9).
017900     03  WAS-Att-Emp-Id        pic 9(9).
018000     03  WAS-Att-Date          pic 9(8).
018100     03  WAS-Att-Clock-In      pic 9(12).
018200     03  WAS-Att-Clock-Out     pic 9(12).
018300     03  WAS-Att-Minutes       pic s9(7).
018400     03  WAS-Att-Status        pic x(7).
018500    03  filler                pic x(02).
018600* 
018700 procedure  division.
018800* ====================
018900* 
019000 AA000-Main.
019100* 
019200     perform  AA010-Initialise thru AA010-Exit.
019300* 
019400     if       AT-PR1-Request-Type = "A"
019500              perform AA100-All-Month-Listing   thru AA100-Exit
019600     else
019700     if       AT-PR1-Request-Type = "E"
019800              perform AA200-Employee-Listing    thru AA200-Exit
019900     else
020000     if       AT-PR1-Request-Type = "S"
020100              perform AA300-Employee-Summary    thru AA300-Exit
020200     else
020300              perform AA100-All-Month-Listing   thru AA100-Exit
020400     end-if
020500     end-if
020600     end-if.
020700* 
020800     perform  AA900-Finalise thru AA900-Exit.
020900     stop     run.
021000* 
021100 AA010-Initialise.
021200* 
021300     open     input AT-Param1-File.
021400     read     AT-Param1-File
021500         at end
021600              move zero to AT-Param1-Record.
021700     close    AT-Param1-File.
021800* 
021900     if       AT-PR1-Target-Year-Month = zero
022000              accept WS-Today from date YYYYMMDD
022100              move   WS-Today (1:6) to AT-PR1-Target-Year-Month.
022200* 
022300     open     input AT-Employee-File.
022400     perform  AA011-Load-One-Emp thru AA011-Exit
022500              until AT-Emp-Load-Done.
022600     close    AT-Employee-File.
022700* 
022800     open     input AT-Attendance-File.
022900     perform  AA012-Load-One-Att thru AA012-Exit
023000              until AT-Att-Load-Done.
023100     close    AT-Attendance-File.
023200* 
023300     perform  AA013-Sort-Att-Table thru AA013-Exit.
023400* 
023500     open     output AT-Status-Report.
023600* 
023700 AA010-Exit.
023800     exit.
023900* 
024000 AA011-Load-One-Emp.
024100* 
024200     read     AT-Employee-File
024300         at end
024400              move "Y" to AT-Emp-Load-Eof
024500              go to AA011-Exit.
024600     if       Emp-Not-Deleted
024700              add  1  to  AT-Emp-Count
024800              move Emp-Id             to TE-Emp-Id           (AT-Emp-Count)
024900              move Emp-Name           to TE-Emp-Name         (AT-Emp-Count)
025000              move Emp-Number         to TE-Emp-Number       (AT-Emp-Count)
025100              move Emp-Required-Hours to TE-Emp-Required-Hrs (AT-Emp-Count).
025200* 
025300 AA011-Exit.
025400     exit.
025500* 
025600 AA012-Load-One-Att.
025700* 
025800     read     AT-Attendance-File
025900         at end
026000              move "Y" to AT-Att-Load-Eof
026100              go to AA012-Exit.
026200     if       Att-Id not = zero
026300              add  1  to  AT-Att-Count
026400              move Att-Id              to TA-Att-Id          (AT-Att-Count)
026500              move Att-Emp-Id          to TA-Att-Emp-Id      (AT-Att-Count)
026600              move Att-Date            to TA-Att-Date        (AT-Att-Count)
026700              move Att-Clock-In-Time   to TA-Att-Clock-In    (AT-Att-Count)
026800              move Att-Clock-Out-Time  to TA-Att-Clock-Out   (AT-Att-Count)
026900              move Att-Working-Minutes to TA-Att-Minutes     (AT-Att-Count)
027000              move Att-Status          to TA-Att-Status      (AT-Att-Count).
027100* 
027200 AA012-Exit.
027300     exit.
027400* 
027500 AA013-Sort-Att-Table.
027600*
027700     if       AT-Att-Count < 2
027800              go to AA013-Exit.
027900     move     "Y" to WS-Att-Swapped-Sw.
028000     perform  AA014-One-Bubble-Pass thru AA014-Exit
028100              until not WS-Att-Swapped.
028200*
028300 AA013-Exit.
028400     exit.
028500*
028600 AA014-One-Bubble-Pass.
028700*
028800     move     "N" to WS-Att-Swapped-Sw.
028900     perform  AA015-Compare-And-Swap thru AA015-Exit
029000              varying AT-Att-Idx from 1 by 1
029100              until AT-Att-Idx > AT-Att-Count - 1.
029200*
029300 AA014-Exit.
029400     exit.
029500*
029600 AA015-Compare-And-Swap.
029700*
029800     if       TA-Att-Emp-Id (AT-Att-Idx) > TA-Att-Emp-Id (AT-Att-Idx + 1)
029900        or   (TA-Att-Emp-Id (AT-Att-Idx) = TA-Att-Emp-Id (AT-Att-Idx + 1)
030000         and  TA-Att-Date   (AT-Att-Idx) > TA-Att-Date   (AT-Att-Idx + 1))
030100              move AT-Att-Entry (AT-Att-Idx)     to WS-Att-Swap-Work
030200              move AT-Att-Entry (AT-Att-Idx + 1) to AT-Att-Entry (AT-Att-Idx)
030300              move WS-Att-Swap-Work              to AT-Att-Entry (AT-Att-Idx + 1)
030400              move "Y" to WS-Att-Swapped-Sw.
030500*
030600 AA015-Exit.
030700     exit.
030800 AA020-Set-Month-Range.
030900* 
031000     if       WS-Range-Is-Set
031100              go to AA020-Exit.
031200     move     AT-PR1-Target-Year-Month to AT-DT-Year-Month.
031300     compute  WS-Range-From = (AT-DT-Year-Month * 100) + 1.
031400     move     AT-DTYM-Year  to WS-Next-Year.
031500     move     AT-DTYM-Month to WS-Next-Month.
031600     if       AT-DTYM-Month = 12
031700              add  1 to WS-Next-Year
031800              move 1 to WS-Next-Month
031900     else
032000              add  1 to WS-Next-Month.
032100     compute  WS-Range-To = (WS-Next-Year * 10000) + (WS-Next-Month * 100) + 1.
032200     move     "Y" to WS-Range-Is-Set-Sw.
032300* 
032400 AA020-Exit.
032500     exit.
032600* 
032700 AA100-All-Month-Listing.
032800* 
032900     perform  AA020-Set-Month-Range thru AA020-Exit.
033000     move     zero to AT-Att-Idx.
033100     perform  AA110-List-One-Att thru AA110-Exit
033200              varying AT-Att-Idx from 1 by 1
033300              until AT-Att-Idx > AT-Att-Count.
033400* 
033500 AA100-Exit.
033600     exit.
033700* 
033800 AA110-List-One-Att.
033900* 
034000     if       TA-Att-Date (AT-Att-Idx) >= WS-Range-From
034100          and TA-Att-Date (AT-Att-Idx) <  WS-Range-To
034200              perform AA810-Write-Att-Line thru AA810-Exit.
034300* 
034400 AA110-Exit.
034500     exit.
034600* 
034700 AA200-Employee-Listing.
034800* 
034900     move     AT-PR1-Emp-Id-Filter to WS-Search-Emp-Id.
035000     perform  AA600-Find-Employee thru AA600-Exit.
035100     if       not WS-Emp-Found
035200              move AT030 to WS-Result-Code
035300              perform AA800-Write-Status-Line thru AA800-Exit
035400              go to AA200-Exit.
035500* 
035600     if       AT-PR1-Target-Year-Month not = zero
035700              perform AA020-Set-Month-Range thru AA020-Exit
035800              move    zero to AT-Att-Idx
035900              perform AA210-List-One-Emp-Att thru AA210-Exit
036000                      varying AT-Att-Idx from 1 by 1
036100                      until AT-Att-Idx > AT-Att-Count
036200     else
036300*  No month given - the clerk wants newest-date-first when the
036400*  enquiry has not been narrowed to one month, so we walk the table
036500*  back to front instead of adding a SORT step the rest of the suite
036600*  does not use - ATATT is loaded oldest-to-newest, so descending
036700*  table order is descending date order.
036800              perform AA210-List-One-Emp-Att thru AA210-Exit
036900                      varying AT-Att-Idx from AT-Att-Count by -1
037000                      until AT-Att-Idx < 1
037100     end-if.
037200* 
037300 AA200-Exit.
037400     exit.
037500* 
037600 AA210-List-One-Emp-Att.
037700* 
037800     if       TA-Att-Emp-Id (AT-Att-Idx) = WS-Search-Emp-Id
037900              if   WS-Range-Is-Set
038000                   if   TA-Att-Date (AT-Att-Idx) >= WS-Range-From
038100                    and TA-Att-Date (AT-Att-Idx) <  WS-Range-To
038200                        perform AA810-Write-Att-Line thru AA810-Exit
038300                   end-if
038400              else
038500                   perform AA810-Write-Att-Line thru AA810-Exit
038600              end-if.
038700* 
038800 AA210-Exit.
038900     exit.
039000* 
039100 AA300-Employee-Summary.
039200* 
039300     move     AT-PR1-Emp-Id-Filter to WS-Search-Emp-Id.
039400     perform  AA600-Find-Employee thru AA600-Exit.
039500     if       not WS-Emp-Found
039600              move AT030 to WS-Result-Code
039700              perform AA800-Write-Status-Line thru AA800-Exit
039800              go to AA300-Exit.
039900* 
040000     perform  AA020-Set-Month-Range thru AA020-Exit.
040100* 
040200     move     zero to Sum-Total-Minutes Sum-Working-Days Sum-Present-Days.
040300     move     WS-Search-Emp-Id           to Sum-Emp-Id.
040400     move     AT-PR1-Target-Year-Month   to Sum-Year-Month.
040500     compute  Sum-Required-Minutes = TE-Emp-Required-Hrs (AT-Emp-Idx) * 60.
040600* 
040700     move     zero to AT-Att-Idx.
040800     perform  AA310-Accumulate-One-Att thru AA310-Exit
040900              varying AT-Att-Idx from 1 by 1
041000              until AT-Att-Idx > AT-Att-Count.
041100* 
041200     compute  Sum-Absent-Days = Sum-Working-Days - Sum-Present-Days.
041300     if       Sum-Working-Days = zero
041400              move zero to Sum-Average-Hours
041500     else
041600              compute Sum-Average-Hours rounded =
041700                      (Sum-Total-Minutes / 60) / Sum-Working-Days.
041800     compute  Sum-Difference-Minutes =
041900              Sum-Total-Minutes - Sum-Required-Minutes.
042000     if       Sum-Required-Minutes = zero
042100              move zero to Sum-Achievement-Rate
042200     else
042300              compute Sum-Achievement-Rate rounded =
042400                      (Sum-Total-Minutes / Sum-Required-Minutes) * 100.
042500* 
042600     perform  AA820-Write-Summary-Line thru AA820-Exit.
042700* 
042800 AA300-Exit.
042900     exit.
043000* 
043100 AA310-Accumulate-One-Att.
043200* 
043300     if       TA-Att-Emp-Id (AT-Att-Idx) = Sum-Emp-Id
043400          and TA-Att-Date   (AT-Att-Idx) >= WS-Range-From
043500          and TA-Att-Date   (AT-Att-Idx) <  WS-Range-To
043600              add 1 to Sum-Working-Days
043700              add TA-Att-Minutes (AT-Att-Idx) to Sum-Total-Minutes
043800              if   TA-Att-Clock-In  (AT-Att-Idx) not = zero
043900               and TA-Att-Clock-Out (AT-Att-Idx) not = zero
044000                   add 1 to Sum-Present-Days
044100              end-if.
044200* 
044300 AA310-Exit.
044400     exit.
044500* 
044600 AA600-Find-Employee.
044700* 
044800     move     "N" to WS-Emp-Found-Sw.
044900     if       AT-Emp-Count = zero
045000              go to AA600-Exit.
045100     set      AT-Emp-Idx to 1.
045200     search   AT-Emp-Entry
045300         at end
045400              move "N" to WS-Emp-Found-Sw
045500         when TE-Emp-Id (AT-Emp-Idx) = WS-Search-Emp-Id
045600              move "Y" to WS-Emp-Found-Sw
045700     end-search.
045800* 
045900 AA600-Exit.
046000     exit.
046100* 
046200 AA800-Write-Status-Line.
046300* 
046400     move     spaces to AT-Status-Line.
046500     move     WS-Search-Emp-Id to AT-Status-Line (1:9).
046600     move     WS-Result-Code   to AT-Status-Line (11:24).
046700     write    AT-Status-Line.
046800* 
046900 AA800-Exit.
047000     exit.
047100* 
047200 AA810-Write-Att-Line.
047300* 
047400     move     spaces to AT-Status-Line.
047500     move     TA-Att-Id          (AT-Att-Idx) to AT-Status-Line (1:9).
047600     move     TA-Att-Emp-Id      (AT-Att-Idx) to AT-Status-Line (11:9).
047700     move     TA-Att-Date        (AT-Att-Idx) to AT-Status-Line (21:8).
047800     move     TA-Att-Clock-In    (AT-Att-Idx) to AT-Status-Line (30:12).
047900     move     TA-Att-Clock-Out   (AT-Att-Idx) to AT-Status-Line (43:12).
048000     move     TA-Att-Minutes     (AT-Att-Idx) to AT-Status-Line (56:7).
048100     move     TA-Att-Status      (AT-Att-Idx) to AT-Status-Line (64:7).
048200     write    AT-Status-Line.
048300* 
048400 AA810-Exit.
048500     exit.
048600* 
048700 AA820-Write-Summary-Line.
048800* 
048900     move     spaces to AT-Status-Line.
049000     move     Sum-Emp-Id              to AT-Status-Line (1:9).
049100     move     Sum-Year-Month          to AT-Status-Line (11:6).
049200     move     Sum-Total-Minutes       to AT-Status-Line (18:7).
049300     move     Sum-Working-Days       to AT-Status-Line (26:3).
049400     move     Sum-Required-Minutes    to AT-Status-Line (30:7).
049500     move     Sum-Difference-Minutes  to AT-Status-Line (38:7).
049600     write    AT-Status-Line.
049700* 
049800 AA820-Exit.
049900     exit.
050000* 
050100 AA900-Finalise.
050200* 
050300     close    AT-Status-Report.
050400* 
050500 AA900-Exit.
050600     exit.
050700* 
