000100* ****************************************************************
000200*                                                                *
000300*             Employee Master Maintenance  (Batch)               *
000400*        Add / Change / Delete / Get / List Against ATEMFIL      *
000500*                                                                *
000600* ****************************************************************
000700* 
000800 identification          division.
000900* ===============================
001000* 
001100* **
001200      program-id.         atempmt.
001300* **
001400     author.             D J Wheeler.
001500     installation.       Applewood Computers - Time & Attendance.
001600     date-written.       30/06/1993.
001700     date-compiled.
001800     security.           Copyright (C) 1993-2026 & later, Applewood
001900                         Computers.  Distributed under the GNU
002000                         General Public License.  See file COPYING.
002100* **
002200*     remarks.            Applies add/change/delete/get/list requests
002300*                         against the employee master, enforcing the
002400*                         required-hours range and the employee number
002500*                         duplicate check.
002600* **
002700*     version.            See Prog-Name in ws.
002800* **
002900*     called modules.     none.
003000* **
003100*     error messages used.
003200*                         AT020 - AT025.
003300* **
003400*  Changes:
003500*  30/06/93 djw -        Created as TC05 when the Hatfield site asked
003600*                        for the employee file to be maintainable by a
003700*                        batch run instead of Operations editing the
003800*                        flat file directly with a text editor.
003900*  14/02/95 djw -        Required hours range check added (140-180) -
004000*                        a bad hand edit had let a zero through.
004100*  19/09/98 vbc -        Y2K review - no date fields held on this
004200*                        record at all, nothing to change.
004300*  24/10/16 vbc -        Tidied up to the current ACAS paragraph style,
004400*                        no logic change.
004500*  21/10/25 vbc - 1.0.00 Renamed from TC05 to ATEMPMT for the new AT
004600*                        module, rebuilt on wsatemp.cob & the shared
004700*                        transaction/status-report pattern.
004800*  02/12/25 vbc - 1.0.01 Delete changed to a soft delete (Emp-Deleted-
004900*                        Flag) rather than removing the row, so old
005000*                        attendance/correction records still resolve
005100*                        back to a name.
005200*  10/08/26 vbc - 1.0.02 AA070 list walked AT-Emp-Table in Emp-Id
005300*                        (load/add) order - fine until a second Add
005400*                        came in, since new employees always land at
005500*                        the high end of the table regardless of their
005600*                        number.  The supervisor's printed roll wants
005700*                        employee-number order, so AA070 now bubble-
005800*                        sorts the table on Emp-Number first (AA072/
005900*                        AA073/AA074) - same swap-in-place idiom as
006000*                        the rest of the suite, no SORT verb.
006100* 
006200* *************************************************************************
006300* 
006400*  Copyright Notice.
006500*  ****************
006600* 
006700*  This file is part of the Applewood Computers Time & Attendance suite
006800*  and is Copyright (c) Applewood Computers, 1984-2026 and later.
006900* 
007000*  It is free software and may be redistributed and/or modified under
007100*  the GNU General Public License, version 3 or later, for personal use
007200*  including use within a business, excluding resale or hire.
007300* 
007400*  It is distributed in the hope that it will be useful, but WITHOUT
007500*  ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
007600*  or FITNESS FOR A PARTICULAR PURPOSE.
007700* 
007800*  You should have received a copy of the GNU General Public License
007900*  with this suite; see the file COPYING.
008000* 
008100* *************************************************************************
008200* 
008300 environment             division.
008400* ===============================
008500* 
008600 configuration           section.
008700 special-names.
008800     C01  is  TOP-OF-FORM.
008900* 
009000 input-output            section.
009100 file-control.
009200     copy "selatemp.cob".
009300     copy "selatemt.cob".
009400     select AT-Status-Report   assign    to ATEMRPT
009500                                organization is line sequential
009600                                file status is AT-Rpt-Status.
009700* 
009800 data                    division.
009900* ===============================
010000* 
010100 file section.
010200* 
010300     copy "fdatemp.cob".
010400     copy "fdatemt.cob".
010500* 
010600 FD  AT-Status-Report
010700     recording mode is F.
010800 01  AT-Status-Line.
010900    03  ASL-Text                pic x(72).
011000    03  filler                  pic x(08).
011100* 
011200 working-storage         section.
011300* --------------------------------
011400 77  prog-name               pic x(17)  value "ATEMPMT (1.0.02)".
011500* 
011600 copy "wsatdtc.cob".
011700* 
011800 01  WS-File-Status-Switches.
011900     03  AT-Emp-Load-Eof         pic x      value "N".
012000         88  AT-Emp-Load-Done      value "Y".
012100     03  AT-Emt-Run-Eof          pic x      value "N".
012200         88  AT-Emt-Run-Done       value "Y".
012300     03  WS-Emp-Found-Sw         pic x      value "N".
012400         88  WS-Emp-Found          value "Y".
012500     03  WS-Dup-Found-Sw         pic x      value "N".
012600         88  WS-Dup-Found          value "Y".
012700     03  WS-Valid-Sw             pic x      value "Y".
012800         88  WS-Is-Valid           value "Y".
012900    03  WS-Emp-Swapped-Sw       pic x      value "N".
013000        88  WS-Emp-Swapped        value "Y".
013100    03  filler                  pic x(05).
013200* 
013300 01  Error-Messages.
013400     03  AT020   pic x(24)  value "AT020 EMPLOYEE_NOT_FOUND".
013500     03  AT021   pic x(24)  value "AT021 NAME_REQUIRED     ".
013600     03  AT022   pic x(24)  value "AT022 NUMBER_REQUIRED   ".
013700     03  AT023   pic x(24)  value "AT023 INVALID_REQD_HOURS".
013800     03  AT024   pic x(24)  value "AT024 NUMBER_DUPLICATE  ".
013900     03  AT025   pic x(12)  value "AT025 OK    ".
014000    03  filler  pic x(25).
014100* 
014200 01  WS-Counters.
014300     03  WS-Recs-Read            pic 9(7)   comp.
014400     03  WS-Max-Emp-Id           pic 9(9)   comp   value zero.
014500    03  filler                  pic x(05).
014600* 
014700 01  WS-Search-Keys.
014800     03  WS-Search-Emp-Id        pic 9(9).
014900     03  WS-Search-Emp-Number    pic x(10).
015000     03  WS-Exclude-Emp-Id       pic 9(9).
015100     03  WS-Result-Code          pic x(24).
015200    03  filler                  pic x(05).
015300* 
015400 01  WS-Validate-Fields.
015500     03  WS-Validate-Name        pic x(50).
015600     03  WS-Validate-Number      pic x(10).
015700     03  WS-Validate-Hours       pic 9(3).
015800    03  filler                  pic x(05).
015900* 
016000 77  AT-Emp-Count                pic 9(5)   comp value zero.
016100 01  AT-Emp-Table.
016200     03  AT-Emp-Entry occurs 1 to 2000 times depending on AT-Emp-Count
016300                        indexed by AT-Emp-Idx.
016400         05  TE-Emp-Id            pic 9(9).
016500         05  TE-Emp-Name          pic x(50).
016600         05  TE-Emp-Number        pic x(10).
016700         05  TE-Emp-Required-Hrs  pic 9(3).
016800         05  TE-Emp-Role          pic x(8).
016900         05  TE-Emp-Deleted       pic x.
017000             88  TE-Not-Deleted     value "N".
017100        05  filler               pic x(40).
017200* 
017300 01  WS-Emp-Swap-Work.
017400     03  WES-Emp-Id            pic 9(9).
017500     03  WES-Emp-Name          pic x(50).
017600     03  WES-Emp-Number        pic x(10).
017700     03  WES-Emp-Required-Hrs  pic 9(3).
017800     03  WES-Emp-Role          pic x(8).
017900     03  WES-Emp-Deleted       pic x.
018000    03  filler                pic x(40).
018100* 
018200 procedure  division.
018300* ====================
018400* 
018500 AA000-Main.
018600* 
018700     perform  AA010-Initialise thru AA010-Exit.
018800     perform  AA020-Process-One-Trans thru AA020-Exit
018900              until AT-Emt-Run-Done.
019000     perform  AA900-Finalise thru AA900-Exit.
019100     stop     run.
019200* 
019300 AA010-Initialise.
019400* 
019500     move     zero to WS-Recs-Read.
019600     open     input AT-Employee-File.
019700     perform  AA011-Load-One-Emp thru AA011-Exit
019800              until AT-Emp-Load-Done.
019900     close    AT-Employee-File.
020000* 
020100     open     input  AT-Employee-Trans-File.
020200     open     output AT-Status-Report.
020300* 
020400 AA010-Exit.
020500     exit.
020600* 
020700 AA011-Load-One-Emp.
020800* 
020900     read     AT-Employee-File
021000         at end
021100              move "Y" to AT-Emp-Load-Eof
021200              go to AA011-Exit.
021300     add      1  to  AT-Emp-Count.
021400     move     Emp-Id             to TE-Emp-Id            (AT-Emp-Count).
021500     move     Emp-Name           to TE-Emp-Name          (AT-Emp-Count).
021600     move     Emp-Number         to TE-Emp-Number        (AT-Emp-Count).
021700     move     Emp-Required-Hours to TE-Emp-Required-Hrs  (AT-Emp-Count).
021800     move     Emp-Role           to TE-Emp-Role          (AT-Emp-Count).
021900     move     Emp-Deleted-Flag   to TE-Emp-Deleted        (AT-Emp-Count).
022000     if       Emp-Id > WS-Max-Emp-Id
022100              move Emp-Id to WS-Max-Emp-Id.
022200* 
022300 AA011-Exit.
022400     exit.
022500* 
022600 AA020-Process-One-Trans.
022700* 
022800     read     AT-Employee-Trans-File
022900         at end
023000              move "Y" to AT-Emt-Run-Eof
023100              go to AA020-Exit.
023200     add      1 to WS-Recs-Read.
023300     if       Et-Action-Add
023400              perform AA030-Add    thru AA030-Exit
023500     else
023600     if       Et-Action-Change
023700              perform AA040-Change thru AA040-Exit
023800     else
023900     if       Et-Action-Delete
024000              perform AA050-Delete thru AA050-Exit
024100     else
024200     if       Et-Action-Get
024300              perform AA060-Get    thru AA060-Exit
024400     else
024500     if       Et-Action-List
024600              perform AA070-List   thru AA070-Exit
024700     else
024800              move "UNKNOWN_ACTION" to WS-Result-Code
024900              perform AA800-Write-Status-Line thru AA800-Exit
025000     end-if
025100     end-if
025200     end-if
025300     end-if
025400     end-if.
025500* 
025600 AA020-Exit.
025700     exit.
025800* 
025900 AA030-Add.
026000* 
026100     move     Et-Emp-Name       to WS-Validate-Name.
026200     move     Et-Emp-Number     to WS-Validate-Number WS-Search-Emp-Number.
026300     move     Et-Required-Hours to WS-Validate-Hours.
026400     perform  AA500-Validate-Fields thru AA500-Exit.
026500     if       not WS-Is-Valid
026600              perform AA800-Write-Status-Line thru AA800-Exit
026700              go to AA030-Exit.
026800* 
026900     move     zero to WS-Exclude-Emp-Id.
027000     perform  AA510-Check-Duplicate-Number thru AA510-Exit.
027100     if       WS-Dup-Found
027200              move AT024 to WS-Result-Code
027300              perform AA800-Write-Status-Line thru AA800-Exit
027400              go to AA030-Exit.
027500* 
027600     add      1 to AT-Emp-Count.
027700     add      1 to WS-Max-Emp-Id.
027800     move     WS-Max-Emp-Id     to TE-Emp-Id           (AT-Emp-Count).
027900     move     Et-Emp-Name       to TE-Emp-Name         (AT-Emp-Count).
028000     move     Et-Emp-Number     to TE-Emp-Number       (AT-Emp-Count).
028100     move     Et-Required-Hours to TE-Emp-Required-Hrs (AT-Emp-Count).
028200     move     Et-Role           to TE-Emp-Role         (AT-Emp-Count).
028300     move     "N"               to TE-Emp-Deleted      (AT-Emp-Count).
028400* 
028500     move     AT025 (1:12) to WS-Result-Code.
028600     perform  AA800-Write-Status-Line thru AA800-Exit.
028700* 
028800 AA030-Exit.
028900     exit.
029000* 
029100 AA040-Change.
029200* 
029300     move     Et-Emp-Id to WS-Search-Emp-Id.
029400     perform  AA600-Find-Employee thru AA600-Exit.
029500     if       not WS-Emp-Found
029600              move AT020 to WS-Result-Code
029700              perform AA800-Write-Status-Line thru AA800-Exit
029800              go to AA040-Exit.
029900* 
030000     move     Et-Emp-Name       to WS-Validate-Name.
030100     move     Et-Emp-Number     to WS-Validate-Number WS-Search-Emp-Number.
030200     move     Et-Required-Hours to WS-Validate-Hours.
030300     perform  AA500-Validate-Fields thru AA500-Exit.
030400     if       not WS-Is-Valid
030500              perform AA800-Write-Status-Line thru AA800-Exit
030600              go to AA040-Exit.
030700* 
030800     move     Et-Emp-Id to WS-Exclude-Emp-Id.
030900     perform  AA510-Check-Duplicate-Number thru AA510-Exit.
031000     if       WS-Dup-Found
031100              move AT024 to WS-Result-Code
031200              perform AA800-Write-Status-Line thru AA800-Exit
031300              go to AA040-Exit.
031400* 
031500     move     Et-Emp-Name       to TE-Emp-Name         (AT-Emp-Idx).
031600     move     Et-Emp-Number     to TE-Emp-Number       (AT-Emp-Idx).
031700     move     Et-Required-Hours to TE-Emp-Required-Hrs (AT-Emp-Idx).
031800     move     Et-Role           to TE-Emp-Role         (AT-Emp-Idx).
031900* 
032000     move     AT025 (1:12) to WS-Result-Code.
032100     perform  AA800-Write-Status-Line thru AA800-Exit.
032200* 
032300 AA040-Exit.
032400     exit.
032500* 
032600 AA050-Delete.
032700* 
032800     move     Et-Emp-Id to WS-Search-Emp-Id.
032900     perform  AA600-Find-Employee thru AA600-Exit.
033000     if       not WS-Emp-Found
033100              move AT020 to WS-Result-Code
033200              perform AA800-Write-Status-Line thru AA800-Exit
033300              go to AA050-Exit.
033400* 
033500     move     "Y" to TE-Emp-Deleted (AT-Emp-Idx).
033600* 
033700     move     AT025 (1:12) to WS-Result-Code.
033800     perform  AA800-Write-Status-Line thru AA800-Exit.
033900* 
034000 AA050-Exit.
034100     exit.
034200* 
034300 AA060-Get.
034400* 
034500     move     Et-Emp-Id to WS-Search-Emp-Id.
034600     perform  AA600-Find-Employee thru AA600-Exit.
034700     if       not WS-Emp-Found
034800              move AT020 to WS-Result-Code
034900              perform AA800-Write-Status-Line thru AA800-Exit
035000              go to AA060-Exit.
035100* 
035200     perform  AA810-Write-Emp-Line thru AA810-Exit.
035300* 
035400 AA060-Exit.
035500     exit.
035600* 
035700 AA070-List.
035800* 
035900     perform  AA072-Sort-Emp-By-Number thru AA072-Exit.
036000     move     zero to AT-Emp-Idx.
036100     perform  AA071-List-One-Emp thru AA071-Exit
036200              varying AT-Emp-Idx from 1 by 1
036300              until AT-Emp-Idx > AT-Emp-Count.
036400* 
036500 AA070-Exit.
036600     exit.
036700* 
036800 AA071-List-One-Emp.
036900* 
037000     if       TE-Not-Deleted (AT-Emp-Idx)
037100              perform AA810-Write-Emp-Line thru AA810-Exit.
037200* 
037300 AA071-Exit.
037400     exit.
037500* 
037600 AA072-Sort-Emp-By-Number.
037700*
037800     if       AT-Emp-Count < 2
037900              go to AA072-Exit.
038000     move     "Y" to WS-Emp-Swapped-Sw.
038100     perform  AA073-One-Bubble-Pass thru AA073-Exit
038200              until not WS-Emp-Swapped.
038300*
038400 AA072-Exit.
038500     exit.
038600*
038700 AA073-One-Bubble-Pass.
038800*
038900     move     "N" to WS-Emp-Swapped-Sw.
039000     perform  AA074-Compare-And-Swap thru AA074-Exit
039100              varying AT-Emp-Idx from 1 by 1
039200              until AT-Emp-Idx > AT-Emp-Count - 1.
039300*
039400 AA073-Exit.
039500     exit.
039600*
039700 AA074-Compare-And-Swap.
039800*
039900     if       TE-Emp-Number (AT-Emp-Idx) > TE-Emp-Number (AT-Emp-Idx + 1)
040000              move AT-Emp-Entry (AT-Emp-Idx)     to WS-Emp-Swap-Work
040100              move AT-Emp-Entry (AT-Emp-Idx + 1) to AT-Emp-Entry (AT-Emp-Idx)
040200              move WS-Emp-Swap-Work              to AT-Emp-Entry (AT-Emp-Idx + 1)
040300              move "Y" to WS-Emp-Swapped-Sw.
040400*
040500 AA074-Exit.
040600     exit.
040700 AA500-Validate-Fields.
040800* 
040900     move     "Y" to WS-Valid-Sw.
041000     if       WS-Validate-Name = spaces
041100              move AT021 to WS-Result-Code
041200              move "N"  to WS-Valid-Sw
041300              go to AA500-Exit.
041400     if       WS-Validate-Number = spaces
041500              move AT022 to WS-Result-Code
041600              move "N"  to WS-Valid-Sw
041700              go to AA500-Exit.
041800     if       WS-Validate-Hours < 140 or WS-Validate-Hours > 180
041900              move AT023 to WS-Result-Code
042000              move "N"  to WS-Valid-Sw
042100              go to AA500-Exit.
042200* 
042300 AA500-Exit.
042400     exit.
042500* 
042600 AA510-Check-Duplicate-Number.
042700* 
042800     move     "N" to WS-Dup-Found-Sw.
042900     move     zero to AT-Emp-Idx.
043000     perform  AA511-Check-One-Emp thru AA511-Exit
043100              varying AT-Emp-Idx from 1 by 1
043200              until AT-Emp-Idx > AT-Emp-Count
043300                 or WS-Dup-Found.
043400* 
043500 AA510-Exit.
043600     exit.
043700* 
043800 AA511-Check-One-Emp.
043900* 
044000     if       TE-Emp-Number (AT-Emp-Idx) = WS-Search-Emp-Number
044100          and TE-Not-Deleted (AT-Emp-Idx)
044200          and TE-Emp-Id      (AT-Emp-Idx) not = WS-Exclude-Emp-Id
044300              move "Y" to WS-Dup-Found-Sw.
044400* 
044500 AA511-Exit.
044600     exit.
044700* 
044800 AA600-Find-Employee.
044900* 
045000     move     "N" to WS-Emp-Found-Sw.
045100     if       AT-Emp-Count = zero
045200              go to AA600-Exit.
045300     set      AT-Emp-Idx to 1.
045400     search   AT-Emp-Entry
045500         at end
045600              move "N" to WS-Emp-Found-Sw
045700         when TE-Emp-Id (AT-Emp-Idx) = WS-Search-Emp-Id
045800          and TE-Not-Deleted (AT-Emp-Idx)
045900              move "Y" to WS-Emp-Found-Sw
046000     end-search.
046100* 
046200 AA600-Exit.
046300     exit.
046400* 
046500 AA800-Write-Status-Line.
046600* 
046700     move     spaces to AT-Status-Line.
046800     move     Et-Action      to AT-Status-Line (1:1).
046900     move     Et-Emp-Id      to AT-Status-Line (3:9).
047000     move     WS-Result-Code to AT-Status-Line (13:24).
047100     write    AT-Status-Line.
047200* 
047300 AA800-Exit.
047400     exit.
047500* 
047600 AA810-Write-Emp-Line.
047700* 
047800     move     spaces to AT-Status-Line.
047900     move     TE-Emp-Id           (AT-Emp-Idx) to AT-Status-Line (1:9).
048000     move     TE-Emp-Number       (AT-Emp-Idx) to AT-Status-Line (11:10).
048100     move     TE-Emp-Name         (AT-Emp-Idx) to AT-Status-Line (22:30).
048200     move     TE-Emp-Required-Hrs (AT-Emp-Idx) to AT-Status-Line (53:3).
048300     move     TE-Emp-Role         (AT-Emp-Idx) to AT-Status-Line (57:8).
048400     write    AT-Status-Line.
048500* 
048600 AA810-Exit.
048700     exit.
048800* 
048900 AA900-Finalise.
049000* 
049100     open     output AT-Employee-File.
049200     move     zero to AT-Emp-Idx.
049300     perform  AA910-Write-One-Emp thru AA910-Exit
049400              varying AT-Emp-Idx from 1 by 1
049500              until AT-Emp-Idx > AT-Emp-Count.
049600     close    AT-Employee-File.
049700     close    AT-Employee-Trans-File.
049800     close    AT-Status-Report.
049900* 
050000 AA900-Exit.
050100     exit.
050200* 
050300 AA910-Write-One-Emp.
050400* 
050500     move     TE-Emp-Id           (AT-Emp-Idx) to Emp-Id.
050600     move     TE-Emp-Name         (AT-Emp-Idx) to Emp-Name.
050700     move     TE-Emp-Number       (AT-Emp-Idx) to Emp-Number.
050800     move     TE-Emp-Required-Hrs (AT-Emp-Idx) to Emp-Required-Hours.
050900     move     TE-Emp-Role         (AT-Emp-Idx) to Emp-Role.
051000     move     TE-Emp-Deleted      (AT-Emp-Idx) to Emp-Deleted-Flag.
051100     write    AT-Employee-Record.
051200* 
051300 AA910-Exit.
051400     exit.
051500* 
