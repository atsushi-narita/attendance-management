000100* *******************************************
000200*                                           *
000300*   Record Definition For Correction        *
000400*         Request File                      *
000500*      Uses Cor-Id as key                   *
000600* *******************************************
000700*   File size 243 bytes.
000800* 
000900*  THESE FIELD DEFINITIONS MAY NEED CHANGING
001000* 
001100*  02/11/86 lmp - Created, queried clock-card disputes used to be paper
001200*                 slips clipped to the card - this makes them a record.
001300*  19/09/98 vbc - Y2K review: no 2-digit year fields found in this one.
001400*  24/10/16 vbc - Copybook brought into line with wspychk.cob layout
001500*                 conventions (header/detail pair, comp counters).
001600*  21/10/25 vbc - Taken from the old TC03 dispute record for the new AT
001700*                 module, renamed Cor- throughout.
001800*  12/11/25 vbc - Added Cor-Request-Date & Cor-Processed-Date, needed by
001900*                 atcorr for the submit/approve/reject timestamps -
002000*                 not carried on the original TC03 paper slip record.
002100* 
002200 01  AT-Correction-Record.
002300     03  Cor-Id                     pic 9(9).
002400     03  Cor-Emp-Id                 pic 9(9).
002500*                                             submitting employee
002600     03  Cor-Original-Record-Id     pic 9(9).
002700*                                             FK to AT-Attendance-Record
002800     03  Cor-Requested-Clock-In     pic 9(12).
002900*                                             ccyymmddhhmm, zero = no change
003000     03  Cor-Requested-Clock-Out    pic 9(12).
003100*                                             ccyymmddhhmm, zero = no change
003200     03  Cor-Reason                 pic x(200).
003300*                                             free text, rejection appended
003400     03  Cor-Status                 pic x(8).
003500         88  Cor-Status-Pending     value "PENDING ".
003600         88  Cor-Status-Approved    value "APPROVED".
003700         88  Cor-Status-Rejected    value "REJECTED".
003800     03  Cor-Request-Date           pic 9(12)  comp.
003900     03  Cor-Processed-Date         pic 9(12)  comp.
004000     03  filler                     pic x(05).
004100* 
004200 01  AT-Correction-Header-Record.
004300     03  Cor-Hdr-Key                pic 9(9)    value zero.
004400     03  Cor-Hdr-Run-Date           pic 9(8)    comp.
004500     03  Cor-Hdr-Subs-Rcvd          binary-short unsigned.
004600     03  Cor-Hdr-Apprvd             binary-short unsigned.
004700     03  Cor-Hdr-Rejtd              binary-short unsigned.
004800     03  filler                     pic x(30).
004900* 
