000100* ****************************************************************
000200*                                                                *
000300*         Whole Minutes Between Two Clock Timestamps             *
000400*            Called from ATCLKIO and ATCORR                      *
000500*                                                                *
000600* ****************************************************************
000700* 
000800 identification          division.
000900* ===============================
001000* 
001100* **
001200      program-id.         atminbtw.
001300* **
001400     author.             L M Pruett.
001500     installation.       Applewood Computers - Time & Attendance.
001600     date-written.       14/03/1984.
001700     date-compiled.
001800     security.           Copyright (C) 1984-2026 & later, Applewood
001900                         Computers. Distributed under the GNU General
002000                         Public License. See the file COPYING.
002100* **
002200*     remarks.            Returns the whole number of minutes between
002300*                         two ccyymmddhhmm timestamps, truncated, not
002400*                         rounded.  Zero or negative if To is not after
002500*                         From - the caller decides what that means.
002600* **
002700*     version.            See Prog-Name in ws.
002800* **
002900*     called modules.     none.
003000* **
003100*  Changes:
003200*  14/03/84 lmp -      Created for the clock-card pilot, straight line
003300*                      subtraction of hhmm only, same-day use only.
003400*  02/11/86 lmp -      Found to be wrong across midnight - rewritten to
003500*                      use a day count, good for any two dates.
003600*  19/09/98 vbc -      Y2K review - the old version carried a 2-digit
003700*                      year under the day-count table, replaced the
003800*                      table & the year arithmetic with 4-digit ccyy
003900*                      throughout.  This was the only Y2K defect found
004000*                      in the whole time clock suite.
004100*  24/10/16 vbc -      Tidied up to the current ACAS paragraph style,
004200*                      no logic change.
004300*  21/10/25 vbc - 1.0  Renamed from TCMINBTW to ATMINBTW for the new AT
004400*                      module, parameter names only - maths unchanged.
004500* 
004600* *************************************************************************
004700* 
004800*  Copyright Notice.
004900*  ****************
005000* 
005100*  This file is part of the Applewood Computers Time & Attendance suite
005200*  and is Copyright (c) Applewood Computers, 1984-2026 and later.
005300* 
005400*  It is free software and may be redistributed and/or modified under
005500*  the GNU General Public License, version 3 or later, for personal use
005600*  including use within a business, excluding resale or hire.
005700* 
005800*  It is distributed in the hope that it will be useful, but WITHOUT
005900*  ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
006000*  or FITNESS FOR A PARTICULAR PURPOSE.
006100* 
006200*  You should have received a copy of the GNU General Public License
006300*  with this suite; see the file COPYING.
006400* 
006500* *************************************************************************
006600* 
006700 environment             division.
006800* ===============================
006900* 
007000 configuration           section.
007100 special-names.
007200     C01  is  TOP-OF-FORM.
007300* 
007400 data                    division.
007500* ===============================
007600* 
007700 working-storage         section.
007800* --------------------------------
007900 77  prog-name               pic x(17)   value "ATMINBTW (1.0.00)".
008000* 
008100 copy "wsatdtc.cob".
008200* 
008300 01  AT-MB-Work.
008400     03  AT-MB-Cur-Year          pic 9(4)   comp.
008500     03  AT-MB-Cur-Month         pic 99     comp.
008600     03  AT-MB-Cur-Day           pic 99     comp.
008700     03  AT-MB-Cur-Days          pic s9(9)  comp.
008800     03  filler                  pic x(08).
008900* 
009000 linkage                 section.
009100* ===============================
009200* 
009300 01  LK-Stamp-From            pic 9(12).
009400 01  LK-Stamp-To              pic 9(12).
009500 01  LK-Minutes-Result        pic s9(7).
009600* 
009700 procedure  division using LK-Stamp-From
009800                           LK-Stamp-To
009900                           LK-Minutes-Result.
010000* =========================================
010100* 
010200 AA000-Main.
010300* 
010400     move     LK-Stamp-From   to  AT-DT-Stamp-1.
010500     move     LK-Stamp-To     to  AT-DT-Stamp-2.
010600* 
010700     move     AT-DT1-Year     to  AT-MB-Cur-Year.
010800     move     AT-DT1-Month    to  AT-MB-Cur-Month.
010900     move     AT-DT1-Day      to  AT-MB-Cur-Day.
011000     perform  AA030-Days-Since-Base thru AA030-Exit.
011100     move     AT-MB-Cur-Days  to  AT-DT-Days-1.
011200* 
011300     move     AT-DT2-Year     to  AT-MB-Cur-Year.
011400     move     AT-DT2-Month    to  AT-MB-Cur-Month.
011500     move     AT-DT2-Day      to  AT-MB-Cur-Day.
011600     perform  AA030-Days-Since-Base thru AA030-Exit.
011700     move     AT-MB-Cur-Days  to  AT-DT-Days-2.
011800* 
011900     compute  LK-Minutes-Result =
012000              ((AT-DT-Days-2 - AT-DT-Days-1) * 1440)
012100              + ((AT-DT2-Hour * 60) + AT-DT2-Minute)
012200              - ((AT-DT1-Hour * 60) + AT-DT1-Minute).
012300* 
012400 AA000-Exit.
012500     goback.
012600* 
012700 AA030-Days-Since-Base.
012800* 
012900*  Rata-Die style day count, good for differencing two dates across
013000*  any number of years - see the 19/09/98 change note above for why
013100*  this has to be 4-digit ccyy arithmetic.
013200* 
013300     divide   AT-MB-Cur-Year by 4   giving AT-DT-Quo-4
013400                                     remainder AT-DT-Rem-4.
013500     divide   AT-MB-Cur-Year by 100 giving AT-DT-Quo-100
013600                                     remainder AT-DT-Rem-100.
013700     divide   AT-MB-Cur-Year by 400 giving AT-DT-Quo-400
013800                                     remainder AT-DT-Rem-400.
013900     move     0  to  AT-DT-Leap-Test.
014000     if       AT-DT-Rem-4 = zero and AT-DT-Rem-100 not = zero
014100              move 1 to AT-DT-Leap-Test.
014200     if       AT-DT-Rem-400 = zero
014300              move 1 to AT-DT-Leap-Test.
014400* 
014500*  Each year/4, year/100, year/400 term must be truncated to a whole
014600*  number BEFORE it is added in - hence the separate DIVIDE statements
014700*  above rather than doing it all in one COMPUTE.
014800* 
014900     compute  AT-MB-Cur-Days =
015000              (AT-MB-Cur-Year * 365)
015100              + AT-DT-Quo-4
015200              - AT-DT-Quo-100
015300              + AT-DT-Quo-400
015400              + AT-DT-Cum-Days (AT-MB-Cur-Month)
015500              + AT-MB-Cur-Day.
015600* 
015700     if       AT-DT-Is-Leap and AT-MB-Cur-Month > 2
015800              add  1  to  AT-MB-Cur-Days.
015900* 
016000 AA030-Exit.
016100     exit.
016200* 
