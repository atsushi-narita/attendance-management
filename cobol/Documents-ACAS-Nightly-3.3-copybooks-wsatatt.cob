000100* *******************************************
000200*                                           *
000300*   Record Definition For Daily Attendance  *
000400*            File                           *
000500*      Uses Att-Emp-Id + Att-Date as key    *
000600* *******************************************
000700*   File size 64 bytes padded to 70 by filler.
000800* 
000900*  14/03/84 lmp - Created, clock-card replacement pilot.
001000*  02/11/86 lmp - Att-Status added so the evening run does not have to
001100*                 re-derive present/absent/partial every time.
001200*  19/09/98 vbc - Y2K review: Att-Date and the two clock times were
001300*                 already ccyymmdd[hhmm] format - no 2-digit years found.
001400*  24/10/16 vbc - Copybook brought into line with wspyhrs.cob layout
001500*                 conventions.
001600*  21/10/25 vbc - Taken from the old TC02 daily record for the new AT
001700*                 module.
001800*  10/11/25 vbc - Added Att-Header-Record for run control & counts,
001900*                 mirrors Hrs-Head-Key usage in payroll.
002000* 
002100 01  AT-Attendance-Record.
002200     03  Att-Id                 pic 9(9).
002300     03  Att-Emp-Id             pic 9(9).
002400*                                         FK to AT-Employee-Record
002500     03  Att-Date               pic 9(8).
002600*                                         ccyymmdd
002700     03  Att-Clock-In-Time      pic 9(12).
002800*                                         ccyymmddhhmm, zero = not clocked in
002900     03  Att-Clock-Out-Time     pic 9(12).
003000*                                         ccyymmddhhmm, zero = not clocked out
003100     03  Att-Working-Minutes    pic s9(7).
003200*                                         minutes worked, signed, derived
003300     03  Att-Status             pic x(7).
003400         88  Att-Status-Present value "PRESENT".
003500         88  Att-Status-Absent  value "ABSENT ".
003600         88  Att-Status-Partial value "PARTIAL".
003700     03  filler                 pic x(06).
003800* 
003900*  04 bytes key + counters - zero key means header, never a real Att-Id.
004000* 
004100 01  AT-Attendance-Header-Record.
004200     03  Att-Hdr-Key            pic 9(9)    value zero.
004300     03  Att-Hdr-Run-Date       pic 9(8)    comp.
004400     03  Att-Hdr-Recs-Read      binary-long unsigned.
004500     03  Att-Hdr-Recs-Written   binary-long unsigned.
004600     03  filler                 pic x(40).
004700* 
