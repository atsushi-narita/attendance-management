000100* *******************************************
000200*                                           *
000300*   Record Definition For Clock Transaction *
000400*         File (daily clock events)         *
000500* *******************************************
000600*   File size 22 bytes.
000700* 
000800*  21/10/25 vbc - Created, one record per clock-in/clock-out/status
000900*                 enquiry event collected from the card readers during
001000*                 the day and fed to atclkio overnight.
001100* 
001200 01  AT-Clock-Trans-Record.
001300     03  Ck-Emp-Id              pic 9(9).
001400     03  Ck-Action              pic x.
001500         88  Ck-Action-Clock-In   value "I".
001600         88  Ck-Action-Clock-Out  value "O".
001700         88  Ck-Action-Status     value "S".
001800     03  Ck-Trans-Time          pic 9(12).
001900*                                         ccyymmddhhmm, the reader clock
002000     03  filler                 pic x(06).
002100* 
