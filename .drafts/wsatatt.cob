*>*******************************************
*>                                          *
*>  Record Definition For Daily Attendance  *
*>           File                           *
*>     Uses Att-Emp-Id + Att-Date as key    *
*>*******************************************
*>  File size 64 bytes padded to 70 by filler.
*>
*> 14/03/84 lmp - Created, clock-card replacement pilot.
*> 02/11/86 lmp - Att-Status added so the evening run does not have to
*>                re-derive present/absent/partial every time.
*> 19/09/98 vbc - Y2K review: Att-Date and the two clock times were
*>                already ccyymmdd[hhmm] format - no 2-digit years found.
*> 24/10/16 vbc - Copybook brought into line with wspyhrs.cob layout
*>                conventions.
*> 21/10/25 vbc - Taken from the old TC02 daily record for the new AT
*>                module.
*> 10/11/25 vbc - Added Att-Header-Record for run control & counts,
*>                mirrors Hrs-Head-Key usage in payroll.
*>
 01  AT-Attendance-Record.
     03  Att-Id                 pic 9(9).
     03  Att-Emp-Id             pic 9(9).
*>                                        FK to AT-Employee-Record
     03  Att-Date               pic 9(8).
*>                                        ccyymmdd
     03  Att-Clock-In-Time      pic 9(12).
*>                                        ccyymmddhhmm, zero = not clocked in
     03  Att-Clock-Out-Time     pic 9(12).
*>                                        ccyymmddhhmm, zero = not clocked out
     03  Att-Working-Minutes    pic s9(7).
*>                                        minutes worked, signed, derived
     03  Att-Status             pic x(7).
         88  Att-Status-Present value "PRESENT".
         88  Att-Status-Absent  value "ABSENT ".
         88  Att-Status-Partial value "PARTIAL".
     03  filler                 pic x(06).
*>
*> 04 bytes key + counters - zero key means header, never a real Att-Id.
*>
 01  AT-Attendance-Header-Record.
     03  Att-Hdr-Key            pic 9(9)    value zero.
     03  Att-Hdr-Run-Date       pic 9(8)    comp.
     03  Att-Hdr-Recs-Read      binary-long unsigned.
     03  Att-Hdr-Recs-Written   binary-long unsigned.
     03  filler                 pic x(40).
*>
