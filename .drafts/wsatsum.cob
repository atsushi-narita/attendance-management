*>*******************************************
*>                                          *
*>  Record Definition For Monthly Summary   *
*>        (derived, not a file - built by   *
*>         atvaria and atrecls in W/S)      *
*>     Uses Sum-Emp-Id + Sum-Year-Month     *
*>*******************************************
*>  File size 37 bytes.
*>
*> 29/10/25 vbc - Created, lifted the shape from wspypay.cob since
*>                both are one-line-per-employee-per-period summaries.
*> 11/11/25 vbc - Sum-Average-Hours & Sum-Achievement-Rate added as
*>                s9(3)v99 so COMPUTE ... ROUNDED can be used directly.
*>
 01  AT-Summary-Record.
     03  Sum-Emp-Id              pic 9(9).
     03  Sum-Year-Month          pic 9(6).
*>                                         ccyymm
     03  Sum-Total-Minutes       pic s9(7).
     03  Sum-Working-Days        pic 9(3).
     03  Sum-Present-Days        pic 9(3).
     03  Sum-Absent-Days         pic 9(3).
     03  Sum-Average-Hours       pic s9(3)v99.
     03  Sum-Required-Minutes    pic s9(7).
     03  Sum-Difference-Minutes  pic s9(7).
     03  Sum-Achievement-Rate    pic s9(3)v99.
     03  filler                  pic x(10).
*>
