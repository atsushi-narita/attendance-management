*>**********************************************
*>  File Control Entry - Print File (shared)    *
*>**********************************************
*>
*> 02/02/26 vbc - Copied the shape of selprint.cob so every AT report
*>                program opens its print file the same way.
*>
     select Print-File         assign    to ATPRFIL
                                organization is line sequential
                                file status is AT-Prt-Status.
*>
