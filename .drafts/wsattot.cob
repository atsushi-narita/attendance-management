*>*******************************************
*>                                          *
*>  Common Working Storage - Company-Wide   *
*>      Totals For The Variance Report      *
*>*******************************************
*>
*> 02/02/26 vbc - Created, split out of atvaria so the accumulator
*>                fields have their own dated history separate from
*>                the report logic.
*>
 01  AT-Totals-Work.
     03  AT-Tot-Actual-Minutes   pic s9(9)   comp-3.
     03  AT-Tot-Required-Minutes pic s9(9)   comp-3.
     03  AT-Tot-Emp-Count        pic 9(5)    comp.
     03  filler                  pic x(08).
*>
