*>**********************************************
*>  File Control Entry - Employee Trans File    *
*>**********************************************
*>
*> 21/10/25 vbc - Created.
*>
     select AT-Employee-Trans-File assign    to ATEMTRN
                                    organization is line sequential
                                    file status is AT-Emt-Status.
*>
