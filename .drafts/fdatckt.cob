*>**********************************************
*>  File Description - Clock Trans File         *
*>**********************************************
*>
*> 21/10/25 vbc - Created.
*>
 FD  AT-Clock-Trans-File
     recording mode is F.
     copy "wsatckt.cob".
*>
