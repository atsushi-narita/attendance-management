*>**********************************************
*>  File Control Entry - Attendance File        *
*>**********************************************
*>
*> 21/10/25 vbc - Created for the new AT module.
*>
     select AT-Attendance-File assign    to ATATFIL
                                organization is line sequential
                                file status is AT-Att-Status.
*>
