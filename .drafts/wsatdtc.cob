*>*******************************************
*>                                          *
*>  Common Working Storage - Date / Time    *
*>    Breakdown & Day-Count Work Area       *
*>    (used for the worked-minutes calc     *
*>     and for monthly date-range tests)    *
*>*******************************************
*>
*> 21/10/25 vbc - Created, replaces the old TC-DATEWK copybook that
*>                every time-clock program used to copy by hand.
*> 12/11/25 vbc - Added AT-DT-Cum-Days table, used by ATMINBTW and by
*>                atvaria/atrecls for the first-of-month / first-of-
*>                next-month range test.
*>
 01  AT-DT-Stamp-1             pic 9(12).
 01  AT-DT-Stamp-1-R redefines AT-DT-Stamp-1.
     03  AT-DT1-Year           pic 9(4).
     03  AT-DT1-Month          pic 99.
     03  AT-DT1-Day            pic 99.
     03  AT-DT1-Hour           pic 99.
     03  AT-DT1-Minute         pic 99.
*>
 01  AT-DT-Stamp-2             pic 9(12).
 01  AT-DT-Stamp-2-R redefines AT-DT-Stamp-2.
     03  AT-DT2-Year           pic 9(4).
     03  AT-DT2-Month          pic 99.
     03  AT-DT2-Day            pic 99.
     03  AT-DT2-Hour           pic 99.
     03  AT-DT2-Minute         pic 99.
*>
 01  AT-DT-Year-Month          pic 9(6).
 01  AT-DT-Year-Month-R redefines AT-DT-Year-Month.
     03  AT-DTYM-Year          pic 9(4).
     03  AT-DTYM-Month         pic 99.
*>
 01  AT-DT-Month-Days          comp.
     03  filler                pic 9(3)   value 000.
     03  filler                pic 9(3)   value 031.
     03  filler                pic 9(3)   value 059.
     03  filler                pic 9(3)   value 090.
     03  filler                pic 9(3)   value 120.
     03  filler                pic 9(3)   value 151.
     03  filler                pic 9(3)   value 181.
     03  filler                pic 9(3)   value 212.
     03  filler                pic 9(3)   value 243.
     03  filler                pic 9(3)   value 273.
     03  filler                pic 9(3)   value 304.
     03  filler                pic 9(3)   value 334.
 01  AT-DT-Month-Days-R redefines AT-DT-Month-Days.
     03  AT-DT-Cum-Days        pic 9(3)   comp occurs 12.
*>
 01  AT-DT-Work.
     03  AT-DT-Leap-Test       pic 9      comp.
         88  AT-DT-Is-Leap       value 1.
     03  AT-DT-Rem-4           pic 9(4)   comp.
     03  AT-DT-Rem-100         pic 9(4)   comp.
     03  AT-DT-Rem-400         pic 9(4)   comp.
     03  AT-DT-Quo-4           pic s9(7)  comp.
     03  AT-DT-Quo-100         pic s9(7)  comp.
     03  AT-DT-Quo-400         pic s9(7)  comp.
     03  AT-DT-Days-1          pic s9(9)  comp.
     03  AT-DT-Days-2          pic s9(9)  comp.
     03  filler                pic x(10).
*>
