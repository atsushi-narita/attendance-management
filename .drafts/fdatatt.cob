*>**********************************************
*>  File Description - Attendance File          *
*>**********************************************
*>
*> 21/10/25 vbc - Created.
*>
 FD  AT-Attendance-File
     recording mode is F.
     copy "wsatatt.cob".
*>
