*>**********************************************
*>  File Control Entry - Correction File        *
*>**********************************************
*>
*> 21/10/25 vbc - Created for the new AT module.
*>
     select AT-Correction-File assign    to ATCRFIL
                                organization is line sequential
                                file status is AT-Cor-Status.
*>
