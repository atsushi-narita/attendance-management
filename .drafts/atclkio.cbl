*>****************************************************************
*>                                                               *
*>              Attendance     Clock In / Clock Out              *
*>         Applies the day's clock transactions against the      *
*>             attendance file and reports the result            *
*>                                                               *
*>****************************************************************
*>
 identification          division.
*>===============================
*>
*>**
      program-id.         atclkio.
*>**
*>    author.             L M Pruett, 14/03/1984.
*>                        For Applewood Computers.
*>**
*>    installation.       Applewood Computers - Time & Attendance.
*>**
*>    date-written.       14/03/1984.
*>**
*>    date-compiled.
*>**
*>    security.           Copyright (C) 1984-2026 & later, Applewood
*>                        Computers.  Distributed under the GNU
*>                        General Public License.  See file COPYING.
*>**
*>    remarks.            Reads the day's card-reader transactions
*>                        (clock-in, clock-out, status enquiry) and
*>                        applies them to the attendance file, one
*>                        employee-day record per employee per date.
*>**
*>    version.            See Prog-Name in ws.
*>**
*>    called modules.     atminbtw.
*>**
*>    error messages used.
*>                        AT001 - AT004.
*>**
*> Changes:
*> 14/03/84 lmp -        Created for the clock-card pilot at the Slough
*>                       site - originally TC01, three employees only.
*> 19/07/85 lmp -        Table size raised from 50 to 500 employees as
*>                       the pilot was rolled out site-wide.
*> 02/11/86 lmp -        Added the PARTIAL status so a half day shows
*>                       up before clock-out instead of looking ABSENT.
*> 11/02/91 djw -        Fixed ALREADY_CLOCKED_IN not firing when the
*>                       record already existed from a correction.
*> 30/06/93 djw -        Attendance table raised to 2000 rows for the
*>                       Hatfield site merge.
*> 19/09/98 vbc -        Y2K review - Att-Date & the two clock times
*>                       were already ccyymmdd[hhmm], no 2-digit years
*>                       found; ATMINBTW's table was the only defect,
*>                       see its own change log.
*> 24/10/16 vbc -        Tidied up to the current ACAS paragraph &
*>                       copybook style, no logic change.
*> 21/10/25 vbc - 1.0.00 Renamed from TC01 to ATCLKIO for the new AT
*>                       module, rebuilt on wsatemp/wsatatt copybooks
*>                       shared with the rest of the suite.
*> 12/11/25 vbc - 1.0.01 Status enquiry (action S) added, used to be a
*>                       separate online-only program (TC01Q).
*>
*>*************************************************************************
*>
*> Copyright Notice.
*> ****************
*>
*> This file is part of the Applewood Computers Time & Attendance suite
*> and is Copyright (c) Applewood Computers, 1984-2026 and later.
*>
*> It is free software and may be redistributed and/or modified under
*> the GNU General Public License, version 3 or later, for personal use
*> including use within a business, excluding resale or hire.
*>
*> It is distributed in the hope that it will be useful, but WITHOUT
*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
*> or FITNESS FOR A PARTICULAR PURPOSE.
*>
*> You should have received a copy of the GNU General Public License
*> with this suite; see the file COPYING.
*>
*>*************************************************************************
*>
 environment             division.
*>===============================
*>
 configuration           section.
 special-names.
     C01  is  TOP-OF-FORM.
*>
 input-output            section.
 file-control.
     copy "selatemp.cob".
     copy "selatatt.cob".
     copy "selatckt.cob".
     select AT-Status-Report   assign    to ATCKRPT
                                organization is line sequential
                                file status is AT-Rpt-Status.
*>
 data                    division.
*>===============================
*>
 file section.
*>
     copy "fdatemp.cob".
     copy "fdatatt.cob".
     copy "fdatckt.cob".
*>
 FD  AT-Status-Report
     recording mode is F.
 01  AT-Status-Line             pic x(80).
*>
 working-storage         section.
*>--------------------------------
 77  prog-name               pic x(17)  value "ATCLKIO (1.0.01)".
*>
 copy "wsatdtc.cob".
*>
 01  WS-File-Status-Switches.
     03  AT-Emp-Load-Eof         pic x      value "N".
         88  AT-Emp-Load-Done      value "Y".
     03  AT-Att-Load-Eof         pic x      value "N".
         88  AT-Att-Load-Done      value "Y".
     03  AT-Ckt-Run-Eof          pic x      value "N".
         88  AT-Ckt-Run-Done       value "Y".
     03  WS-Emp-Found-Sw         pic x      value "N".
         88  WS-Emp-Found          value "Y".
     03  WS-Att-Found-Sw         pic x      value "N".
         88  WS-Att-Found          value "Y".
*>
 01  WS-Counters.
     03  WS-Recs-Read            pic 9(7)   comp.
     03  WS-Recs-Written         pic 9(7)   comp.
     03  WS-Max-Att-Id           pic 9(9)   comp   value zero.
     03  WS-Minutes-Result       pic s9(7)  comp.
*>
 01  WS-Run-Date                 pic 9(8).
*>
 01  WS-Search-Keys.
     03  WS-Search-Emp-Id        pic 9(9).
     03  WS-Search-Att-Emp-Id    pic 9(9).
     03  WS-Search-Att-Date      pic 9(8).
     03  WS-Trans-Date           pic 9(8).
     03  WS-Result-Code          pic x(20).
*>
 01  AT-Emp-Count                pic 9(5)   comp value zero.
 01  AT-Emp-Table.
     03  AT-Emp-Entry occurs 1 to 2000 times depending on AT-Emp-Count
                        indexed by AT-Emp-Idx.
         05  TE-Emp-Id            pic 9(9).
         05  TE-Emp-Name          pic x(50).
         05  TE-Emp-Number        pic x(10).
         05  TE-Emp-Required-Hrs  pic 9(3).
         05  TE-Emp-Role          pic x(8).
         05  TE-Emp-Deleted       pic x.
         05  filler               pic x(09).
*>
 01  AT-Att-Count                pic 9(5)   comp value zero.
 01  AT-Att-Table.
     03  AT-Att-Entry occurs 1 to 6000 times depending on AT-Att-Count
                        indexed by AT-Att-Idx.
         05  TA-Att-Id            pic 9(9).
         05  TA-Att-Emp-Id        pic 9(9).
         05  TA-Att-Date          pic 9(8).
         05  TA-Att-Clock-In      pic 9(12).
         05  TA-Att-Clock-Out     pic 9(12).
         05  TA-Att-Minutes       pic s9(7).
         05  TA-Att-Status        pic x(7).
         05  filler               pic x(06).
*>
 01  Error-Messages.
     03  AT001   pic x(34)  value "AT001 EMPLOYEE_NOT_FOUND        -".
     03  AT002   pic x(34)  value "AT002 ALREADY_CLOCKED_IN         ".
     03  AT003   pic x(34)  value "AT003 NOT_CLOCKED_IN             ".
     03  AT004   pic x(34)  value "AT004 ALREADY_CLOCKED_OUT        ".
*>
 procedure  division.
*>====================
*>
 AA000-Main.
*>
     perform  AA010-Initialise thru AA010-Exit.
     perform  AA020-Process-One-Trans thru AA020-Exit
              until AT-Ckt-Run-Done.
     perform  AA900-Finalise thru AA900-Exit.
     stop     run.
*>
 AA010-Initialise.
*>
     move     zero  to WS-Recs-Read WS-Recs-Written.
     open     input AT-Employee-File.
     perform  AA011-Load-One-Emp thru AA011-Exit
              until AT-Emp-Load-Done.
     close    AT-Employee-File.
*>
     open     input AT-Attendance-File.
     perform  AA012-Load-One-Att thru AA012-Exit
              until AT-Att-Load-Done.
     close    AT-Attendance-File.
*>
     open     input  AT-Clock-Trans-File.
     open     output AT-Status-Report.
*>
 AA010-Exit.
     exit.
*>
 AA011-Load-One-Emp.
*>
     read     AT-Employee-File
         at end
              move "Y" to AT-Emp-Load-Eof
              go to AA011-Exit.
     if       Emp-Not-Deleted
              add  1  to  AT-Emp-Count
              move Emp-Id             to TE-Emp-Id            (AT-Emp-Count)
              move Emp-Name           to TE-Emp-Name          (AT-Emp-Count)
              move Emp-Number         to TE-Emp-Number        (AT-Emp-Count)
              move Emp-Required-Hours to TE-Emp-Required-Hrs  (AT-Emp-Count)
              move Emp-Role           to TE-Emp-Role          (AT-Emp-Count)
              move Emp-Deleted-Flag   to TE-Emp-Deleted       (AT-Emp-Count).
*>
 AA011-Exit.
     exit.
*>
 AA012-Load-One-Att.
*>
     read     AT-Attendance-File
         at end
              move "Y" to AT-Att-Load-Eof
              go to AA012-Exit.
     if       Att-Id not = zero
              add  1  to  AT-Att-Count
              move Att-Id              to TA-Att-Id          (AT-Att-Count)
              move Att-Emp-Id          to TA-Att-Emp-Id      (AT-Att-Count)
              move Att-Date            to TA-Att-Date        (AT-Att-Count)
              move Att-Clock-In-Time   to TA-Att-Clock-In    (AT-Att-Count)
              move Att-Clock-Out-Time  to TA-Att-Clock-Out   (AT-Att-Count)
              move Att-Working-Minutes to TA-Att-Minutes     (AT-Att-Count)
              move Att-Status          to TA-Att-Status      (AT-Att-Count)
              if   Att-Id > WS-Max-Att-Id
                   move Att-Id to WS-Max-Att-Id.
*>
 AA012-Exit.
     exit.
*>
 AA020-Process-One-Trans.
*>
     read     AT-Clock-Trans-File
         at end
              move "Y" to AT-Ckt-Run-Eof
              go to AA020-Exit.
     add      1  to  WS-Recs-Read.
     if       Ck-Action-Clock-In
              perform AA030-Clock-In thru AA030-Exit
     else
     if       Ck-Action-Clock-Out
              perform AA040-Clock-Out thru AA040-Exit
     else
     if       Ck-Action-Status
              perform AA050-Status-Lookup thru AA050-Exit
     else
              move "UNKNOWN_ACTION" to WS-Result-Code
              perform AA800-Write-Status-Line thru AA800-Exit
     end-if
     end-if
     end-if.
*>
 AA020-Exit.
     exit.
*>
 AA030-Clock-In.
*>
     move     Ck-Emp-Id  to WS-Search-Emp-Id.
     perform  AA600-Find-Employee thru AA600-Exit.
     if       not WS-Emp-Found
              move AT001 (1:17) to WS-Result-Code
              perform AA800-Write-Status-Line thru AA800-Exit
              go to AA030-Exit.
*>
     move     Ck-Trans-Time (1:8) to WS-Trans-Date.
     move     Ck-Emp-Id     to WS-Search-Att-Emp-Id.
     move     WS-Trans-Date to WS-Search-Att-Date.
     perform  AA610-Find-Todays-Attendance thru AA610-Exit.
*>
     if       WS-Att-Found
              if   TA-Att-Clock-In (AT-Att-Idx) not = zero
                   move AT002 (1:18) to WS-Result-Code
                   perform AA800-Write-Status-Line thru AA800-Exit
                   go to AA030-Exit
              end-if
              move Ck-Trans-Time to TA-Att-Clock-In (AT-Att-Idx)
              move "PARTIAL"     to TA-Att-Status   (AT-Att-Idx)
     else
              add  1 to AT-Att-Count
              add  1 to WS-Max-Att-Id
              move WS-Max-Att-Id   to TA-Att-Id         (AT-Att-Count)
              move Ck-Emp-Id       to TA-Att-Emp-Id     (AT-Att-Count)
              move WS-Trans-Date   to TA-Att-Date       (AT-Att-Count)
              move Ck-Trans-Time   to TA-Att-Clock-In   (AT-Att-Count)
              move zero            to TA-Att-Clock-Out  (AT-Att-Count)
              move zero            to TA-Att-Minutes    (AT-Att-Count)
              move "PARTIAL"       to TA-Att-Status     (AT-Att-Count)
     end-if.
*>
     move     "CLOCK_IN_OK" to WS-Result-Code.
     perform  AA800-Write-Status-Line thru AA800-Exit.
*>
 AA030-Exit.
     exit.
*>
 AA040-Clock-Out.
*>
     move     Ck-Emp-Id  to WS-Search-Emp-Id.
     perform  AA600-Find-Employee thru AA600-Exit.
     if       not WS-Emp-Found
              move AT001 (1:17) to WS-Result-Code
              perform AA800-Write-Status-Line thru AA800-Exit
              go to AA040-Exit.
*>
     move     Ck-Trans-Time (1:8) to WS-Trans-Date.
     move     Ck-Emp-Id     to WS-Search-Att-Emp-Id.
     move     WS-Trans-Date to WS-Search-Att-Date.
     perform  AA610-Find-Todays-Attendance thru AA610-Exit.
*>
     if       (not WS-Att-Found)
           or (TA-Att-Clock-In (AT-Att-Idx) = zero)
              move AT003 (1:17) to WS-Result-Code
              perform AA800-Write-Status-Line thru AA800-Exit
              go to AA040-Exit.
*>
     if       TA-Att-Clock-Out (AT-Att-Idx) not = zero
              move AT004 (1:19) to WS-Result-Code
              perform AA800-Write-Status-Line thru AA800-Exit
              go to AA040-Exit.
*>
     call     "atminbtw" using TA-Att-Clock-In (AT-Att-Idx)
                                Ck-Trans-Time
                                WS-Minutes-Result.
     move     Ck-Trans-Time    to TA-Att-Clock-Out (AT-Att-Idx).
     move     WS-Minutes-Result to TA-Att-Minutes  (AT-Att-Idx).
     move     "PRESENT"         to TA-Att-Status   (AT-Att-Idx).
*>
     move     "CLOCK_OUT_OK" to WS-Result-Code.
     perform  AA800-Write-Status-Line thru AA800-Exit.
*>
 AA040-Exit.
     exit.
*>
 AA050-Status-Lookup.
*>
     move     Ck-Emp-Id  to WS-Search-Emp-Id.
     perform  AA600-Find-Employee thru AA600-Exit.
     if       not WS-Emp-Found
              move AT001 (1:17) to WS-Result-Code
              perform AA800-Write-Status-Line thru AA800-Exit
              go to AA050-Exit.
*>
     move     Ck-Trans-Time (1:8) to WS-Trans-Date.
     move     Ck-Emp-Id     to WS-Search-Att-Emp-Id.
     move     WS-Trans-Date to WS-Search-Att-Date.
     perform  AA610-Find-Todays-Attendance thru AA610-Exit.
*>
     if       WS-Att-Found
              move TA-Att-Status (AT-Att-Idx) to WS-Result-Code
     else
              move "ABSENT"     to WS-Result-Code.
*>
     perform  AA800-Write-Status-Line thru AA800-Exit.
*>
 AA050-Exit.
     exit.
*>
 AA600-Find-Employee.
*>
     move     "N" to WS-Emp-Found-Sw.
     if       AT-Emp-Count = zero
              go to AA600-Exit.
     set      AT-Emp-Idx to 1.
     search   AT-Emp-Entry
         at end
              move "N" to WS-Emp-Found-Sw
         when TE-Emp-Id (AT-Emp-Idx) = WS-Search-Emp-Id
              move "Y" to WS-Emp-Found-Sw
     end-search.
*>
 AA600-Exit.
     exit.
*>
 AA610-Find-Todays-Attendance.
*>
     move     "N" to WS-Att-Found-Sw.
     if       AT-Att-Count = zero
              go to AA610-Exit.
     set      AT-Att-Idx to 1.
     search   AT-Att-Entry
         at end
              move "N" to WS-Att-Found-Sw
         when TA-Att-Emp-Id (AT-Att-Idx) = WS-Search-Att-Emp-Id
          and TA-Att-Date   (AT-Att-Idx) = WS-Search-Att-Date
              move "Y" to WS-Att-Found-Sw
     end-search.
*>
 AA610-Exit.
     exit.
*>
 AA800-Write-Status-Line.
*>
     move     spaces to AT-Status-Line.
     move     Ck-Emp-Id     to AT-Status-Line (1:9).
     move     Ck-Action     to AT-Status-Line (11:1).
     move     Ck-Trans-Time to AT-Status-Line (13:12).
     move     WS-Result-Code to AT-Status-Line (26:20).
     write    AT-Status-Line.
*>
 AA800-Exit.
     exit.
*>
 AA900-Finalise.
*>
     open     output AT-Attendance-File.
     accept   WS-Run-Date from date YYYYMMDD.
     move     zero            to Att-Hdr-Key.
     move     WS-Run-Date     to Att-Hdr-Run-Date.
     move     WS-Recs-Read    to Att-Hdr-Recs-Read.
     move     AT-Att-Count    to Att-Hdr-Recs-Written.
     write    AT-Attendance-Header-Record.
*>
     move     zero to AT-Att-Idx.
     perform  AA910-Write-One-Att thru AA910-Exit
              varying AT-Att-Idx from 1 by 1
              until AT-Att-Idx > AT-Att-Count.
     close    AT-Attendance-File.
     close    AT-Clock-Trans-File.
     close    AT-Status-Report.
*>
 AA900-Exit.
     exit.
*>
 AA910-Write-One-Att.
*>
     move     TA-Att-Id          (AT-Att-Idx) to Att-Id.
     move     TA-Att-Emp-Id      (AT-Att-Idx) to Att-Emp-Id.
     move     TA-Att-Date        (AT-Att-Idx) to Att-Date.
     move     TA-Att-Clock-In    (AT-Att-Idx) to Att-Clock-In-Time.
     move     TA-Att-Clock-Out   (AT-Att-Idx) to Att-Clock-Out-Time.
     move     TA-Att-Minutes     (AT-Att-Idx) to Att-Working-Minutes.
     move     TA-Att-Status      (AT-Att-Idx) to Att-Status.
     write    AT-Attendance-Record.
     add      1 to WS-Recs-Written.
*>
 AA910-Exit.
     exit.
*>
