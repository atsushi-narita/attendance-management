*>**********************************************
*>  File Description - Employee Master File     *
*>**********************************************
*>
*> 21/10/25 vbc - Created.
*>
 FD  AT-Employee-File
     recording mode is F.
     copy "wsatemp.cob".
*>
