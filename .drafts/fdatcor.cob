*>**********************************************
*>  File Description - Correction File          *
*>**********************************************
*>
*> 21/10/25 vbc - Created.
*>
 FD  AT-Correction-File
     recording mode is F.
     copy "wsatcor.cob".
*>
