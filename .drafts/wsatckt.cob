*>*******************************************
*>                                          *
*>  Record Definition For Clock Transaction *
*>        File (daily clock events)         *
*>*******************************************
*>  File size 22 bytes.
*>
*> 21/10/25 vbc - Created, one record per clock-in/clock-out/status
*>                enquiry event collected from the card readers during
*>                the day and fed to atclkio overnight.
*>
 01  AT-Clock-Trans-Record.
     03  Ck-Emp-Id              pic 9(9).
     03  Ck-Action              pic x.
         88  Ck-Action-Clock-In   value "I".
         88  Ck-Action-Clock-Out  value "O".
         88  Ck-Action-Status     value "S".
     03  Ck-Trans-Time          pic 9(12).
*>                                        ccyymmddhhmm, the reader clock
     03  filler                 pic x(06).
*>
