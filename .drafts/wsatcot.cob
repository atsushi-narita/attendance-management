*>*******************************************
*>                                          *
*>  Record Definition For Correction Action *
*>      Transaction File                    *
*>*******************************************
*>  File size 246 bytes.
*>
*> 21/10/25 vbc - Created, one record per submit/approve/reject request
*>                - fields not used by a given action are left zero or
*>                  spaces by the sender.
*>
 01  AT-Correction-Trans-Record.
     03  Ct-Action               pic x.
         88  Ct-Action-Submit      value "S".
         88  Ct-Action-Approve     value "A".
         88  Ct-Action-Reject      value "R".
         88  Ct-Action-List        value "L".
     03  Ct-Request-Id           pic 9(9).
*>                                         target of Approve/Reject/List
     03  Ct-Emp-Id               pic 9(9).
*>                                         submitting employee (Submit)
     03  Ct-Original-Record-Id   pic 9(9).
*>                                         FK being corrected (Submit)
     03  Ct-Requested-Clock-In   pic 9(12).
     03  Ct-Requested-Clock-Out  pic 9(12).
     03  Ct-Reason               pic x(200).
*>                                         Submit reason / Reject reason
     03  filler                  pic x(04).
*>
