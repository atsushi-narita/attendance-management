*>**********************************************
*>  File Description - AT Param1 File           *
*>**********************************************
*>
*> 13/10/25 vbc - Created.
*>
 FD  AT-Param1-File
     recording mode is F.
     copy "wsatprm.cob".
*>
