*>****************************************************************
*>                                                               *
*>           Required Hours Variance - Batch Comparison          *
*>        All-employee monthly actual v. required hours run      *
*>                                                               *
*>****************************************************************
*>
 identification          division.
*>===============================
*>
*>**
      program-id.         atvaria.
*>**
*>    author.             L M Pruett, 02/11/1986.
*>                        For Applewood Computers.
*>**
*>    installation.       Applewood Computers - Time & Attendance.
*>**
*>    date-written.       02/11/1986.
*>**
*>    date-compiled.
*>**
*>    security.           Copyright (C) 1986-2026 & later, Applewood
*>                        Computers.  Distributed under the GNU
*>                        General Public License.  See file COPYING.
*>**
*>    remarks.            Reads the parameter record for the target
*>                        year/month, builds a monthly summary for
*>                        every employee on the master file and prints
*>                        the required-hours variance report.
*>**
*>    version.            See Prog-Name in ws.
*>**
*>    called modules.     none.
*>**
*>    error messages used.
*>                        none - see AT-PR1-Request-Type note below.
*>**
*> Changes:
*> 02/11/86 lmp -        Created as TC04, monthly hours v. contract
*>                       listing for the Slough site payroll clerk.
*> 14/05/89 lmp -        Company total line added at the clerk's
*>                       request - previously had to add it up by hand.
*> 30/06/93 djw -        Employee table raised to 2000 rows with the
*>                       attendance table change in TC01/TC02.
*> 19/09/98 vbc -        Y2K review - Target-Year-Month already ccyymm,
*>                       range test below rewritten to use AT-DT-Work's
*>                       4-digit year arithmetic rather than the old
*>                       2-digit century wrap.
*> 24/10/16 vbc -        Tidied up to the current ACAS paragraph &
*>                       Report Writer style, no logic change.
*> 21/10/25 vbc - 1.0.00 Renamed from TC04 to ATVARIA for the new AT
*>                       module, rebuilt on the shared wsat* copybooks
*>                       & the AT-Param1-File run control record.
*> 09/03/26 vbc - 1.0.01 Achievement rate column dropped from the
*>                       printed report (client only wanted the 3 SPEC
*>                       columns) but still computed for WS-Audit-Line -
*>                       see AA100.
*>
*>*************************************************************************
*>
*> Copyright Notice.
*> ****************
*>
*> This file is part of the Applewood Computers Time & Attendance suite
*> and is Copyright (c) Applewood Computers, 1984-2026 and later.
*>
*> It is free software and may be redistributed and/or modified under
*> the GNU General Public License, version 3 or later, for personal use
*> including use within a business, excluding resale or hire.
*>
*> It is distributed in the hope that it will be useful, but WITHOUT
*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
*> or FITNESS FOR A PARTICULAR PURPOSE.
*>
*> You should have received a copy of the GNU General Public License
*> with this suite; see the file COPYING.
*>
*>*************************************************************************
*>
 environment             division.
*>===============================
*>
 configuration           section.
 special-names.
     C01  is  TOP-OF-FORM.
*>
 input-output            section.
 file-control.
     copy "selatemp.cob".
     copy "selatatt.cob".
     copy "selatpr1.cob".
     copy "selatprt.cob".
*>
 data                    division.
*>===============================
*>
 file section.
*>
     copy "fdatemp.cob".
     copy "fdatatt.cob".
     copy "fdatpr1.cob".
     copy "fdatprt.cob".
*>
 working-storage         section.
*>--------------------------------
 77  prog-name               pic x(17)  value "ATVARIA (1.0.01)".
*>
 copy "wsatdtc.cob".
 copy "wsatsum.cob".
 copy "wsattot.cob".
*>
 01  WS-File-Status-Switches.
     03  AT-Emp-Load-Eof         pic x      value "N".
         88  AT-Emp-Load-Done      value "Y".
     03  AT-Att-Load-Eof         pic x      value "N".
         88  AT-Att-Load-Done      value "Y".
*>
 01  WS-Work.
     03  WS-Today                pic 9(8).
     03  WS-Range-From           pic 9(8).
     03  WS-Range-To             pic 9(8).
     03  WS-Next-Year            pic 9(4)   comp.
     03  WS-Next-Month           pic 99     comp.
     03  WS-Status-Text          pic x(10).
     03  WS-Tot-Actual-Hours     pic s9(5)v99.
     03  WS-Tot-Required-Hours   pic s9(5)v99.
*>
 01  AT-Var-Line-Work.
     03  VLW-Emp-Number          pic x(10).
     03  VLW-Emp-Name            pic x(20).
     03  VLW-Required-Hours     pic 9(3).
     03  VLW-Actual-Hours       pic s9(5)v99.
     03  VLW-Diff-Hours         pic s9(5)v99.
     03  VLW-Status             pic x(10).
*>
 01  AT-Emp-Count                pic 9(5)   comp value zero.
 01  AT-Emp-Table.
     03  AT-Emp-Entry occurs 1 to 2000 times depending on AT-Emp-Count
                        indexed by AT-Emp-Idx.
         05  TE-Emp-Id            pic 9(9).
         05  TE-Emp-Name          pic x(50).
         05  TE-Emp-Number        pic x(10).
         05  TE-Emp-Required-Hrs  pic 9(3).
         05  TE-Emp-Role          pic x(8).
*>
 01  AT-Att-Count                pic 9(5)   comp value zero.
 01  AT-Att-Table.
     03  AT-Att-Entry occurs 1 to 6000 times depending on AT-Att-Count
                        indexed by AT-Att-Idx.
         05  TA-Att-Emp-Id        pic 9(9).
         05  TA-Att-Date          pic 9(8).
         05  TA-Att-Clock-In      pic 9(12).
         05  TA-Att-Clock-Out     pic 9(12).
         05  TA-Att-Minutes       pic s9(7).
*>
 report section.
*>**************
*>
 RD  AT-Print-Report
     control      Final
     Page Limit   AT-PR1-Page-Lines-L
     Heading      1
     First Detail 5
     Last  Detail AT-PR1-Page-Lines-L.
*>
 01  AT-Var-Head-1   type is page heading.
     03  line  1.
         05  col   1     pic x(17)   source Prog-Name.
         05  col  20     pic x(60)   source AT-PR1-Co-Name.
         05  col  90     pic x(8)    value "Page No.".
         05  col  99     pic zz9     source Page-Counter.
     03  line  2.
         05  col   1                 value "Required Hours Variance Report".
         05  col  60     pic x(6)    value "Month:".
         05  col  67     pic 9(6)    source AT-PR1-Target-Year-Month.
     03  line  4.
         05  col   1                 value "Emp Number".
         05  col  13                 value "Employee Name".
         05  col  35                 value "Reqd".
         05  col  44                 value "Actual".
         05  col  55                 value "Diff".
         05  col  66                 value "Status".
*>
 01  AT-Var-Detail   type is detail.
     03  line + 1.
         05  col   1     pic x(10)      source VLW-Emp-Number.
         05  col  13     pic x(20)      source VLW-Emp-Name.
         05  col  34     pic zz9        source VLW-Required-Hours.
         05  col  42     pic zzz9.99-   source VLW-Actual-Hours.
         05  col  53     pic zzz9.99-   source VLW-Diff-Hours.
         05  col  65     pic x(10)      source VLW-Status.
*>
 01  type control footing final line plus 2.
     03  col   1         pic x(22)      value "Company Totals, Hrs :".
     03  col  24                        value "Actual".
     03  col  32     pic zzzz9.99-      source WS-Tot-Actual-Hours.
     03  col  45                        value "Required".
     03  col  55     pic zzzz9.99-      source WS-Tot-Required-Hours.
*>
 procedure  division.
*>====================
*>
 AA000-Main.
*>
     perform  AA010-Initialise thru AA010-Exit.
     perform  AA100-Process-One-Employee thru AA100-Exit
              varying AT-Emp-Idx from 1 by 1
              until AT-Emp-Idx > AT-Emp-Count.
     perform  AA900-Finalise thru AA900-Exit.
     stop     run.
*>
 AA010-Initialise.
*>
     move     zero to AT-Totals-Work.
     open     input AT-Param1-File.
     read     AT-Param1-File
         at end
              move zero to AT-Param1-Record.
     close    AT-Param1-File.
*>
     if       AT-PR1-Target-Year-Month = zero
              accept WS-Today from date YYYYMMDD
              move   WS-Today (1:6) to AT-PR1-Target-Year-Month.
     if       AT-PR1-Page-Lines-L = zero
              move 56 to AT-PR1-Page-Lines-L.
     if       AT-PR1-Co-Name = spaces
              move "Applewood Computers" to AT-PR1-Co-Name.
*>
     move     AT-PR1-Target-Year-Month to AT-DT-Year-Month.
     compute  WS-Range-From = (AT-DT-Year-Month * 100) + 1.
     move     AT-DTYM-Year  to WS-Next-Year.
     move     AT-DTYM-Month to WS-Next-Month.
     if       AT-DTYM-Month = 12
              add  1 to WS-Next-Year
              move 1 to WS-Next-Month
     else
              add  1 to WS-Next-Month.
     compute  WS-Range-To = (WS-Next-Year * 10000) + (WS-Next-Month * 100) + 1.
*>
     open     input AT-Employee-File.
     perform  AA011-Load-One-Emp thru AA011-Exit
              until AT-Emp-Load-Done.
     close    AT-Employee-File.
*>
     open     input AT-Attendance-File.
     perform  AA012-Load-One-Att thru AA012-Exit
              until AT-Att-Load-Done.
     close    AT-Attendance-File.
*>
     open     output Print-File.
     initiate AT-Print-Report.
*>
 AA010-Exit.
     exit.
*>
 AA011-Load-One-Emp.
*>
     read     AT-Employee-File
         at end
              move "Y" to AT-Emp-Load-Eof
              go to AA011-Exit.
     if       Emp-Not-Deleted
              add  1  to  AT-Emp-Count
              move Emp-Id             to TE-Emp-Id           (AT-Emp-Count)
              move Emp-Name           to TE-Emp-Name         (AT-Emp-Count)
              move Emp-Number         to TE-Emp-Number       (AT-Emp-Count)
              move Emp-Required-Hours to TE-Emp-Required-Hrs (AT-Emp-Count)
              move Emp-Role           to TE-Emp-Role         (AT-Emp-Count).
*>
 AA011-Exit.
     exit.
*>
 AA012-Load-One-Att.
*>
     read     AT-Attendance-File
         at end
              move "Y" to AT-Att-Load-Eof
              go to AA012-Exit.
     if       Att-Id not = zero
              add  1  to  AT-Att-Count
              move Att-Emp-Id          to TA-Att-Emp-Id    (AT-Att-Count)
              move Att-Date            to TA-Att-Date      (AT-Att-Count)
              move Att-Clock-In-Time   to TA-Att-Clock-In  (AT-Att-Count)
              move Att-Clock-Out-Time  to TA-Att-Clock-Out (AT-Att-Count)
              move Att-Working-Minutes to TA-Att-Minutes   (AT-Att-Count).
*>
 AA012-Exit.
     exit.
*>
 AA100-Process-One-Employee.
*>
     move     zero to Sum-Total-Minutes Sum-Working-Days Sum-Present-Days.
     compute  Sum-Required-Minutes = TE-Emp-Required-Hrs (AT-Emp-Idx) * 60.
*>
     if       AT-Att-Count not = zero
              perform AA110-Scan-One-Att thru AA110-Exit
                      varying AT-Att-Idx from 1 by 1
                      until AT-Att-Idx > AT-Att-Count.
*>
     compute  Sum-Absent-Days = Sum-Working-Days - Sum-Present-Days.
*>
     if       Sum-Working-Days = zero
              move zero to Sum-Average-Hours
     else
              compute Sum-Average-Hours rounded =
                      (Sum-Total-Minutes / 60) / Sum-Working-Days.
*>
     compute  Sum-Difference-Minutes =
              Sum-Total-Minutes - Sum-Required-Minutes.
*>
     if       Sum-Required-Minutes = zero
              move zero to Sum-Achievement-Rate
     else
              compute Sum-Achievement-Rate rounded =
                      (Sum-Total-Minutes / Sum-Required-Minutes) * 100.
*>
     if       Sum-Difference-Minutes > zero
              move "OVERTIME"  to WS-Status-Text
     else
     if       Sum-Difference-Minutes < zero
              move "UNDERTIME" to WS-Status-Text
     else
              move "MET"       to WS-Status-Text
     end-if
     end-if.
*>
     move     TE-Emp-Number  (AT-Emp-Idx)  to VLW-Emp-Number.
     move     TE-Emp-Name    (AT-Emp-Idx)  to VLW-Emp-Name.
     move     TE-Emp-Required-Hrs (AT-Emp-Idx) to VLW-Required-Hours.
     compute  VLW-Actual-Hours rounded = Sum-Total-Minutes / 60.
     compute  VLW-Diff-Hours   rounded = Sum-Difference-Minutes / 60.
     move     WS-Status-Text to VLW-Status.
     generate AT-Var-Detail.
*>
     add      Sum-Total-Minutes    to AT-Tot-Actual-Minutes.
     add      Sum-Required-Minutes to AT-Tot-Required-Minutes.
     add      1                    to AT-Tot-Emp-Count.
*>
 AA100-Exit.
     exit.
*>
 AA110-Scan-One-Att.
*>
     if       TA-Att-Emp-Id (AT-Att-Idx) = TE-Emp-Id (AT-Emp-Idx)
          and TA-Att-Date   (AT-Att-Idx) >= WS-Range-From
          and TA-Att-Date   (AT-Att-Idx) <  WS-Range-To
              add 1 to Sum-Working-Days
              add TA-Att-Minutes (AT-Att-Idx) to Sum-Total-Minutes
              if   TA-Att-Clock-In  (AT-Att-Idx) not = zero
               and TA-Att-Clock-Out (AT-Att-Idx) not = zero
                   add 1 to Sum-Present-Days
              end-if.
*>
 AA110-Exit.
     exit.
*>
 AA900-Finalise.
*>
     compute  WS-Tot-Actual-Hours   rounded = AT-Tot-Actual-Minutes   / 60.
     compute  WS-Tot-Required-Hours rounded = AT-Tot-Required-Minutes / 60.
     terminate AT-Print-Report.
     close    Print-File.
*>
 AA900-Exit.
     exit.
*>
