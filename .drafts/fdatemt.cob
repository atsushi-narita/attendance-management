*>**********************************************
*>  File Description - Employee Trans File      *
*>**********************************************
*>
*> 21/10/25 vbc - Created.
*>
 FD  AT-Employee-Trans-File
     recording mode is F.
     copy "wsatemt.cob".
*>
