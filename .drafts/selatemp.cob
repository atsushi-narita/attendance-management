*>**********************************************
*>  File Control Entry - Employee Master File   *
*>**********************************************
*>
*> 21/10/25 vbc - Created for the new AT module, assign name follows
*>                the ATxxFIL convention used across the suite.
*>
     select AT-Employee-File  assign    to ATEMFIL
                               organization is line sequential
                               file status is AT-Emp-Status.
*>
