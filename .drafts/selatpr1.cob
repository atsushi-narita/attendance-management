*>**********************************************
*>  File Control Entry - AT Param1 File         *
*>**********************************************
*>
*> 13/10/25 vbc - Created, copied selpyparam1.cob shape.
*>
     select AT-Param1-File     assign    to ATPR1FL
                                organization is line sequential
                                file status is AT-PR1-Status.
*>
