*>****************************************************************
*>                                                               *
*>            Employee Master Maintenance  (Batch)               *
*>       Add / Change / Delete / Get / List Against ATEMFIL      *
*>                                                               *
*>****************************************************************
*>
 identification          division.
*>===============================
*>
*>**
      program-id.         atempmt.
*>**
*>    author.             D J Wheeler, 30/06/1993.
*>                        For Applewood Computers.
*>**
*>    installation.       Applewood Computers - Time & Attendance.
*>**
*>    date-written.       30/06/1993.
*>**
*>    date-compiled.
*>**
*>    security.           Copyright (C) 1993-2026 & later, Applewood
*>                        Computers.  Distributed under the GNU
*>                        General Public License.  See file COPYING.
*>**
*>    remarks.            Applies add/change/delete/get/list requests
*>                        against the employee master, enforcing the
*>                        required-hours range and the employee number
*>                        duplicate check.
*>**
*>    version.            See Prog-Name in ws.
*>**
*>    called modules.     none.
*>**
*>    error messages used.
*>                        AT020 - AT025.
*>**
*> Changes:
*> 30/06/93 djw -        Created as TC05 when the Hatfield site asked
*>                       for the employee file to be maintainable by a
*>                       batch run instead of Operations editing the
*>                       flat file directly with a text editor.
*> 14/02/95 djw -        Required hours range check added (140-180) -
*>                       a bad hand edit had let a zero through.
*> 19/09/98 vbc -        Y2K review - no date fields held on this
*>                       record at all, nothing to change.
*> 24/10/16 vbc -        Tidied up to the current ACAS paragraph style,
*>                       no logic change.
*> 21/10/25 vbc - 1.0.00 Renamed from TC05 to ATEMPMT for the new AT
*>                       module, rebuilt on wsatemp.cob & the shared
*>                       transaction/status-report pattern.
*> 02/12/25 vbc - 1.0.01 Delete changed to a soft delete (Emp-Deleted-
*>                       Flag) rather than removing the row, so old
*>                       attendance/correction records still resolve
*>                       back to a name.
*>
*>*************************************************************************
*>
*> Copyright Notice.
*> ****************
*>
*> This file is part of the Applewood Computers Time & Attendance suite
*> and is Copyright (c) Applewood Computers, 1984-2026 and later.
*>
*> It is free software and may be redistributed and/or modified under
*> the GNU General Public License, version 3 or later, for personal use
*> including use within a business, excluding resale or hire.
*>
*> It is distributed in the hope that it will be useful, but WITHOUT
*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
*> or FITNESS FOR A PARTICULAR PURPOSE.
*>
*> You should have received a copy of the GNU General Public License
*> with this suite; see the file COPYING.
*>
*>*************************************************************************
*>
 environment             division.
*>===============================
*>
 configuration           section.
 special-names.
     C01  is  TOP-OF-FORM.
*>
 input-output            section.
 file-control.
     copy "selatemp.cob".
     copy "selatemt.cob".
     select AT-Status-Report   assign    to ATEMRPT
                                organization is line sequential
                                file status is AT-Rpt-Status.
*>
 data                    division.
*>===============================
*>
 file section.
*>
     copy "fdatemp.cob".
     copy "fdatemt.cob".
*>
 FD  AT-Status-Report
     recording mode is F.
 01  AT-Status-Line             pic x(80).
*>
 working-storage         section.
*>--------------------------------
 77  prog-name               pic x(17)  value "ATEMPMT (1.0.01)".
*>
 copy "wsatdtc.cob".
*>
 01  WS-File-Status-Switches.
     03  AT-Emp-Load-Eof         pic x      value "N".
         88  AT-Emp-Load-Done      value "Y".
     03  AT-Emt-Run-Eof          pic x      value "N".
         88  AT-Emt-Run-Done       value "Y".
     03  WS-Emp-Found-Sw         pic x      value "N".
         88  WS-Emp-Found          value "Y".
     03  WS-Dup-Found-Sw         pic x      value "N".
         88  WS-Dup-Found          value "Y".
     03  WS-Valid-Sw             pic x      value "Y".
         88  WS-Is-Valid           value "Y".
*>
 01  Error-Messages.
     03  AT020   pic x(24)  value "AT020 EMPLOYEE_NOT_FOUND".
     03  AT021   pic x(24)  value "AT021 NAME_REQUIRED     ".
     03  AT022   pic x(24)  value "AT022 NUMBER_REQUIRED   ".
     03  AT023   pic x(24)  value "AT023 INVALID_REQD_HOURS".
     03  AT024   pic x(24)  value "AT024 NUMBER_DUPLICATE  ".
     03  AT025   pic x(12)  value "AT025 OK    ".
*>
 01  WS-Counters.
     03  WS-Recs-Read            pic 9(7)   comp.
     03  WS-Max-Emp-Id           pic 9(9)   comp   value zero.
*>
 01  WS-Search-Keys.
     03  WS-Search-Emp-Id        pic 9(9).
     03  WS-Search-Emp-Number    pic x(10).
     03  WS-Exclude-Emp-Id       pic 9(9).
     03  WS-Result-Code          pic x(24).
*>
 01  WS-Validate-Fields.
     03  WS-Validate-Name        pic x(50).
     03  WS-Validate-Number      pic x(10).
     03  WS-Validate-Hours       pic 9(3).
*>
 01  AT-Emp-Count                pic 9(5)   comp value zero.
 01  AT-Emp-Table.
     03  AT-Emp-Entry occurs 1 to 2000 times depending on AT-Emp-Count
                        indexed by AT-Emp-Idx.
         05  TE-Emp-Id            pic 9(9).
         05  TE-Emp-Name          pic x(50).
         05  TE-Emp-Number        pic x(10).
         05  TE-Emp-Required-Hrs  pic 9(3).
         05  TE-Emp-Role          pic x(8).
         05  TE-Emp-Deleted       pic x.
             88  TE-Not-Deleted     value "N".
*>
 procedure  division.
*>====================
*>
 AA000-Main.
*>
     perform  AA010-Initialise thru AA010-Exit.
     perform  AA020-Process-One-Trans thru AA020-Exit
              until AT-Emt-Run-Done.
     perform  AA900-Finalise thru AA900-Exit.
     stop     run.
*>
 AA010-Initialise.
*>
     move     zero to WS-Recs-Read.
     open     input AT-Employee-File.
     perform  AA011-Load-One-Emp thru AA011-Exit
              until AT-Emp-Load-Done.
     close    AT-Employee-File.
*>
     open     input  AT-Employee-Trans-File.
     open     output AT-Status-Report.
*>
 AA010-Exit.
     exit.
*>
 AA011-Load-One-Emp.
*>
     read     AT-Employee-File
         at end
              move "Y" to AT-Emp-Load-Eof
              go to AA011-Exit.
     add      1  to  AT-Emp-Count.
     move     Emp-Id             to TE-Emp-Id            (AT-Emp-Count).
     move     Emp-Name           to TE-Emp-Name          (AT-Emp-Count).
     move     Emp-Number         to TE-Emp-Number        (AT-Emp-Count).
     move     Emp-Required-Hours to TE-Emp-Required-Hrs  (AT-Emp-Count).
     move     Emp-Role           to TE-Emp-Role          (AT-Emp-Count).
     move     Emp-Deleted-Flag   to TE-Emp-Deleted        (AT-Emp-Count).
     if       Emp-Id > WS-Max-Emp-Id
              move Emp-Id to WS-Max-Emp-Id.
*>
 AA011-Exit.
     exit.
*>
 AA020-Process-One-Trans.
*>
     read     AT-Employee-Trans-File
         at end
              move "Y" to AT-Emt-Run-Eof
              go to AA020-Exit.
     add      1 to WS-Recs-Read.
     if       Et-Action-Add
              perform AA030-Add    thru AA030-Exit
     else
     if       Et-Action-Change
              perform AA040-Change thru AA040-Exit
     else
     if       Et-Action-Delete
              perform AA050-Delete thru AA050-Exit
     else
     if       Et-Action-Get
              perform AA060-Get    thru AA060-Exit
     else
     if       Et-Action-List
              perform AA070-List   thru AA070-Exit
     else
              move "UNKNOWN_ACTION" to WS-Result-Code
              perform AA800-Write-Status-Line thru AA800-Exit
     end-if
     end-if
     end-if
     end-if
     end-if.
*>
 AA020-Exit.
     exit.
*>
 AA030-Add.
*>
     move     Et-Emp-Name       to WS-Validate-Name.
     move     Et-Emp-Number     to WS-Validate-Number WS-Search-Emp-Number.
     move     Et-Required-Hours to WS-Validate-Hours.
     perform  AA500-Validate-Fields thru AA500-Exit.
     if       not WS-Is-Valid
              perform AA800-Write-Status-Line thru AA800-Exit
              go to AA030-Exit.
*>
     move     zero to WS-Exclude-Emp-Id.
     perform  AA510-Check-Duplicate-Number thru AA510-Exit.
     if       WS-Dup-Found
              move AT024 to WS-Result-Code
              perform AA800-Write-Status-Line thru AA800-Exit
              go to AA030-Exit.
*>
     add      1 to AT-Emp-Count.
     add      1 to WS-Max-Emp-Id.
     move     WS-Max-Emp-Id     to TE-Emp-Id           (AT-Emp-Count).
     move     Et-Emp-Name       to TE-Emp-Name         (AT-Emp-Count).
     move     Et-Emp-Number     to TE-Emp-Number       (AT-Emp-Count).
     move     Et-Required-Hours to TE-Emp-Required-Hrs (AT-Emp-Count).
     move     Et-Role           to TE-Emp-Role         (AT-Emp-Count).
     move     "N"               to TE-Emp-Deleted      (AT-Emp-Count).
*>
     move     AT025 (1:12) to WS-Result-Code.
     perform  AA800-Write-Status-Line thru AA800-Exit.
*>
 AA030-Exit.
     exit.
*>
 AA040-Change.
*>
     move     Et-Emp-Id to WS-Search-Emp-Id.
     perform  AA600-Find-Employee thru AA600-Exit.
     if       not WS-Emp-Found
              move AT020 to WS-Result-Code
              perform AA800-Write-Status-Line thru AA800-Exit
              go to AA040-Exit.
*>
     move     Et-Emp-Name       to WS-Validate-Name.
     move     Et-Emp-Number     to WS-Validate-Number WS-Search-Emp-Number.
     move     Et-Required-Hours to WS-Validate-Hours.
     perform  AA500-Validate-Fields thru AA500-Exit.
     if       not WS-Is-Valid
              perform AA800-Write-Status-Line thru AA800-Exit
              go to AA040-Exit.
*>
     move     Et-Emp-Id to WS-Exclude-Emp-Id.
     perform  AA510-Check-Duplicate-Number thru AA510-Exit.
     if       WS-Dup-Found
              move AT024 to WS-Result-Code
              perform AA800-Write-Status-Line thru AA800-Exit
              go to AA040-Exit.
*>
     move     Et-Emp-Name       to TE-Emp-Name         (AT-Emp-Idx).
     move     Et-Emp-Number     to TE-Emp-Number       (AT-Emp-Idx).
     move     Et-Required-Hours to TE-Emp-Required-Hrs (AT-Emp-Idx).
     move     Et-Role           to TE-Emp-Role         (AT-Emp-Idx).
*>
     move     AT025 (1:12) to WS-Result-Code.
     perform  AA800-Write-Status-Line thru AA800-Exit.
*>
 AA040-Exit.
     exit.
*>
 AA050-Delete.
*>
     move     Et-Emp-Id to WS-Search-Emp-Id.
     perform  AA600-Find-Employee thru AA600-Exit.
     if       not WS-Emp-Found
              move AT020 to WS-Result-Code
              perform AA800-Write-Status-Line thru AA800-Exit
              go to AA050-Exit.
*>
     move     "Y" to TE-Emp-Deleted (AT-Emp-Idx).
*>
     move     AT025 (1:12) to WS-Result-Code.
     perform  AA800-Write-Status-Line thru AA800-Exit.
*>
 AA050-Exit.
     exit.
*>
 AA060-Get.
*>
     move     Et-Emp-Id to WS-Search-Emp-Id.
     perform  AA600-Find-Employee thru AA600-Exit.
     if       not WS-Emp-Found
              move AT020 to WS-Result-Code
              perform AA800-Write-Status-Line thru AA800-Exit
              go to AA060-Exit.
*>
     perform  AA810-Write-Emp-Line thru AA810-Exit.
*>
 AA060-Exit.
     exit.
*>
 AA070-List.
*>
     move     zero to AT-Emp-Idx.
     perform  AA071-List-One-Emp thru AA071-Exit
              varying AT-Emp-Idx from 1 by 1
              until AT-Emp-Idx > AT-Emp-Count.
*>
 AA070-Exit.
     exit.
*>
 AA071-List-One-Emp.
*>
     if       TE-Not-Deleted (AT-Emp-Idx)
              perform AA810-Write-Emp-Line thru AA810-Exit.
*>
 AA071-Exit.
     exit.
*>
 AA500-Validate-Fields.
*>
     move     "Y" to WS-Valid-Sw.
     if       WS-Validate-Name = spaces
              move AT021 to WS-Result-Code
              move "N"  to WS-Valid-Sw
              go to AA500-Exit.
     if       WS-Validate-Number = spaces
              move AT022 to WS-Result-Code
              move "N"  to WS-Valid-Sw
              go to AA500-Exit.
     if       WS-Validate-Hours < 140 or WS-Validate-Hours > 180
              move AT023 to WS-Result-Code
              move "N"  to WS-Valid-Sw
              go to AA500-Exit.
*>
 AA500-Exit.
     exit.
*>
 AA510-Check-Duplicate-Number.
*>
     move     "N" to WS-Dup-Found-Sw.
     move     zero to AT-Emp-Idx.
     perform  AA511-Check-One-Emp thru AA511-Exit
              varying AT-Emp-Idx from 1 by 1
              until AT-Emp-Idx > AT-Emp-Count
                 or WS-Dup-Found.
*>
 AA510-Exit.
     exit.
*>
 AA511-Check-One-Emp.
*>
     if       TE-Emp-Number (AT-Emp-Idx) = WS-Search-Emp-Number
          and TE-Not-Deleted (AT-Emp-Idx)
          and TE-Emp-Id      (AT-Emp-Idx) not = WS-Exclude-Emp-Id
              move "Y" to WS-Dup-Found-Sw.
*>
 AA511-Exit.
     exit.
*>
 AA600-Find-Employee.
*>
     move     "N" to WS-Emp-Found-Sw.
     if       AT-Emp-Count = zero
              go to AA600-Exit.
     set      AT-Emp-Idx to 1.
     search   AT-Emp-Entry
         at end
              move "N" to WS-Emp-Found-Sw
         when TE-Emp-Id (AT-Emp-Idx) = WS-Search-Emp-Id
          and TE-Not-Deleted (AT-Emp-Idx)
              move "Y" to WS-Emp-Found-Sw
     end-search.
*>
 AA600-Exit.
     exit.
*>
 AA800-Write-Status-Line.
*>
     move     spaces to AT-Status-Line.
     move     Et-Action      to AT-Status-Line (1:1).
     move     Et-Emp-Id      to AT-Status-Line (3:9).
     move     WS-Result-Code to AT-Status-Line (13:24).
     write    AT-Status-Line.
*>
 AA800-Exit.
     exit.
*>
 AA810-Write-Emp-Line.
*>
     move     spaces to AT-Status-Line.
     move     TE-Emp-Id           (AT-Emp-Idx) to AT-Status-Line (1:9).
     move     TE-Emp-Number       (AT-Emp-Idx) to AT-Status-Line (11:10).
     move     TE-Emp-Name         (AT-Emp-Idx) to AT-Status-Line (22:30).
     move     TE-Emp-Required-Hrs (AT-Emp-Idx) to AT-Status-Line (53:3).
     move     TE-Emp-Role         (AT-Emp-Idx) to AT-Status-Line (57:8).
     write    AT-Status-Line.
*>
 AA810-Exit.
     exit.
*>
 AA900-Finalise.
*>
     open     output AT-Employee-File.
     move     zero to AT-Emp-Idx.
     perform  AA910-Write-One-Emp thru AA910-Exit
              varying AT-Emp-Idx from 1 by 1
              until AT-Emp-Idx > AT-Emp-Count.
     close    AT-Employee-File.
     close    AT-Employee-Trans-File.
     close    AT-Status-Report.
*>
 AA900-Exit.
     exit.
*>
 AA910-Write-One-Emp.
*>
     move     TE-Emp-Id           (AT-Emp-Idx) to Emp-Id.
     move     TE-Emp-Name         (AT-Emp-Idx) to Emp-Name.
     move     TE-Emp-Number       (AT-Emp-Idx) to Emp-Number.
     move     TE-Emp-Required-Hrs (AT-Emp-Idx) to Emp-Required-Hours.
     move     TE-Emp-Role         (AT-Emp-Idx) to Emp-Role.
     move     TE-Emp-Deleted      (AT-Emp-Idx) to Emp-Deleted-Flag.
     write    AT-Employee-Record.
*>
 AA910-Exit.
     exit.
*>
