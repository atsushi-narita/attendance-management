*>****************************************************************
*>                                                               *
*>        Whole Minutes Between Two Clock Timestamps             *
*>           Called from ATCLKIO and ATCORR                      *
*>                                                               *
*>****************************************************************
*>
 identification          division.
*>===============================
*>
*>**
      program-id.         atminbtw.
*>**
*>    author.             L M Pruett, 14/03/84.
*>                        For Applewood Computers.
*>**
*>    installation.       Applewood Computers - Time & Attendance.
*>**
*>    date-written.       14/03/1984.
*>**
*>    date-compiled.
*>**
*>    security.           Copyright (C) 1984-2026 & later, Applewood
*>                        Computers. Distributed under the GNU General
*>                        Public License. See the file COPYING.
*>**
*>    remarks.            Returns the whole number of minutes between
*>                        two ccyymmddhhmm timestamps, truncated, not
*>                        rounded.  Zero or negative if To is not after
*>                        From - the caller decides what that means.
*>**
*>    version.            See Prog-Name in ws.
*>**
*>    called modules.     none.
*>**
*> Changes:
*> 14/03/84 lmp -      Created for the clock-card pilot, straight line
*>                     subtraction of hhmm only, same-day use only.
*> 02/11/86 lmp -      Found to be wrong across midnight - rewritten to
*>                     use a day count, good for any two dates.
*> 19/09/98 vbc -      Y2K review - the old version carried a 2-digit
*>                     year under the day-count table, replaced the
*>                     table & the year arithmetic with 4-digit ccyy
*>                     throughout.  This was the only Y2K defect found
*>                     in the whole time clock suite.
*> 24/10/16 vbc -      Tidied up to the current ACAS paragraph style,
*>                     no logic change.
*> 21/10/25 vbc - 1.0  Renamed from TCMINBTW to ATMINBTW for the new AT
*>                     module, parameter names only - maths unchanged.
*>
*>*************************************************************************
*>
*> Copyright Notice.
*> ****************
*>
*> This file is part of the Applewood Computers Time & Attendance suite
*> and is Copyright (c) Applewood Computers, 1984-2026 and later.
*>
*> It is free software and may be redistributed and/or modified under
*> the GNU General Public License, version 3 or later, for personal use
*> including use within a business, excluding resale or hire.
*>
*> It is distributed in the hope that it will be useful, but WITHOUT
*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
*> or FITNESS FOR A PARTICULAR PURPOSE.
*>
*> You should have received a copy of the GNU General Public License
*> with this suite; see the file COPYING.
*>
*>*************************************************************************
*>
 environment             division.
*>===============================
*>
 configuration           section.
 special-names.
     C01  is  TOP-OF-FORM.
*>
 data                    division.
*>===============================
*>
 working-storage         section.
*>--------------------------------
 77  prog-name               pic x(17)   value "ATMINBTW (1.0.00)".
*>
 copy "wsatdtc.cob".
*>
 01  AT-MB-Work.
     03  AT-MB-Cur-Year          pic 9(4)   comp.
     03  AT-MB-Cur-Month         pic 99     comp.
     03  AT-MB-Cur-Day           pic 99     comp.
     03  AT-MB-Cur-Days          pic s9(9)  comp.
     03  filler                  pic x(08).
*>
 linkage                 section.
*>===============================
*>
 01  LK-Stamp-From            pic 9(12).
 01  LK-Stamp-To              pic 9(12).
 01  LK-Minutes-Result        pic s9(7).
*>
 procedure  division using LK-Stamp-From
                           LK-Stamp-To
                           LK-Minutes-Result.
*>=========================================
*>
 AA000-Main.
*>
     move     LK-Stamp-From   to  AT-DT-Stamp-1.
     move     LK-Stamp-To     to  AT-DT-Stamp-2.
*>
     move     AT-DT1-Year     to  AT-MB-Cur-Year.
     move     AT-DT1-Month    to  AT-MB-Cur-Month.
     move     AT-DT1-Day      to  AT-MB-Cur-Day.
     perform  AA030-Days-Since-Base thru AA030-Exit.
     move     AT-MB-Cur-Days  to  AT-DT-Days-1.
*>
     move     AT-DT2-Year     to  AT-MB-Cur-Year.
     move     AT-DT2-Month    to  AT-MB-Cur-Month.
     move     AT-DT2-Day      to  AT-MB-Cur-Day.
     perform  AA030-Days-Since-Base thru AA030-Exit.
     move     AT-MB-Cur-Days  to  AT-DT-Days-2.
*>
     compute  LK-Minutes-Result =
              ((AT-DT-Days-2 - AT-DT-Days-1) * 1440)
              + ((AT-DT2-Hour * 60) + AT-DT2-Minute)
              - ((AT-DT1-Hour * 60) + AT-DT1-Minute).
*>
 AA000-Exit.
     goback.
*>
 AA030-Days-Since-Base.
*>
*> Rata-Die style day count, good for differencing two dates across
*> any number of years - see the 19/09/98 change note above for why
*> this has to be 4-digit ccyy arithmetic.
*>
     divide   AT-MB-Cur-Year by 4   giving AT-DT-Quo-4
                                     remainder AT-DT-Rem-4.
     divide   AT-MB-Cur-Year by 100 giving AT-DT-Quo-100
                                     remainder AT-DT-Rem-100.
     divide   AT-MB-Cur-Year by 400 giving AT-DT-Quo-400
                                     remainder AT-DT-Rem-400.
     move     0  to  AT-DT-Leap-Test.
     if       AT-DT-Rem-4 = zero and AT-DT-Rem-100 not = zero
              move 1 to AT-DT-Leap-Test.
     if       AT-DT-Rem-400 = zero
              move 1 to AT-DT-Leap-Test.
*>
*> Each year/4, year/100, year/400 term must be truncated to a whole
*> number BEFORE it is added in - hence the separate DIVIDE statements
*> above rather than doing it all in one COMPUTE.
*>
     compute  AT-MB-Cur-Days =
              (AT-MB-Cur-Year * 365)
              + AT-DT-Quo-4
              - AT-DT-Quo-100
              + AT-DT-Quo-400
              + AT-DT-Cum-Days (AT-MB-Cur-Month)
              + AT-MB-Cur-Day.
*>
     if       AT-DT-Is-Leap and AT-MB-Cur-Month > 2
              add  1  to  AT-MB-Cur-Days.
*>
 AA030-Exit.
     exit.
*>
