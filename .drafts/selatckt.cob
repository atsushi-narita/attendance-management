*>**********************************************
*>  File Control Entry - Clock Trans File       *
*>**********************************************
*>
*> 21/10/25 vbc - Created.
*>
     select AT-Clock-Trans-File assign    to ATCKTRN
                                 organization is line sequential
                                 file status is AT-Ckt-Status.
*>
