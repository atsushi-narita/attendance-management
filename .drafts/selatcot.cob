*>**********************************************
*>  File Control Entry - Correction Trans File  *
*>**********************************************
*>
*> 21/10/25 vbc - Created.
*>
     select AT-Correction-Trans-File  assign    to ATCOTRN
                                       organization is line sequential
                                       file status is AT-Cot-Status.
*>
