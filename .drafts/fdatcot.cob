*>**********************************************
*>  File Description - Correction Trans File    *
*>**********************************************
*>
*> 21/10/25 vbc - Created.
*>
 FD  AT-Correction-Trans-File
     recording mode is F.
     copy "wsatcot.cob".
*>
