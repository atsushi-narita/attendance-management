*>*******************************************
*>                                          *
*>  Record Definition For At Param1 File    *
*>     Uses RRN = 1                         *
*>                                          *
*>  One control record read at the start    *
*>   of every AT batch run - selects the    *
*>   function and the target period.        *
*>*******************************************
*>
*>  File size 300 bytes padded to 384 by filler.
*>
*> 13/10/25 vbc - Created, copied the shape of wspyparam1.cob so the
*>                AT suite reads its run control the same way PY does.
*> 08/11/25 vbc - Added Prm-Request-Type, one run now does one job
*>                instead of a whole menu of them.
*> 26/11/25 vbc - Added Prm-Status-Filter for the correction listing.
*> 09/03/26 vbc - Filter fields moved up front, block renamed.
*>
 01  AT-Param1-Record.
     03  AT-PR1-Block.
         05  AT-PR1-Company-Data.
             07  AT-PR1-Co-Name        pic x(60).
*>                                               Applewood Computers
             07  AT-PR1-Co-Dept        pic x(30).
*>                                               Time & Attendance
         05  AT-PR1-Request-Type       pic x.
*>                                               V=Variance D=Daily M=Monthly
*>                                               A=All-Month E=Employee
*>                                               S=Summary   blank=dflt
         05  AT-PR1-Target-Year-Month  pic 9(6).
*>                                               ccyymm, zero = current month
         05  AT-PR1-Target-Date        pic 9(8).
*>                                               ccyymmdd, zero = current date
         05  AT-PR1-Emp-Id-Filter      pic 9(9).
*>                                               zero = all employees
         05  AT-PR1-Status-Filter      pic x(8).
*>                                               spaces = default to PENDING
         05  AT-PR1-Date-Format        pic 9.
*>                                               1=UK 2=USA 3=Intl, def 1
         05  AT-PR1-Page-Lines-L       pic 99     value 56.
         05  AT-PR1-Page-Width-L       pic 999    value 132.
         05  AT-PR1-Print-Spool-Name   pic x(48).
     03  filler                        pic x(122).
*>
