*>****************************************************************
*>                                                               *
*>        Attendance Record Listing & Monthly Hours Summary      *
*>                                                               *
*>****************************************************************
*>
 identification          division.
*>===============================
*>
*>**
      program-id.         atrecls.
*>**
*>    author.             L M Pruett, 02/11/1986.
*>                        For Applewood Computers.
*>**
*>    installation.       Applewood Computers - Time & Attendance.
*>**
*>    date-written.       02/11/1986.
*>**
*>    date-compiled.
*>**
*>    security.           Copyright (C) 1986-2026 & later, Applewood
*>                        Computers.  Distributed under the GNU
*>                        General Public License.  See file COPYING.
*>**
*>    remarks.            Three enquiry runs off the one parameter
*>                        record: all of a month's attendance records
*>                        (manager view), one employee's records, or
*>                        one employee's monthly hours summary.
*>**
*>    version.            See Prog-Name in ws.
*>**
*>    called modules.     none.
*>**
*>    error messages used.
*>                        AT030.
*>**
*> Changes:
*> 02/11/86 lmp -        Created as TC02R, split out of TC02 so the
*>                       supervisor's month-end listing did not have to
*>                       share a run with the daily card update.
*> 30/06/93 djw -        Attendance table raised to 2000 rows with the
*>                       rest of the suite.
*> 19/09/98 vbc -        Y2K review - Att-Date / Target-Year-Month
*>                       already ccyymmdd / ccyymm, no 2-digit year
*>                       fields found.
*> 24/10/16 vbc -        Tidied up to the current ACAS paragraph style,
*>                       no logic change.
*> 21/10/25 vbc - 1.0.00 Renamed from TC02R to ATRECLS for the new AT
*>                       module, driven off AT-Param1-Record's request
*>                       type (D/M/A/E/S) instead of a menu choice.
*>
*>*************************************************************************
*>
*> Copyright Notice.
*> ****************
*>
*> This file is part of the Applewood Computers Time & Attendance suite
*> and is Copyright (c) Applewood Computers, 1984-2026 and later.
*>
*> It is free software and may be redistributed and/or modified under
*> the GNU General Public License, version 3 or later, for personal use
*> including use within a business, excluding resale or hire.
*>
*> It is distributed in the hope that it will be useful, but WITHOUT
*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
*> or FITNESS FOR A PARTICULAR PURPOSE.
*>
*> You should have received a copy of the GNU General Public License
*> with this suite; see the file COPYING.
*>
*>*************************************************************************
*>
 environment             division.
*>===============================
*>
 configuration           section.
 special-names.
     C01  is  TOP-OF-FORM.
*>
 input-output            section.
 file-control.
     copy "selatemp.cob".
     copy "selatatt.cob".
     copy "selatpr1.cob".
     select AT-Status-Report   assign    to ATRCRPT
                                organization is line sequential
                                file status is AT-Rpt-Status.
*>
 data                    division.
*>===============================
*>
 file section.
*>
     copy "fdatemp.cob".
     copy "fdatatt.cob".
     copy "fdatpr1.cob".
*>
 FD  AT-Status-Report
     recording mode is F.
 01  AT-Status-Line             pic x(80).
*>
 working-storage         section.
*>--------------------------------
 77  prog-name               pic x(17)  value "ATRECLS (1.0.00)".
*>
 copy "wsatdtc.cob".
 copy "wsatsum.cob".
*>
 01  WS-File-Status-Switches.
     03  AT-Emp-Load-Eof         pic x      value "N".
         88  AT-Emp-Load-Done      value "Y".
     03  AT-Att-Load-Eof         pic x      value "N".
         88  AT-Att-Load-Done      value "Y".
     03  WS-Emp-Found-Sw         pic x      value "N".
         88  WS-Emp-Found          value "Y".
*>
 01  Error-Messages.
     03  AT030   pic x(24)  value "AT030 EMPLOYEE_NOT_FOUND".
*>
 01  WS-Work.
     03  WS-Today                pic 9(8).
     03  WS-Range-From           pic 9(8).
     03  WS-Range-To             pic 9(8).
     03  WS-Next-Year            pic 9(4)   comp.
     03  WS-Next-Month           pic 99     comp.
     03  WS-Range-Is-Set-Sw      pic x      value "N".
         88  WS-Range-Is-Set       value "Y".
*>
 01  WS-Search-Keys.
     03  WS-Search-Emp-Id        pic 9(9).
     03  WS-Result-Code          pic x(24).
*>
 01  AT-Emp-Count                pic 9(5)   comp value zero.
 01  AT-Emp-Table.
     03  AT-Emp-Entry occurs 1 to 2000 times depending on AT-Emp-Count
                        indexed by AT-Emp-Idx.
         05  TE-Emp-Id            pic 9(9).
         05  TE-Emp-Name          pic x(50).
         05  TE-Emp-Number        pic x(10).
         05  TE-Emp-Required-Hrs  pic 9(3).
*>
 01  AT-Att-Count                pic 9(5)   comp value zero.
 01  AT-Att-Table.
     03  AT-Att-Entry occurs 1 to 6000 times depending on AT-Att-Count
                        indexed by AT-Att-Idx.
         05  TA-Att-Id            pic 9(9).
         05  TA-Att-Emp-Id        pic 9(9).
         05  TA-Att-Date          pic 9(8).
         05  TA-Att-Clock-In      pic 9(12).
         05  TA-Att-Clock-Out     pic 9(12).
         05  TA-Att-Minutes       pic s9(7).
         05  TA-Att-Status        pic x(7).
*>
 procedure  division.
*>====================
*>
 AA000-Main.
*>
     perform  AA010-Initialise thru AA010-Exit.
*>
     if       AT-PR1-Request-Type = "A"
              perform AA100-All-Month-Listing   thru AA100-Exit
     else
     if       AT-PR1-Request-Type = "E"
              perform AA200-Employee-Listing    thru AA200-Exit
     else
     if       AT-PR1-Request-Type = "S"
              perform AA300-Employee-Summary    thru AA300-Exit
     else
              perform AA100-All-Month-Listing   thru AA100-Exit
     end-if
     end-if
     end-if.
*>
     perform  AA900-Finalise thru AA900-Exit.
     stop     run.
*>
 AA010-Initialise.
*>
     open     input AT-Param1-File.
     read     AT-Param1-File
         at end
              move zero to AT-Param1-Record.
     close    AT-Param1-File.
*>
     if       AT-PR1-Target-Year-Month = zero
              accept WS-Today from date YYYYMMDD
              move   WS-Today (1:6) to AT-PR1-Target-Year-Month.
*>
     open     input AT-Employee-File.
     perform  AA011-Load-One-Emp thru AA011-Exit
              until AT-Emp-Load-Done.
     close    AT-Employee-File.
*>
     open     input AT-Attendance-File.
     perform  AA012-Load-One-Att thru AA012-Exit
              until AT-Att-Load-Done.
     close    AT-Attendance-File.
*>
     open     output AT-Status-Report.
*>
 AA010-Exit.
     exit.
*>
 AA011-Load-One-Emp.
*>
     read     AT-Employee-File
         at end
              move "Y" to AT-Emp-Load-Eof
              go to AA011-Exit.
     if       Emp-Not-Deleted
              add  1  to  AT-Emp-Count
              move Emp-Id             to TE-Emp-Id           (AT-Emp-Count)
              move Emp-Name           to TE-Emp-Name         (AT-Emp-Count)
              move Emp-Number         to TE-Emp-Number       (AT-Emp-Count)
              move Emp-Required-Hours to TE-Emp-Required-Hrs (AT-Emp-Count).
*>
 AA011-Exit.
     exit.
*>
 AA012-Load-One-Att.
*>
     read     AT-Attendance-File
         at end
              move "Y" to AT-Att-Load-Eof
              go to AA012-Exit.
     if       Att-Id not = zero
              add  1  to  AT-Att-Count
              move Att-Id              to TA-Att-Id          (AT-Att-Count)
              move Att-Emp-Id          to TA-Att-Emp-Id      (AT-Att-Count)
              move Att-Date            to TA-Att-Date        (AT-Att-Count)
              move Att-Clock-In-Time   to TA-Att-Clock-In    (AT-Att-Count)
              move Att-Clock-Out-Time  to TA-Att-Clock-Out   (AT-Att-Count)
              move Att-Working-Minutes to TA-Att-Minutes     (AT-Att-Count)
              move Att-Status          to TA-Att-Status      (AT-Att-Count).
*>
 AA012-Exit.
     exit.
*>
 AA020-Set-Month-Range.
*>
     if       WS-Range-Is-Set
              go to AA020-Exit.
     move     AT-PR1-Target-Year-Month to AT-DT-Year-Month.
     compute  WS-Range-From = (AT-DT-Year-Month * 100) + 1.
     move     AT-DTYM-Year  to WS-Next-Year.
     move     AT-DTYM-Month to WS-Next-Month.
     if       AT-DTYM-Month = 12
              add  1 to WS-Next-Year
              move 1 to WS-Next-Month
     else
              add  1 to WS-Next-Month.
     compute  WS-Range-To = (WS-Next-Year * 10000) + (WS-Next-Month * 100) + 1.
     move     "Y" to WS-Range-Is-Set-Sw.
*>
 AA020-Exit.
     exit.
*>
 AA100-All-Month-Listing.
*>
     perform  AA020-Set-Month-Range thru AA020-Exit.
     move     zero to AT-Att-Idx.
     perform  AA110-List-One-Att thru AA110-Exit
              varying AT-Att-Idx from 1 by 1
              until AT-Att-Idx > AT-Att-Count.
*>
 AA100-Exit.
     exit.
*>
 AA110-List-One-Att.
*>
     if       TA-Att-Date (AT-Att-Idx) >= WS-Range-From
          and TA-Att-Date (AT-Att-Idx) <  WS-Range-To
              perform AA810-Write-Att-Line thru AA810-Exit.
*>
 AA110-Exit.
     exit.
*>
 AA200-Employee-Listing.
*>
     move     AT-PR1-Emp-Id-Filter to WS-Search-Emp-Id.
     perform  AA600-Find-Employee thru AA600-Exit.
     if       not WS-Emp-Found
              move AT030 to WS-Result-Code
              perform AA800-Write-Status-Line thru AA800-Exit
              go to AA200-Exit.
*>
     if       AT-PR1-Target-Year-Month not = zero
              perform AA020-Set-Month-Range thru AA020-Exit.
*>
     move     zero to AT-Att-Idx.
     perform  AA210-List-One-Emp-Att thru AA210-Exit
              varying AT-Att-Idx from 1 by 1
              until AT-Att-Idx > AT-Att-Count.
*>
 AA200-Exit.
     exit.
*>
 AA210-List-One-Emp-Att.
*>
     if       TA-Att-Emp-Id (AT-Att-Idx) = WS-Search-Emp-Id
              if   WS-Range-Is-Set
                   if   TA-Att-Date (AT-Att-Idx) >= WS-Range-From
                    and TA-Att-Date (AT-Att-Idx) <  WS-Range-To
                        perform AA810-Write-Att-Line thru AA810-Exit
                   end-if
              else
                   perform AA810-Write-Att-Line thru AA810-Exit
              end-if.
*>
 AA210-Exit.
     exit.
*>
 AA300-Employee-Summary.
*>
     move     AT-PR1-Emp-Id-Filter to WS-Search-Emp-Id.
     perform  AA600-Find-Employee thru AA600-Exit.
     if       not WS-Emp-Found
              move AT030 to WS-Result-Code
              perform AA800-Write-Status-Line thru AA800-Exit
              go to AA300-Exit.
*>
     perform  AA020-Set-Month-Range thru AA020-Exit.
*>
     move     zero to Sum-Total-Minutes Sum-Working-Days Sum-Present-Days.
     move     WS-Search-Emp-Id           to Sum-Emp-Id.
     move     AT-PR1-Target-Year-Month   to Sum-Year-Month.
     compute  Sum-Required-Minutes = TE-Emp-Required-Hrs (AT-Emp-Idx) * 60.
*>
     move     zero to AT-Att-Idx.
     perform  AA310-Accumulate-One-Att thru AA310-Exit
              varying AT-Att-Idx from 1 by 1
              until AT-Att-Idx > AT-Att-Count.
*>
     compute  Sum-Absent-Days = Sum-Working-Days - Sum-Present-Days.
     if       Sum-Working-Days = zero
              move zero to Sum-Average-Hours
     else
              compute Sum-Average-Hours rounded =
                      (Sum-Total-Minutes / 60) / Sum-Working-Days.
     compute  Sum-Difference-Minutes =
              Sum-Total-Minutes - Sum-Required-Minutes.
     if       Sum-Required-Minutes = zero
              move zero to Sum-Achievement-Rate
     else
              compute Sum-Achievement-Rate rounded =
                      (Sum-Total-Minutes / Sum-Required-Minutes) * 100.
*>
     perform  AA820-Write-Summary-Line thru AA820-Exit.
*>
 AA300-Exit.
     exit.
*>
 AA310-Accumulate-One-Att.
*>
     if       TA-Att-Emp-Id (AT-Att-Idx) = Sum-Emp-Id
          and TA-Att-Date   (AT-Att-Idx) >= WS-Range-From
          and TA-Att-Date   (AT-Att-Idx) <  WS-Range-To
              add 1 to Sum-Working-Days
              add TA-Att-Minutes (AT-Att-Idx) to Sum-Total-Minutes
              if   TA-Att-Clock-In  (AT-Att-Idx) not = zero
               and TA-Att-Clock-Out (AT-Att-Idx) not = zero
                   add 1 to Sum-Present-Days
              end-if.
*>
 AA310-Exit.
     exit.
*>
 AA600-Find-Employee.
*>
     move     "N" to WS-Emp-Found-Sw.
     if       AT-Emp-Count = zero
              go to AA600-Exit.
     set      AT-Emp-Idx to 1.
     search   AT-Emp-Entry
         at end
              move "N" to WS-Emp-Found-Sw
         when TE-Emp-Id (AT-Emp-Idx) = WS-Search-Emp-Id
              move "Y" to WS-Emp-Found-Sw
     end-search.
*>
 AA600-Exit.
     exit.
*>
 AA800-Write-Status-Line.
*>
     move     spaces to AT-Status-Line.
     move     WS-Search-Emp-Id to AT-Status-Line (1:9).
     move     WS-Result-Code   to AT-Status-Line (11:24).
     write    AT-Status-Line.
*>
 AA800-Exit.
     exit.
*>
 AA810-Write-Att-Line.
*>
     move     spaces to AT-Status-Line.
     move     TA-Att-Id          (AT-Att-Idx) to AT-Status-Line (1:9).
     move     TA-Att-Emp-Id      (AT-Att-Idx) to AT-Status-Line (11:9).
     move     TA-Att-Date        (AT-Att-Idx) to AT-Status-Line (21:8).
     move     TA-Att-Clock-In    (AT-Att-Idx) to AT-Status-Line (30:12).
     move     TA-Att-Clock-Out   (AT-Att-Idx) to AT-Status-Line (43:12).
     move     TA-Att-Minutes     (AT-Att-Idx) to AT-Status-Line (56:7).
     move     TA-Att-Status      (AT-Att-Idx) to AT-Status-Line (64:7).
     write    AT-Status-Line.
*>
 AA810-Exit.
     exit.
*>
 AA820-Write-Summary-Line.
*>
     move     spaces to AT-Status-Line.
     move     Sum-Emp-Id              to AT-Status-Line (1:9).
     move     Sum-Year-Month          to AT-Status-Line (11:6).
     move     Sum-Total-Minutes       to AT-Status-Line (18:7).
     move     Sum-Working-Days       to AT-Status-Line (26:3).
     move     Sum-Required-Minutes    to AT-Status-Line (30:7).
     move     Sum-Difference-Minutes  to AT-Status-Line (38:7).
     write    AT-Status-Line.
*>
 AA820-Exit.
     exit.
*>
 AA900-Finalise.
*>
     close    AT-Status-Report.
*>
 AA900-Exit.
     exit.
*>
