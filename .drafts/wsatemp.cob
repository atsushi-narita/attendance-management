*>*******************************************
*>                                          *
*>  Record Definition For Employee          *
*>        Master File (Attendance)          *
*>     Uses Emp-Number as business key      *
*>*******************************************
*>  File size 90 bytes.
*>
*> THESE FIELD DEFINITIONS MAY NEED CHANGING
*>
*> 14/03/84 lmp - Created for the time clock pilot at the Slough site.
*> 02/11/86 lmp - Emp-Role added, 3 grades only at this time.
*> 19/09/98 vbc - Y2K review: Emp-Id and Emp-Number were already
*>                numeric/alpha keys, not dates - no change needed.
*> 24/10/16 vbc - Copybook brought into line with wspyemp.cob layout
*>                conventions (level numbers, filler padding).
*> 21/10/25 vbc - Taken from the old TC01 employee record for the new
*>                AT (attendance) module sharing the payroll employee
*>                numbering scheme.
*> 02/12/25 vbc - Emp-Required-Hours range is enforced in atempmt, not
*>                here - kept as plain 9(3) for read/write speed.
*>
 01  AT-Employee-Record.
     03  Emp-Id                 pic 9(9).
*>                                        surrogate key, assigned by atempmt
     03  Emp-Name               pic x(50).
     03  Emp-Number             pic x(10).
*>                                        business key - must be unique
     03  Emp-Required-Hours     pic 9(3).
*>                                        contracted monthly hours, 140-180
     03  Emp-Role               pic x(8).
         88  Emp-Role-Employee  value "EMPLOYEE".
         88  Emp-Role-Manager   value "MANAGER ".
         88  Emp-Role-Admin     value "ADMIN   ".
     03  Emp-Deleted-Flag       pic x       value "N".
         88  Emp-Is-Deleted     value "Y".
         88  Emp-Not-Deleted    value "N".
     03  filler                 pic x(09).
*>
