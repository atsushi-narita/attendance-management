*>*******************************************
*>                                          *
*>  Record Definition For Correction        *
*>        Request File                      *
*>     Uses Cor-Id as key                   *
*>*******************************************
*>  File size 243 bytes.
*>
*> THESE FIELD DEFINITIONS MAY NEED CHANGING
*>
*> 02/11/86 lmp - Created, queried clock-card disputes used to be paper
*>                slips clipped to the card - this makes them a record.
*> 19/09/98 vbc - Y2K review: no 2-digit year fields found in this one.
*> 24/10/16 vbc - Copybook brought into line with wspychk.cob layout
*>                conventions (header/detail pair, comp counters).
*> 21/10/25 vbc - Taken from the old TC03 dispute record for the new AT
*>                module, renamed Cor- throughout.
*> 12/11/25 vbc - Added Cor-Request-Date & Cor-Processed-Date, needed by
*>                atcorr for the submit/approve/reject timestamps -
*>                not carried on the original TC03 paper slip record.
*>
 01  AT-Correction-Record.
     03  Cor-Id                     pic 9(9).
     03  Cor-Emp-Id                 pic 9(9).
*>                                            submitting employee
     03  Cor-Original-Record-Id     pic 9(9).
*>                                            FK to AT-Attendance-Record
     03  Cor-Requested-Clock-In     pic 9(12).
*>                                            ccyymmddhhmm, zero = no change
     03  Cor-Requested-Clock-Out    pic 9(12).
*>                                            ccyymmddhhmm, zero = no change
     03  Cor-Reason                 pic x(200).
*>                                            free text, rejection appended
     03  Cor-Status                 pic x(8).
         88  Cor-Status-Pending     value "PENDING ".
         88  Cor-Status-Approved    value "APPROVED".
         88  Cor-Status-Rejected    value "REJECTED".
     03  Cor-Request-Date           pic 9(12)  comp.
     03  Cor-Processed-Date         pic 9(12)  comp.
     03  filler                     pic x(05).
*>
 01  AT-Correction-Header-Record.
     03  Cor-Hdr-Key                pic 9(9)    value zero.
     03  Cor-Hdr-Run-Date           pic 9(8)    comp.
     03  Cor-Hdr-Subs-Rcvd          binary-short unsigned.
     03  Cor-Hdr-Apprvd             binary-short unsigned.
     03  Cor-Hdr-Rejtd              binary-short unsigned.
     03  filler                     pic x(30).
*>
