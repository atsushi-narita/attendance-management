*>****************************************************************
*>                                                               *
*>         Attendance Correction Requests - Submit / Approve /    *
*>                    Reject / List  (Batch)                      *
*>                                                               *
*>****************************************************************
*>
 identification          division.
*>===============================
*>
*>**
      program-id.         atcorr.
*>**
*>    author.             L M Pruett, 02/11/1986.
*>                        For Applewood Computers.
*>**
*>    installation.       Applewood Computers - Time & Attendance.
*>**
*>    date-written.       02/11/1986.
*>**
*>    date-compiled.
*>**
*>    security.           Copyright (C) 1986-2026 & later, Applewood
*>                        Computers.  Distributed under the GNU
*>                        General Public License.  See file COPYING.
*>**
*>    remarks.            Applies the day's correction-request actions
*>                        (submit, approve, reject, list) against the
*>                        correction file & the attendance file it
*>                        refers back to.
*>**
*>    version.            See Prog-Name in ws.
*>**
*>    called modules.     atminbtw.
*>**
*>    error messages used.
*>                        AT010 - AT016.
*>**
*> Changes:
*> 02/11/86 lmp -        Created as TC03, clock-card dispute slips were
*>                       previously filed on paper and keyed by hand.
*> 11/02/91 djw -        Added the ownership check - a clerk had been
*>                       keying another employee's record ID by mistake.
*> 30/06/93 djw -        Correction table raised to 2000 rows with the
*>                       rest of the TC suite.
*> 19/09/98 vbc -        Y2K review - Cor-Request-Date / Processed-Date
*>                       already ccyymmddhhmm, no change required.
*> 24/10/16 vbc -        Tidied up to the current ACAS paragraph style,
*>                       no logic change.
*> 21/10/25 vbc - 1.0.00 Renamed from TC03 to ATCORR for the new AT
*>                       module, rebuilt on wsatcor/wsatcot copybooks &
*>                       calls ATMINBTW instead of its own inline maths.
*> 26/11/25 vbc - 1.0.01 List action added, re-uses AT-Param1-File's
*>                       status filter rather than a new trans layout.
*>
*>*************************************************************************
*>
*> Copyright Notice.
*> ****************
*>
*> This file is part of the Applewood Computers Time & Attendance suite
*> and is Copyright (c) Applewood Computers, 1984-2026 and later.
*>
*> It is free software and may be redistributed and/or modified under
*> the GNU General Public License, version 3 or later, for personal use
*> including use within a business, excluding resale or hire.
*>
*> It is distributed in the hope that it will be useful, but WITHOUT
*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
*> or FITNESS FOR A PARTICULAR PURPOSE.
*>
*> You should have received a copy of the GNU General Public License
*> with this suite; see the file COPYING.
*>
*>*************************************************************************
*>
 environment             division.
*>===============================
*>
 configuration           section.
 special-names.
     C01  is  TOP-OF-FORM.
*>
 input-output            section.
 file-control.
     copy "selatemp.cob".
     copy "selatatt.cob".
     copy "selatcor.cob".
     copy "selatcot.cob".
     copy "selatpr1.cob".
     select AT-Status-Report   assign    to ATCORPT
                                organization is line sequential
                                file status is AT-Rpt-Status.
*>
 data                    division.
*>===============================
*>
 file section.
*>
     copy "fdatemp.cob".
     copy "fdatatt.cob".
     copy "fdatcor.cob".
     copy "fdatcot.cob".
     copy "fdatpr1.cob".
*>
 FD  AT-Status-Report
     recording mode is F.
 01  AT-Status-Line             pic x(80).
*>
 working-storage         section.
*>--------------------------------
 77  prog-name               pic x(17)  value "ATCORR  (1.0.01)".
*>
 copy "wsatdtc.cob".
*>
 01  WS-File-Status-Switches.
     03  AT-Emp-Load-Eof         pic x      value "N".
         88  AT-Emp-Load-Done      value "Y".
     03  AT-Att-Load-Eof         pic x      value "N".
         88  AT-Att-Load-Done      value "Y".
     03  AT-Cor-Load-Eof         pic x      value "N".
         88  AT-Cor-Load-Done      value "Y".
     03  AT-Cot-Run-Eof          pic x      value "N".
         88  AT-Cot-Run-Done       value "Y".
     03  WS-Emp-Found-Sw         pic x      value "N".
         88  WS-Emp-Found          value "Y".
     03  WS-Att-Found-Sw         pic x      value "N".
         88  WS-Att-Found          value "Y".
     03  WS-Cor-Found-Sw         pic x      value "N".
         88  WS-Cor-Found          value "Y".
*>
 01  Error-Messages.
     03  AT010   pic x(20)  value "AT010 EMP_NOT_FOUND ".
     03  AT011   pic x(20)  value "AT011 REC_NOT_FOUND ".
     03  AT012   pic x(20)  value "AT012 FORBIDDEN     ".
     03  AT013   pic x(20)  value "AT013 BAD_TIME_RANGE".
     03  AT014   pic x(20)  value "AT014 COR_NOT_FOUND ".
     03  AT015   pic x(20)  value "AT015 ALREADY_DONE  ".
     03  AT016   pic x(20)  value "AT016 SUBMITTED_OK  ".
*>
 01  WS-Counters.
     03  WS-Recs-Read            pic 9(7)   comp.
     03  WS-Max-Cor-Id           pic 9(9)   comp   value zero.
     03  WS-Minutes-Result       pic s9(7)  comp.
     03  WS-Now-Stamp            pic 9(12)  comp.
     03  WS-Now-Date             pic 9(8).
     03  WS-Now-Time             pic 9(6).
*>
 01  WS-Search-Keys.
     03  WS-Search-Emp-Id        pic 9(9).
     03  WS-Search-Att-Id        pic 9(9).
     03  WS-Search-Cor-Id        pic 9(9).
     03  WS-Result-Code          pic x(20).
     03  WS-Newline              pic x      value x"0A".
     03  WS-Reason-Len           pic 9(3)   comp.
     03  WS-Old-Reason           pic x(200).
*>
 01  AT-Emp-Count                pic 9(5)   comp value zero.
 01  AT-Emp-Table.
     03  AT-Emp-Entry occurs 1 to 2000 times depending on AT-Emp-Count
                        indexed by AT-Emp-Idx.
         05  TE-Emp-Id            pic 9(9).
*>
 01  AT-Att-Count                pic 9(5)   comp value zero.
 01  AT-Att-Table.
     03  AT-Att-Entry occurs 1 to 6000 times depending on AT-Att-Count
                        indexed by AT-Att-Idx.
         05  TA-Att-Id            pic 9(9).
         05  TA-Att-Emp-Id        pic 9(9).
         05  TA-Att-Date          pic 9(8).
         05  TA-Att-Clock-In      pic 9(12).
         05  TA-Att-Clock-Out     pic 9(12).
         05  TA-Att-Minutes       pic s9(7).
         05  TA-Att-Status        pic x(7).
*>
 01  AT-Cor-Count                pic 9(5)   comp value zero.
 01  AT-Cor-Table.
     03  AT-Cor-Entry occurs 1 to 2000 times depending on AT-Cor-Count
                        indexed by AT-Cor-Idx.
         05  TC-Cor-Id            pic 9(9).
         05  TC-Cor-Emp-Id        pic 9(9).
         05  TC-Cor-Orig-Id       pic 9(9).
         05  TC-Cor-Req-In        pic 9(12).
         05  TC-Cor-Req-Out       pic 9(12).
         05  TC-Cor-Reason        pic x(200).
         05  TC-Cor-Status        pic x(8).
             88  TC-Status-Pending  value "PENDING ".
         05  TC-Cor-Req-Date      pic 9(12).
         05  TC-Cor-Proc-Date     pic 9(12).
*>
 procedure  division.
*>====================
*>
 AA000-Main.
*>
     perform  AA010-Initialise thru AA010-Exit.
     perform  AA020-Process-One-Trans thru AA020-Exit
              until AT-Cot-Run-Done.
     perform  AA900-Finalise thru AA900-Exit.
     stop     run.
*>
 AA010-Initialise.
*>
     move     zero to WS-Recs-Read.
     accept   WS-Now-Date from date   YYYYMMDD.
     accept   WS-Now-Time from time.
     compute  WS-Now-Stamp = (WS-Now-Date * 10000)
                            + (WS-Now-Time (1:4)).
*>
     open     input AT-Param1-File.
     read     AT-Param1-File
         at end
              move zero to AT-Param1-Record.
     close    AT-Param1-File.
*>
     open     input AT-Employee-File.
     perform  AA011-Load-One-Emp thru AA011-Exit
              until AT-Emp-Load-Done.
     close    AT-Employee-File.
*>
     open     input AT-Attendance-File.
     perform  AA012-Load-One-Att thru AA012-Exit
              until AT-Att-Load-Done.
     close    AT-Attendance-File.
*>
     open     input AT-Correction-File.
     perform  AA013-Load-One-Cor thru AA013-Exit
              until AT-Cor-Load-Done.
     close    AT-Correction-File.
*>
     open     input  AT-Correction-Trans-File.
     open     output AT-Status-Report.
*>
 AA010-Exit.
     exit.
*>
 AA011-Load-One-Emp.
*>
     read     AT-Employee-File
         at end
              move "Y" to AT-Emp-Load-Eof
              go to AA011-Exit.
     if       Emp-Not-Deleted
              add  1 to AT-Emp-Count
              move Emp-Id to TE-Emp-Id (AT-Emp-Count).
*>
 AA011-Exit.
     exit.
*>
 AA012-Load-One-Att.
*>
     read     AT-Attendance-File
         at end
              move "Y" to AT-Att-Load-Eof
              go to AA012-Exit.
     if       Att-Id not = zero
              add  1 to AT-Att-Count
              move Att-Id              to TA-Att-Id          (AT-Att-Count)
              move Att-Emp-Id          to TA-Att-Emp-Id      (AT-Att-Count)
              move Att-Date            to TA-Att-Date        (AT-Att-Count)
              move Att-Clock-In-Time   to TA-Att-Clock-In    (AT-Att-Count)
              move Att-Clock-Out-Time  to TA-Att-Clock-Out   (AT-Att-Count)
              move Att-Working-Minutes to TA-Att-Minutes     (AT-Att-Count)
              move Att-Status          to TA-Att-Status      (AT-Att-Count).
*>
 AA012-Exit.
     exit.
*>
 AA013-Load-One-Cor.
*>
     read     AT-Correction-File
         at end
              move "Y" to AT-Cor-Load-Eof
              go to AA013-Exit.
     if       Cor-Id not = zero
              add  1 to AT-Cor-Count
              move Cor-Id                   to TC-Cor-Id       (AT-Cor-Count)
              move Cor-Emp-Id               to TC-Cor-Emp-Id   (AT-Cor-Count)
              move Cor-Original-Record-Id   to TC-Cor-Orig-Id  (AT-Cor-Count)
              move Cor-Requested-Clock-In   to TC-Cor-Req-In   (AT-Cor-Count)
              move Cor-Requested-Clock-Out  to TC-Cor-Req-Out  (AT-Cor-Count)
              move Cor-Reason               to TC-Cor-Reason   (AT-Cor-Count)
              move Cor-Status                to TC-Cor-Status  (AT-Cor-Count)
              move Cor-Request-Date          to TC-Cor-Req-Date (AT-Cor-Count)
              move Cor-Processed-Date        to TC-Cor-Proc-Date (AT-Cor-Count)
              if   Cor-Id > WS-Max-Cor-Id
                   move Cor-Id to WS-Max-Cor-Id.
*>
 AA013-Exit.
     exit.
*>
 AA020-Process-One-Trans.
*>
     read     AT-Correction-Trans-File
         at end
              move "Y" to AT-Cot-Run-Eof
              go to AA020-Exit.
     add      1 to WS-Recs-Read.
     if       Ct-Action-Submit
              perform AA030-Submit  thru AA030-Exit
     else
     if       Ct-Action-Approve
              perform AA040-Approve thru AA040-Exit
     else
     if       Ct-Action-Reject
              perform AA050-Reject  thru AA050-Exit
     else
     if       Ct-Action-List
              perform AA060-List    thru AA060-Exit
     else
              move "UNKNOWN_ACTION" to WS-Result-Code
              perform AA800-Write-Status-Line thru AA800-Exit
     end-if
     end-if
     end-if
     end-if.
*>
 AA020-Exit.
     exit.
*>
 AA030-Submit.
*>
     move     Ct-Emp-Id to WS-Search-Emp-Id.
     perform  AA600-Find-Employee thru AA600-Exit.
     if       not WS-Emp-Found
              move AT010 (1:13) to WS-Result-Code
              perform AA800-Write-Status-Line thru AA800-Exit
              go to AA030-Exit.
*>
     move     Ct-Original-Record-Id to WS-Search-Att-Id.
     perform  AA610-Find-Attendance thru AA610-Exit.
     if       not WS-Att-Found
              move AT011 (1:13) to WS-Result-Code
              perform AA800-Write-Status-Line thru AA800-Exit
              go to AA030-Exit.
*>
     if       TA-Att-Emp-Id (AT-Att-Idx) not = Ct-Emp-Id
              move AT012 (1:11) to WS-Result-Code
              perform AA800-Write-Status-Line thru AA800-Exit
              go to AA030-Exit.
*>
     if       Ct-Requested-Clock-In  not = zero
          and Ct-Requested-Clock-Out not = zero
          and Ct-Requested-Clock-In  > Ct-Requested-Clock-Out
              move AT013 (1:14) to WS-Result-Code
              perform AA800-Write-Status-Line thru AA800-Exit
              go to AA030-Exit.
*>
     add      1 to AT-Cor-Count.
     add      1 to WS-Max-Cor-Id.
     move     WS-Max-Cor-Id          to TC-Cor-Id       (AT-Cor-Count).
     move     Ct-Emp-Id              to TC-Cor-Emp-Id   (AT-Cor-Count).
     move     Ct-Original-Record-Id  to TC-Cor-Orig-Id  (AT-Cor-Count).
     move     Ct-Requested-Clock-In  to TC-Cor-Req-In   (AT-Cor-Count).
     move     Ct-Requested-Clock-Out to TC-Cor-Req-Out  (AT-Cor-Count).
     move     Ct-Reason              to TC-Cor-Reason   (AT-Cor-Count).
     move     "PENDING "             to TC-Cor-Status   (AT-Cor-Count).
     move     WS-Now-Stamp           to TC-Cor-Req-Date (AT-Cor-Count).
     move     zero                   to TC-Cor-Proc-Date (AT-Cor-Count).
*>
     move     AT016 (1:13) to WS-Result-Code.
     perform  AA800-Write-Status-Line thru AA800-Exit.
*>
 AA030-Exit.
     exit.
*>
 AA040-Approve.
*>
     move     Ct-Request-Id to WS-Search-Cor-Id.
     perform  AA620-Find-Correction thru AA620-Exit.
     if       not WS-Cor-Found
              move AT014 (1:13) to WS-Result-Code
              perform AA800-Write-Status-Line thru AA800-Exit
              go to AA040-Exit.
     if       not TC-Status-Pending (AT-Cor-Idx)
              move AT015 (1:13) to WS-Result-Code
              perform AA800-Write-Status-Line thru AA800-Exit
              go to AA040-Exit.
*>
     move     TC-Cor-Orig-Id (AT-Cor-Idx) to WS-Search-Att-Id.
     perform  AA610-Find-Attendance thru AA610-Exit.
     if       WS-Att-Found
              if   TC-Cor-Req-In (AT-Cor-Idx) not = zero
                   move TC-Cor-Req-In (AT-Cor-Idx)
                     to TA-Att-Clock-In (AT-Att-Idx)
              end-if
              if   TC-Cor-Req-Out (AT-Cor-Idx) not = zero
                   move TC-Cor-Req-Out (AT-Cor-Idx)
                     to TA-Att-Clock-Out (AT-Att-Idx)
              end-if
              if   TA-Att-Clock-In  (AT-Att-Idx) not = zero
               and TA-Att-Clock-Out (AT-Att-Idx) not = zero
                   call "atminbtw" using TA-Att-Clock-In  (AT-Att-Idx)
                                          TA-Att-Clock-Out (AT-Att-Idx)
                                          WS-Minutes-Result
                   move WS-Minutes-Result to TA-Att-Minutes (AT-Att-Idx)
                   move "PRESENT"         to TA-Att-Status  (AT-Att-Idx)
              else
              if   TA-Att-Clock-In (AT-Att-Idx) not = zero
                   move "PARTIAL"         to TA-Att-Status  (AT-Att-Idx)
              end-if
              end-if.
*>
     move     "APPROVED" to TC-Cor-Status   (AT-Cor-Idx).
     move     WS-Now-Stamp to TC-Cor-Proc-Date (AT-Cor-Idx).
*>
     move     "APPROVED_OK" to WS-Result-Code.
     perform  AA800-Write-Status-Line thru AA800-Exit.
*>
 AA040-Exit.
     exit.
*>
 AA050-Reject.
*>
     move     Ct-Request-Id to WS-Search-Cor-Id.
     perform  AA620-Find-Correction thru AA620-Exit.
     if       not WS-Cor-Found
              move AT014 (1:13) to WS-Result-Code
              perform AA800-Write-Status-Line thru AA800-Exit
              go to AA050-Exit.
     if       not TC-Status-Pending (AT-Cor-Idx)
              move AT015 (1:13) to WS-Result-Code
              perform AA800-Write-Status-Line thru AA800-Exit
              go to AA050-Exit.
*>
     if       Ct-Reason not = spaces
              move    TC-Cor-Reason (AT-Cor-Idx) to WS-Old-Reason
              move    200 to WS-Reason-Len
              perform AA056-Trim-Reason thru AA056-Exit
                      until WS-Reason-Len = 0
                         or WS-Old-Reason (WS-Reason-Len:1) not = space
              move    spaces to TC-Cor-Reason (AT-Cor-Idx)
              if      WS-Reason-Len = zero
                      string "[REJECTION REASON] " delimited by size
                             Ct-Reason              delimited by space
                             into TC-Cor-Reason (AT-Cor-Idx)
              else
                      string WS-Old-Reason (1:WS-Reason-Len) delimited by size
                             WS-Newline                       delimited by size
                             "[REJECTION REASON] "            delimited by size
                             Ct-Reason                        delimited by space
                             into TC-Cor-Reason (AT-Cor-Idx)
              end-if
     end-if.
*>
     move     "REJECTED" to TC-Cor-Status (AT-Cor-Idx).
     move     WS-Now-Stamp to TC-Cor-Proc-Date (AT-Cor-Idx).
*>
     move     "REJECTED_OK" to WS-Result-Code.
     perform  AA800-Write-Status-Line thru AA800-Exit.
*>
 AA050-Exit.
     exit.
*>
 AA056-Trim-Reason.
*>
     subtract 1 from WS-Reason-Len.
*>
 AA056-Exit.
     exit.
*>
 AA060-List.
*>
     move     zero to AT-Cor-Idx.
     perform  AA070-List-One-Cor thru AA070-Exit
              varying AT-Cor-Idx from 1 by 1
              until AT-Cor-Idx > AT-Cor-Count.
*>
 AA060-Exit.
     exit.
*>
 AA070-List-One-Cor.
*>
     if       Ct-Emp-Id not = zero
              if TC-Cor-Emp-Id (AT-Cor-Idx) not = Ct-Emp-Id
                 go to AA070-Exit
              end-if
     else
     if       AT-PR1-Status-Filter not = spaces
              if TC-Cor-Status (AT-Cor-Idx) not = AT-PR1-Status-Filter
                 go to AA070-Exit
              end-if
     else
              if not TC-Status-Pending (AT-Cor-Idx)
                 go to AA070-Exit
              end-if
     end-if
     end-if.
*>
     move     spaces to AT-Status-Line.
     move     TC-Cor-Id     (AT-Cor-Idx) to AT-Status-Line (1:9).
     move     TC-Cor-Emp-Id (AT-Cor-Idx) to AT-Status-Line (11:9).
     move     TC-Cor-Status (AT-Cor-Idx) to AT-Status-Line (21:8).
     write    AT-Status-Line.
*>
 AA070-Exit.
     exit.
*>
 AA600-Find-Employee.
*>
     move     "N" to WS-Emp-Found-Sw.
     if       AT-Emp-Count = zero
              go to AA600-Exit.
     set      AT-Emp-Idx to 1.
     search   AT-Emp-Entry
         at end
              move "N" to WS-Emp-Found-Sw
         when TE-Emp-Id (AT-Emp-Idx) = WS-Search-Emp-Id
              move "Y" to WS-Emp-Found-Sw
     end-search.
*>
 AA600-Exit.
     exit.
*>
 AA610-Find-Attendance.
*>
     move     "N" to WS-Att-Found-Sw.
     if       AT-Att-Count = zero
              go to AA610-Exit.
     set      AT-Att-Idx to 1.
     search   AT-Att-Entry
         at end
              move "N" to WS-Att-Found-Sw
         when TA-Att-Id (AT-Att-Idx) = WS-Search-Att-Id
              move "Y" to WS-Att-Found-Sw
     end-search.
*>
 AA610-Exit.
     exit.
*>
 AA620-Find-Correction.
*>
     move     "N" to WS-Cor-Found-Sw.
     if       AT-Cor-Count = zero
              go to AA620-Exit.
     set      AT-Cor-Idx to 1.
     search   AT-Cor-Entry
         at end
              move "N" to WS-Cor-Found-Sw
         when TC-Cor-Id (AT-Cor-Idx) = WS-Search-Cor-Id
              move "Y" to WS-Cor-Found-Sw
     end-search.
*>
 AA620-Exit.
     exit.
*>
 AA800-Write-Status-Line.
*>
     move     spaces to AT-Status-Line.
     move     Ct-Action      to AT-Status-Line (1:1).
     move     Ct-Request-Id  to AT-Status-Line (3:9).
     move     Ct-Emp-Id      to AT-Status-Line (13:9).
     move     WS-Result-Code to AT-Status-Line (23:20).
     write    AT-Status-Line.
*>
 AA800-Exit.
     exit.
*>
 AA900-Finalise.
*>
     open     output AT-Correction-File.
     move     zero to AT-Cor-Idx.
     perform  AA910-Write-One-Cor thru AA910-Exit
              varying AT-Cor-Idx from 1 by 1
              until AT-Cor-Idx > AT-Cor-Count.
     close    AT-Correction-File.
*>
     open     output AT-Attendance-File.
     move     zero to AT-Att-Idx.
     perform  AA920-Write-One-Att thru AA920-Exit
              varying AT-Att-Idx from 1 by 1
              until AT-Att-Idx > AT-Att-Count.
     close    AT-Attendance-File.
*>
     close    AT-Correction-Trans-File.
     close    AT-Status-Report.
*>
 AA900-Exit.
     exit.
*>
 AA910-Write-One-Cor.
*>
     move     TC-Cor-Id        (AT-Cor-Idx) to Cor-Id.
     move     TC-Cor-Emp-Id    (AT-Cor-Idx) to Cor-Emp-Id.
     move     TC-Cor-Orig-Id   (AT-Cor-Idx) to Cor-Original-Record-Id.
     move     TC-Cor-Req-In    (AT-Cor-Idx) to Cor-Requested-Clock-In.
     move     TC-Cor-Req-Out   (AT-Cor-Idx) to Cor-Requested-Clock-Out.
     move     TC-Cor-Reason    (AT-Cor-Idx) to Cor-Reason.
     move     TC-Cor-Status    (AT-Cor-Idx) to Cor-Status.
     move     TC-Cor-Req-Date  (AT-Cor-Idx) to Cor-Request-Date.
     move     TC-Cor-Proc-Date (AT-Cor-Idx) to Cor-Processed-Date.
     write    AT-Correction-Record.
*>
 AA910-Exit.
     exit.
*>
 AA920-Write-One-Att.
*>
     move     TA-Att-Id          (AT-Att-Idx) to Att-Id.
     move     TA-Att-Emp-Id      (AT-Att-Idx) to Att-Emp-Id.
     move     TA-Att-Date        (AT-Att-Idx) to Att-Date.
     move     TA-Att-Clock-In    (AT-Att-Idx) to Att-Clock-In-Time.
     move     TA-Att-Clock-Out   (AT-Att-Idx) to Att-Clock-Out-Time.
     move     TA-Att-Minutes     (AT-Att-Idx) to Att-Working-Minutes.
     move     TA-Att-Status      (AT-Att-Idx) to Att-Status.
     write    AT-Attendance-Record.
*>
 AA920-Exit.
     exit.
*>
