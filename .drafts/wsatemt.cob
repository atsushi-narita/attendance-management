*>*******************************************
*>                                          *
*>  Record Definition For Employee          *
*>       Maintenance Transaction File       *
*>*******************************************
*>  File size 82 bytes.
*>
*> 21/10/25 vbc - Created, one record per add/change/delete/get/list
*>                request against the employee master.
*>
 01  AT-Employee-Trans-Record.
     03  Et-Action                pic x.
         88  Et-Action-Add           value "A".
         88  Et-Action-Change        value "C".
         88  Et-Action-Delete        value "D".
         88  Et-Action-Get           value "G".
         88  Et-Action-List          value "L".
     03  Et-Emp-Id                pic 9(9).
*>                                         target of Change/Delete/Get
     03  Et-Emp-Name              pic x(50).
     03  Et-Emp-Number            pic x(10).
     03  Et-Required-Hours        pic 9(3).
     03  Et-Role                  pic x(8).
     03  filler                   pic x(01).
*>
