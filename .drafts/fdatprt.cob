*>**********************************************
*>  File Description - Print File (shared)      *
*>     RD is defined locally in each program    *
*>**********************************************
*>
*> 02/02/26 vbc - Created.
*>
 FD  Print-File
     reports are AT-Print-Report.
*>
